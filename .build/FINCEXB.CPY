      *===============================================================
      *  FINCEXB.CPY                                       ELDORADO
      *  LAYOUT DO EXTRATO BRUTO DO BANCO-B (CONTA DE MOEDA ELETRO-
      *  NICA, EXPORT. COM "," COMO SEPARADOR, VALOR COM SINAL, DATA
      *  ISO AAAA-MM-DD).  USADO POR FIN02 (ENTRADA).
      *---------------------------------------------------------------
      *  12/02/2024 RFM  CH#1104  LAYOUT ORIGINAL PARA O LOTE FIN02.
      *===============================================================
       01  REG-EXTRATO-B.
           03  EXB-TIPO                 PIC X(16).
           03  EXB-DATA-INI             PIC X(10).
           03  EXB-DATA-FIM             PIC X(10).
           03  EXB-HIST                 PIC X(60).
           03  EXB-VALOR                PIC S9(7)V99.
           03  EXB-TAXA                 PIC 9(5)V99.
           03  EXB-MOEDA                PIC X(03).
           03  FILLER                   PIC X(05).
