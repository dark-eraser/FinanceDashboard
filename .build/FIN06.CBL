       IDENTIFICATION DIVISION.
       PROGRAM-ID.    FIN06.
       AUTHOR.        LUCIA CARDOSO.
       INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.
       DATE-WRITTEN.  14/02/1991.
       DATE-COMPILED.
       SECURITY.      USO INTERNO - CONFIDENCIAL.
      *===============================================================
      *  HISTORICO DE ALTERACOES
      *---------------------------------------------------------------
      *  14/02/1991 LCS  PROGRAMA ORIGINAL, A PARTIR DO COMPARATIVO DE
      *                  MOVIMENTO MENSAL POR DEPARTAMENTO (BANCO12) -
      *                  APROVEITADA A ROTINA DE LINHA LADO-A-LADO.
      *  02/10/1996 LCS  CH#0411  ACRESCIDA A COLUNA DE RECEITA (ANTES
      *                  SO' HAVIA O COMPARATIVO DE GASTO).
      *  28/01/1999 RFM  CH#0520  AJUSTE ANO 2000 - CHAVES DE MES DOS
      *                  DOIS PERIODOS PASSAM A TER 4 DIGITOS DE ANO.
      *  14/07/2009 JPA  CH#0658  CATEGORIA AUSENTE EM UM DOS MESES
      *                  PASSA A IMPRIMIR 0,00 EM VEZ DE DEIXAR EM
      *                  BRANCO (PEDIDO DA CONTABILIDADE).
      *  06/09/2016 JPA  CH#0803  CATEGORIAS "UNCOUNTED" E "VAULT"
      *                  EXCLUIDAS DO COMPARATIVO, MESMO CRITERIO DO
      *                  RELATORIO RESUMO (FIN05).
      *  13/05/2024 MCO  CH#1149  REESCRITO PARA O LOTE DE EXTRATOS
      *                  PESSOAIS - SEXTO E ULTIMO PASSO (FIN06),
      *                  COMPARATIVO DE DOIS MESES LADO A LADO.
      *  27/05/2024 MCO  CH#1155  O TESTE DE EXCLUSAO COMPARAVA COM
      *                  "UNCOUNTED"/"VAULT" EM CAIXA ALTA, MAS A
      *                  CATEGORIA (FINCCAT) PASSOU A SER GRAVADA COM
      *                  INICIAL MAIUSCULA - AJUSTADO PARA
      *                  "Uncounted"/"Vault", MESMO AJUSTE FEITO NO
      *                  FIN05.
      *===============================================================
      *  FUNCAO DO PROGRAMA
      *  ------------------
      *  LE O LANCAMENTO FINAL (FINLA.DAT OU CATB.DAT, CONFORME A
      *  CONTA ESCOLHIDA NO MENU) E ACUMULA GASTO/RECEITA POR
      *  CATEGORIA, SEPARADAMENTE PARA OS DOIS MESES INFORMADOS NO
      *  MENU (PRM-MES-1 / PRM-MES-2).  IMPRIME UMA LINHA POR
      *  CATEGORIA QUE APARECA EM QUALQUER UM DOS DOIS MESES, COM
      *  0,00 NA COLUNA DO MES EM QUE A CATEGORIA NAO OCORREU, E UMA
      *  LINHA DE TOTAL AO FINAL.  ULTIMO PASSO DO LOTE - NAO ENCADEIA.
      *===============================================================

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASSE-DIGITO IS "0" THRU "9".

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PARM      ASSIGN TO DISK
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS IS FS-PARM.
           SELECT FINLA     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-FINLA.
           SELECT FINLB     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-FINLB.
           SELECT CMPRPT    ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-CMPRPT.

       DATA DIVISION.
       FILE SECTION.
       FD  PARM             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "PARM.DAT".
           COPY FINCPRM.

       FD  FINLA             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "FINLA.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-LA.

       FD  FINLB             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "CATB.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-LB.

       FD  CMPRPT            LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "CMPRPT.DAT".
       01  LINHA-RELATORIO.
           03  FILLER               PIC X(132).

       WORKING-STORAGE SECTION.
       77  FS-PARM               PIC X(02).
       77  FS-FINLA              PIC X(02).
       77  FS-FINLB              PIC X(02).
       77  FS-CMPRPT             PIC X(02).
       77  WS-EOF                PIC X VALUE "N".
           88  FIM-ARQ           VALUE "S".

       77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.
       77  WS-TOTAL-ITENS        PIC 9(05) COMP VALUE ZERO.
       77  WS-I                  PIC 9(05) COMP VALUE ZERO.
       77  WS-J                  PIC 9(05) COMP VALUE ZERO.
       77  WS-ACHOU              PIC X VALUE "N".
           88  ACHOU-ITEM        VALUE "S".
       77  WS-MES-CATEG          PIC X(07).
       77  WS-TOT-GASTO-1        PIC S9(09)V99 VALUE ZERO.
       77  WS-TOT-RECEITA-1      PIC S9(09)V99 VALUE ZERO.
       77  WS-TOT-GASTO-2        PIC S9(09)V99 VALUE ZERO.
       77  WS-TOT-RECEITA-2      PIC S9(09)V99 VALUE ZERO.

       01  WS-TAB-COMPARA.
           03  CMP-ITEM          OCCURS 100 TIMES
                                 INDEXED BY IDX-CMP.
               05  CMP-CATEG         PIC X(16).
               05  CMP-GASTO-1       PIC S9(09)V99.
               05  CMP-RECEITA-1     PIC S9(09)V99.
               05  CMP-GASTO-2       PIC S9(09)V99.
               05  CMP-RECEITA-2     PIC S9(09)V99.
               05  FILLER            PIC X(04).

       01  WS-ITEM-TEMP.
           03  TMP-CATEG             PIC X(16).
           03  TMP-GASTO-1           PIC S9(09)V99.
           03  TMP-RECEITA-1         PIC S9(09)V99.
           03  TMP-GASTO-2           PIC S9(09)V99.
           03  TMP-RECEITA-2         PIC S9(09)V99.
           03  FILLER                PIC X(04).

       01  WS-LIN-TITULO.
           03  FILLER            PIC X(18) VALUE
               "MONTH COMPARISON  ".
           03  TIT-MES-1         PIC X(07).
           03  FILLER            PIC X(04) VALUE " VS ".
           03  TIT-MES-2         PIC X(07).
           03  FILLER            PIC X(96) VALUE SPACES.

       01  WS-LIN-CABEC.
           03  FILLER            PIC X(18) VALUE "CATEGORY          ".
           03  FILLER            PIC X(07) VALUE "SPEND ".
           03  CAB-MES-1-A       PIC X(07).
           03  FILLER            PIC X(02) VALUE SPACES.
           03  FILLER            PIC X(07) VALUE "SPEND ".
           03  CAB-MES-2-A       PIC X(07).
           03  FILLER            PIC X(02) VALUE SPACES.
           03  FILLER            PIC X(05) VALUE "INC ".
           03  CAB-MES-1-B       PIC X(07).
           03  FILLER            PIC X(02) VALUE SPACES.
           03  FILLER            PIC X(05) VALUE "INC ".
           03  CAB-MES-2-B       PIC X(07).
           03  FILLER            PIC X(56) VALUE SPACES.

       01  WS-LIN-DETALHE.
           03  LDT-CATEG         PIC X(18).
           03  LDT-GASTO-1       PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(03) VALUE SPACES.
           03  LDT-GASTO-2       PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(03) VALUE SPACES.
           03  LDT-RECEITA-1     PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(03) VALUE SPACES.
           03  LDT-RECEITA-2     PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(53) VALUE SPACES.

       01  WS-LIN-TOTAL.
           03  FILLER            PIC X(18) VALUE "TOTAL".
           03  TOT-GASTO-1       PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(03) VALUE SPACES.
           03  TOT-GASTO-2       PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(03) VALUE SPACES.
           03  TOT-RECEITA-1     PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(03) VALUE SPACES.
           03  TOT-RECEITA-2     PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(53) VALUE SPACES.

      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
      *                PROCEDURE DIVISION                         *
      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
       PROCEDURE DIVISION.

       P1-ABERTURA.
           OPEN INPUT  PARM.
           READ PARM.
           CLOSE PARM.
           OPEN OUTPUT CMPRPT.
           IF PRM-CONTA-A
               PERFORM P2-ACUMULA-A
           ELSE
               PERFORM P2-ACUMULA-B.
           PERFORM P3-ORDENA.
           PERFORM P4-IMPRIME.
           CLOSE CMPRPT.

       P2-ACUMULA-A.
           OPEN INPUT FINLA.
           PERFORM P2A-LER-A.
           PERFORM P2B-UM-REGISTRO-A THRU P2B-UM-REGISTRO-A-EXIT
               UNTIL FIM-ARQ.
           CLOSE FINLA.

       P2A-LER-A.
           READ FINLA
               AT END MOVE "S" TO WS-EOF
               NOT AT END ADD 1 TO WS-LIDOS.

       P2B-UM-REGISTRO-A.
           PERFORM P2F-GRAVA-ITEM THRU P2F-GRAVA-ITEM-EXIT.
           PERFORM P2A-LER-A.
       P2B-UM-REGISTRO-A-EXIT.
           EXIT.

       P2-ACUMULA-B.
           OPEN INPUT FINLB.
           PERFORM P2C-LER-B.
           PERFORM P2D-UM-REGISTRO-B THRU P2D-UM-REGISTRO-B-EXIT
               UNTIL FIM-ARQ.
           CLOSE FINLB.

       P2C-LER-B.
           READ FINLB
               AT END MOVE "S" TO WS-EOF
               NOT AT END ADD 1 TO WS-LIDOS.

       P2D-UM-REGISTRO-B.
           MOVE REG-LAN-LB TO REG-LAN-LA.
           PERFORM P2F-GRAVA-ITEM THRU P2F-GRAVA-ITEM-EXIT.
           PERFORM P2C-LER-B.
       P2D-UM-REGISTRO-B-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  SO' INTERESSAM OS LANCAMENTOS DOS DOIS MESES DO COMPARATIVO;
      *  OS DEMAIS MESES DO ARQUIVO SAO IGNORADOS NESTE PASSO.
      *---------------------------------------------------------------
       P2F-GRAVA-ITEM.
           IF LAN-CATEG OF REG-LAN-LA = "Uncounted"
              OR LAN-CATEG OF REG-LAN-LA = "Vault"
               GO TO P2F-GRAVA-ITEM-EXIT.
           MOVE LAN-ANO OF REG-LAN-LA TO WS-MES-CATEG (1:4).
           MOVE "-" TO WS-MES-CATEG (5:1).
           MOVE LAN-MES OF REG-LAN-LA TO WS-MES-CATEG (6:2).
           IF WS-MES-CATEG NOT = PRM-MES-1 AND
              WS-MES-CATEG NOT = PRM-MES-2
               GO TO P2F-GRAVA-ITEM-EXIT.
           MOVE "N" TO WS-ACHOU.
           PERFORM P2G-PROCURA-ITEM THRU P2G-PROCURA-ITEM-EXIT
               VARYING WS-I FROM 1 BY 1
               UNTIL WS-I > WS-TOTAL-ITENS OR ACHOU-ITEM.
           IF NOT ACHOU-ITEM
               ADD 1 TO WS-TOTAL-ITENS
               SET IDX-CMP TO WS-TOTAL-ITENS
               MOVE LAN-CATEG OF REG-LAN-LA TO CMP-CATEG (IDX-CMP)
               MOVE ZERO TO CMP-GASTO-1 (IDX-CMP)
               MOVE ZERO TO CMP-RECEITA-1 (IDX-CMP)
               MOVE ZERO TO CMP-GASTO-2 (IDX-CMP)
               MOVE ZERO TO CMP-RECEITA-2 (IDX-CMP).
           IF WS-MES-CATEG = PRM-MES-1
               PERFORM P2H-ACUMULA-MES-1
           ELSE
               PERFORM P2I-ACUMULA-MES-2.
       P2F-GRAVA-ITEM-EXIT.
           EXIT.

       P2G-PROCURA-ITEM.
           IF CMP-CATEG (WS-I) = LAN-CATEG OF REG-LAN-LA
               SET IDX-CMP TO WS-I
               MOVE "S" TO WS-ACHOU.
       P2G-PROCURA-ITEM-EXIT.
           EXIT.

       P2H-ACUMULA-MES-1.
           IF LAN-VALOR OF REG-LAN-LA < ZERO
               COMPUTE CMP-GASTO-1 (IDX-CMP) =
                   CMP-GASTO-1 (IDX-CMP) - LAN-VALOR OF REG-LAN-LA
           ELSE
               IF LAN-VALOR OF REG-LAN-LA > ZERO
                   ADD LAN-VALOR OF REG-LAN-LA
                       TO CMP-RECEITA-1 (IDX-CMP).

       P2I-ACUMULA-MES-2.
           IF LAN-VALOR OF REG-LAN-LA < ZERO
               COMPUTE CMP-GASTO-2 (IDX-CMP) =
                   CMP-GASTO-2 (IDX-CMP) - LAN-VALOR OF REG-LAN-LA
           ELSE
               IF LAN-VALOR OF REG-LAN-LA > ZERO
                   ADD LAN-VALOR OF REG-LAN-LA
                       TO CMP-RECEITA-2 (IDX-CMP).

      *---------------------------------------------------------------
      *  ORDENA A TABELA POR CATEGORIA (CRESCENTE) - METODO DA BOLHA,
      *  MESMA TECNICA DO FIN05, JA QUE O COMPILADOR DA CASA NAO TEM
      *  SORT PARA TABELAS EM MEMORIA.
      *---------------------------------------------------------------
       P3-ORDENA.
           IF WS-TOTAL-ITENS < 2
               GO TO P3-ORDENA-EXIT.
           PERFORM P3A-PASSADA THRU P3A-PASSADA-EXIT
               VARYING WS-I FROM 1 BY 1
               UNTIL WS-I >= WS-TOTAL-ITENS.
       P3-ORDENA-EXIT.
           EXIT.

       P3A-PASSADA.
           PERFORM P3B-COMPARA THRU P3B-COMPARA-EXIT
               VARYING WS-J FROM 1 BY 1
               UNTIL WS-J >= WS-TOTAL-ITENS.
       P3A-PASSADA-EXIT.
           EXIT.

       P3B-COMPARA.
           IF CMP-CATEG (WS-J) > CMP-CATEG (WS-J + 1)
               MOVE CMP-ITEM (WS-J) TO WS-ITEM-TEMP
               MOVE CMP-ITEM (WS-J + 1) TO CMP-ITEM (WS-J)
               MOVE WS-ITEM-TEMP TO CMP-ITEM (WS-J + 1).
       P3B-COMPARA-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  IMPRIME O CABECALHO, UMA LINHA POR CATEGORIA E O TOTAL.
      *---------------------------------------------------------------
       P4-IMPRIME.
           MOVE PRM-MES-1 TO TIT-MES-1.
           MOVE PRM-MES-2 TO TIT-MES-2.
           MOVE WS-LIN-TITULO TO LINHA-RELATORIO.
           WRITE LINHA-RELATORIO.
           MOVE PRM-MES-1 TO CAB-MES-1-A CAB-MES-1-B.
           MOVE PRM-MES-2 TO CAB-MES-2-A CAB-MES-2-B.
           MOVE WS-LIN-CABEC TO LINHA-RELATORIO.
           WRITE LINHA-RELATORIO.
           IF WS-TOTAL-ITENS = ZERO
               GO TO P4-IMPRIME-EXIT.
           PERFORM P4A-UMA-LINHA THRU P4A-UMA-LINHA-EXIT
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOTAL-ITENS.
           MOVE WS-TOT-GASTO-1   TO TOT-GASTO-1.
           MOVE WS-TOT-GASTO-2   TO TOT-GASTO-2.
           MOVE WS-TOT-RECEITA-1 TO TOT-RECEITA-1.
           MOVE WS-TOT-RECEITA-2 TO TOT-RECEITA-2.
           MOVE WS-LIN-TOTAL TO LINHA-RELATORIO.
           WRITE LINHA-RELATORIO.
       P4-IMPRIME-EXIT.
           EXIT.

       P4A-UMA-LINHA.
           MOVE CMP-CATEG (WS-I)     TO LDT-CATEG.
           MOVE CMP-GASTO-1 (WS-I)   TO LDT-GASTO-1.
           MOVE CMP-GASTO-2 (WS-I)   TO LDT-GASTO-2.
           MOVE CMP-RECEITA-1 (WS-I) TO LDT-RECEITA-1.
           MOVE CMP-RECEITA-2 (WS-I) TO LDT-RECEITA-2.
           MOVE WS-LIN-DETALHE TO LINHA-RELATORIO.
           WRITE LINHA-RELATORIO.
           ADD CMP-GASTO-1 (WS-I)   TO WS-TOT-GASTO-1.
           ADD CMP-GASTO-2 (WS-I)   TO WS-TOT-GASTO-2.
           ADD CMP-RECEITA-1 (WS-I) TO WS-TOT-RECEITA-1.
           ADD CMP-RECEITA-2 (WS-I) TO WS-TOT-RECEITA-2.
       P4A-UMA-LINHA-EXIT.
           EXIT.
