       IDENTIFICATION DIVISION.
       PROGRAM-ID.    FIN03.
       AUTHOR.        LUCIA CARDOSO.
       INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.
       DATE-WRITTEN.  17/02/1993.
       DATE-COMPILED.
       SECURITY.      USO INTERNO - CONFIDENCIAL.
      *===============================================================
      *  HISTORICO DE ALTERACOES
      *---------------------------------------------------------------
      *  17/02/1993 LCS  PROGRAMA ORIGINAL - CORRIGIA SO' O SINAL DOS
      *                  LANCAMENTOS DE TRANSFERENCIA ENTRE COFRES
      *                  INTERNOS (CHAMADOS NA EPOCA DE "BOLSOS").
      *  08/08/1995 LCS  CH#0389  ACRESCENTADA A CLASSIFICACAO POR
      *                  PALAVRA-CHAVE NO HISTORICO (ANTES SO' HAVIA
      *                  A CORRECAO DE SINAL DO COFRE).
      *  24/01/1999 LCS  CH#0520  AJUSTE ANO 2000 - SEM IMPACTO NESTE
      *                  PROGRAMA (NAO HA CAMPO DE DATA COM 2 DIGITOS).
      *  11/07/2006 JPA  CH#0622  INCLUIDO O MAPA DE COMERCIANTES
      *                  (CASAMENTO EXATO) ANTES DA BUSCA POR PALAVRA.
      *  03/03/2018 JPA  CH#0802  REGRA DO "DOIS PONTOS" - PARA
      *                  HISTORICOS COM ":", SO' O TEXTO DEPOIS DO
      *                  PRIMEIRO ":" E' USADO NA CLASSIFICACAO.
      *  02/04/2024 MCO  CH#1134  REESCRITO PARA O LOTE DE EXTRATOS
      *                  PESSOAIS - TERCEIRO PASSO (FIN03), QUE REUNE
      *                  A CORRECAO DE COFRE (U3) E A CATEGORIZACAO
      *                  (U4), INCLUSIVE A RECLASSIFICACAO DE
      *                  "CREDIT TWINT" DEVOLVIDO COMO TRANSFERENCIA.
      *  27/05/2024 MCO  CH#1155  A BUSCA POR PALAVRA-CHAVE (P4D1) SO'
      *                  CASAVA CERTO QUANDO A PALAVRA OCUPAVA OS 20
      *                  BYTES INTEIROS DE TAB-PALAVRA-CHAVE; AGORA
      *                  TESTA SO' O TAMANHO REAL (TAB-PALAVRA-LEN,
      *                  NOVO EM FINCCAT).  DE PASSAGEM, O COMENTARIO
      *                  DE P4E FOI TROCADO PARA REFERENCIAR SO' O
      *                  NUMERO DA CHAMADA.
      *===============================================================
      *  FUNCAO DO PROGRAMA
      *  ------------------
      *  LE O LANCAMENTO NORMALIZADO (NORMA.DAT OU NORMB.DAT, CONFORME
      *  A CONTA DA RODADA), CORRIGE O SINAL DE TRANSFERENCIA PARA
      *  COFRE/BOLSO INTERNO (SEMPRE NEGATIVO) E ATRIBUI A CATEGORIA
      *  QUANDO AINDA EM BRANCO, PELA ORDEM: COMERCIANTE CONHECIDO
      *  (CASAMENTO EXATO), PALAVRA-CHAVE NO HISTORICO (DA MAIS
      *  COMPRIDA PARA A MAIS CURTA) E, POR ULTIMO, "UNCOUNTED".
      *  GRAVA CATA.DAT OU CATB.DAT.
      *===============================================================

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASSE-DIGITO IS "0" THRU "9".

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PARM      ASSIGN TO DISK
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS IS FS-PARM.
           SELECT NORMA     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-NORMA.
           SELECT NORMB     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-NORMB.
           SELECT CATA      ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-CATA.
           SELECT CATB      ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-CATB.

       DATA DIVISION.
       FILE SECTION.
       FD  PARM             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "PARM.DAT".
           COPY FINCPRM.

       FD  NORMA             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "NORMA.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-NA.

       FD  NORMB             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "NORMB.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-NB.

       FD  CATA              LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "CATA.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-CA.

       FD  CATB              LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "CATB.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-CB.

       WORKING-STORAGE SECTION.
       77  FS-PARM               PIC X(02).
       77  FS-NORMA              PIC X(02).
       77  FS-NORMB              PIC X(02).
       77  FS-CATA               PIC X(02).
       77  FS-CATB               PIC X(02).
       77  WS-EOF                PIC X VALUE "N".
           88  FIM-ARQ           VALUE "S".

       77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.
       77  WS-GRAVADOS           PIC 9(07) COMP VALUE ZERO.
       77  WS-CORRIGIDOS         PIC 9(05) COMP VALUE ZERO.
       77  WS-ACHOU-COFRE        PIC 9(02) COMP VALUE ZERO.
       77  WS-K                  PIC 9(02) COMP VALUE ZERO.
       77  WS-POS-2PONTOS        PIC 9(02) COMP VALUE ZERO.
       77  WS-INI2               PIC 9(02) COMP VALUE ZERO.
       77  WS-LEN2               PIC 9(02) COMP VALUE ZERO.
       77  WS-FIM                PIC 9(02) COMP VALUE ZERO.
       77  WS-QTD-DIGITO         PIC 9(02) COMP VALUE ZERO.
       77  WS-CONTA-PAL          PIC 9(02) COMP VALUE ZERO.
       77  WS-I-PAL              PIC 9(03) COMP VALUE ZERO.
       77  WS-ACHOU-CATEG        PIC X VALUE "N".
           88  EH-CATEG-ACHADA   VALUE "S".
       77  WS-CAT-DESCR              PIC X(60).
       77  WS-CAT-MATCH              PIC X(60).
       77  WS-CAT-VALOR              PIC S9(7)V99.
       77  WS-CAT-CATEG              PIC X(16).
       77  WS-CAT-TIPO-CTA           PIC X.
           88  CAT-E-CONTA-A         VALUE "A".
       77  WS-CAT-DESCR-MAI          PIC X(60).

       01  WS-CAT-MATCH-MAI          PIC X(60).
       01  WS-CAT-MATCH30 REDEFINES WS-CAT-MATCH-MAI.
           03  WS-CAT-MATCH30-TXT    PIC X(30).
           03  FILLER                PIC X(30).

           COPY FINCCAT.

      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
      *                PROCEDURE DIVISION                         *
      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
       PROCEDURE DIVISION.

       P1-ABERTURA.
           OPEN INPUT  PARM.
           READ PARM.
           CLOSE PARM.
           IF PRM-CONTA-A
               PERFORM P2-PROCESSA-A
           ELSE
               PERFORM P2-PROCESSA-B.
           DISPLAY "FIN03 - CORRIGIDOS DE COFRE: " WS-CORRIGIDOS.
           PERFORM P9-ENCADEIA.

      *---------------------------------------------------------------
      *  RODADA DA CONTA SUICA (BANCO-A).
      *---------------------------------------------------------------
       P2-PROCESSA-A.
           OPEN INPUT  NORMA.
           OPEN OUTPUT CATA.
           PERFORM P2A-LER-A.
           PERFORM P2B-UM-REGISTRO-A THRU P2B-UM-REGISTRO-A-EXIT
               UNTIL FIM-ARQ.
           CLOSE NORMA.
           CLOSE CATA.

       P2A-LER-A.
           READ NORMA
               AT END MOVE "S" TO WS-EOF
               NOT AT END ADD 1 TO WS-LIDOS.

       P2B-UM-REGISTRO-A.
           MOVE LAN-HIST  OF REG-LAN-NA TO WS-CAT-DESCR.
           MOVE LAN-VALOR OF REG-LAN-NA TO WS-CAT-VALOR.
           MOVE "A" TO WS-CAT-TIPO-CTA.
           PERFORM P4-CATEGORIZA-REG.
           MOVE REG-LAN-NA       TO REG-LAN-CA.
           MOVE WS-CAT-VALOR     TO LAN-VALOR OF REG-LAN-CA.
           MOVE WS-CAT-CATEG     TO LAN-CATEG OF REG-LAN-CA.
           WRITE REG-LAN-CA.
           ADD 1 TO WS-GRAVADOS.
           PERFORM P2A-LER-A.
       P2B-UM-REGISTRO-A-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  RODADA DA CONTA-E (BANCO-B).
      *---------------------------------------------------------------
       P2-PROCESSA-B.
           MOVE "N" TO WS-EOF.
           OPEN INPUT  NORMB.
           OPEN OUTPUT CATB.
           PERFORM P2C-LER-B.
           PERFORM P2D-UM-REGISTRO-B THRU P2D-UM-REGISTRO-B-EXIT
               UNTIL FIM-ARQ.
           CLOSE NORMB.
           CLOSE CATB.

       P2C-LER-B.
           READ NORMB
               AT END MOVE "S" TO WS-EOF
               NOT AT END ADD 1 TO WS-LIDOS.

       P2D-UM-REGISTRO-B.
           MOVE LAN-HIST  OF REG-LAN-NB TO WS-CAT-DESCR.
           MOVE LAN-VALOR OF REG-LAN-NB TO WS-CAT-VALOR.
           MOVE "B" TO WS-CAT-TIPO-CTA.
           PERFORM P4-CATEGORIZA-REG.
           MOVE REG-LAN-NB       TO REG-LAN-CB.
           MOVE WS-CAT-VALOR     TO LAN-VALOR OF REG-LAN-CB.
           MOVE WS-CAT-CATEG     TO LAN-CATEG OF REG-LAN-CB.
           WRITE REG-LAN-CB.
           ADD 1 TO WS-GRAVADOS.
           PERFORM P2C-LER-B.
       P2D-UM-REGISTRO-B-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  ROTINA COMUM (FASES U3 E U4) - TRABALHA SO' NOS CAMPOS DE
      *  TRABALHO WS-CAT-DESCR / WS-CAT-VALOR / WS-CAT-CATEG, SEJA A
      *  CONTA QUE FOR.
      *---------------------------------------------------------------
       P4-CATEGORIZA-REG.
           MOVE SPACES TO WS-CAT-CATEG.
           MOVE WS-CAT-DESCR TO WS-CAT-DESCR-MAI.
           INSPECT WS-CAT-DESCR-MAI
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           PERFORM P4A-CORRIGE-COFRE.
           PERFORM P4B-MONTA-TEXTO-MATCH.
           PERFORM P4C-COMERCIANTE-EXATO.
           IF NOT EH-CATEG-ACHADA
               PERFORM P4D-PALAVRA-CHAVE.
           IF NOT EH-CATEG-ACHADA
               MOVE "Uncounted" TO WS-CAT-CATEG.
           PERFORM P4E-RECLASSIFICA-TWINT.

      *---------------------------------------------------------------
      *  U3 - COFRE/BOLSO INTERNO: SEMPRE NEGATIVO.
      *---------------------------------------------------------------
       P4A-CORRIGE-COFRE.
           MOVE ZERO TO WS-ACHOU-COFRE.
           INSPECT WS-CAT-DESCR-MAI TALLYING WS-ACHOU-COFRE
               FOR ALL "TO POCKET".
           INSPECT WS-CAT-DESCR-MAI TALLYING WS-ACHOU-COFRE
               FOR ALL "TO CHF VAULT".
           INSPECT WS-CAT-DESCR-MAI TALLYING WS-ACHOU-COFRE
               FOR ALL "TO CHF TABLET".
           INSPECT WS-CAT-DESCR-MAI TALLYING WS-ACHOU-COFRE
               FOR ALL "TO CHF GAMING".
           INSPECT WS-CAT-DESCR-MAI TALLYING WS-ACHOU-COFRE
               FOR ALL "TO EUR".
           IF WS-ACHOU-COFRE > ZERO AND WS-CAT-VALOR > ZERO
               COMPUTE WS-CAT-VALOR = ZERO - WS-CAT-VALOR
               ADD 1 TO WS-CORRIGIDOS.

      *---------------------------------------------------------------
      *  REGRA DO "DOIS PONTOS" (U4A) - SO' PARA A CONTA SUICA: SE O
      *  HISTORICO TEM ":", A CLASSIFICACAO USA SOMENTE O TEXTO DEPOIS
      *  DO PRIMEIRO ":", SEM OS ESPACOS A ESQUERDA.
      *---------------------------------------------------------------
       P4B-MONTA-TEXTO-MATCH.
           MOVE WS-CAT-DESCR-MAI TO WS-CAT-MATCH-MAI.
           IF NOT CAT-E-CONTA-A
               GO TO P4B-MONTA-TEXTO-MATCH-EXIT.
           MOVE ZERO TO WS-POS-2PONTOS.
           MOVE 1    TO WS-K.
           PERFORM P4B1-ACHA-2PONTOS THRU P4B1-ACHA-2PONTOS-EXIT
               UNTIL WS-K > 60 OR WS-POS-2PONTOS > ZERO.
           IF WS-POS-2PONTOS = ZERO
               GO TO P4B-MONTA-TEXTO-MATCH-EXIT.
           COMPUTE WS-INI2 = WS-POS-2PONTOS + 1.
           PERFORM P4B2-PULA-ESPACO THRU P4B2-PULA-ESPACO-EXIT
               UNTIL WS-INI2 > 60 OR
                     WS-CAT-DESCR-MAI (WS-INI2:1) NOT = SPACE.
           MOVE SPACES TO WS-CAT-MATCH-MAI.
           IF WS-INI2 <= 60
               COMPUTE WS-LEN2 = 61 - WS-INI2
               MOVE WS-CAT-DESCR-MAI (WS-INI2:WS-LEN2)
                   TO WS-CAT-MATCH-MAI.
       P4B-MONTA-TEXTO-MATCH-EXIT.
           EXIT.

       P4B1-ACHA-2PONTOS.
           IF WS-CAT-DESCR-MAI (WS-K:1) = ":"
               MOVE WS-K TO WS-POS-2PONTOS
           ELSE
               ADD 1 TO WS-K.
       P4B1-ACHA-2PONTOS-EXIT.
           EXIT.

       P4B2-PULA-ESPACO.
           ADD 1 TO WS-INI2.
       P4B2-PULA-ESPACO-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  CASAMENTO EXATO CONTRA O MAPA DE COMERCIANTES (BUSCA BINARIA).
      *---------------------------------------------------------------
       P4C-COMERCIANTE-EXATO.
           MOVE "N" TO WS-ACHOU-CATEG.
           SEARCH ALL TAB-COMERC-ITEM
               AT END
                   CONTINUE
               WHEN TAB-COMERC-DESCR (IDX-COMERC) =
                    WS-CAT-MATCH30-TXT
                   MOVE TAB-COMERC-CATEG (IDX-COMERC) TO WS-CAT-CATEG
                   MOVE "S" TO WS-ACHOU-CATEG.

      *---------------------------------------------------------------
      *  BUSCA POR PALAVRA-CHAVE, DA MAIS COMPRIDA PARA A MAIS CURTA
      *  (TABELA JA' VEM ORDENADA ASSIM), PARA QUE A PALAVRA MAIS
      *  ESPECIFICA VENCA A MAIS GENERICA.
      *---------------------------------------------------------------
       P4D-PALAVRA-CHAVE.
           PERFORM P4D1-TESTA-PALAVRA THRU P4D1-TESTA-PALAVRA-EXIT
               VARYING WS-I-PAL FROM 1 BY 1
               UNTIL WS-I-PAL > 70 OR EH-CATEG-ACHADA.

       P4D1-TESTA-PALAVRA.
           MOVE ZERO TO WS-CONTA-PAL.
           INSPECT WS-CAT-MATCH-MAI TALLYING WS-CONTA-PAL
               FOR ALL TAB-PALAVRA-CHAVE (WS-I-PAL)
                       (1:TAB-PALAVRA-LEN (WS-I-PAL)).
           IF WS-CONTA-PAL > ZERO
               MOVE TAB-PALAVRA-CATEG (WS-I-PAL) TO WS-CAT-CATEG
               MOVE "S" TO WS-ACHOU-CATEG.
       P4D1-TESTA-PALAVRA-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  RECLASSIFICACAO (CH#1134): "CREDIT TWINT: NOME NUMERO(7+)"
      *  CLASSIFICADO COMO REFUND VIRA BANK TRANSFER.
      *---------------------------------------------------------------
       P4E-RECLASSIFICA-TWINT.
           IF WS-CAT-CATEG NOT = "Refund"
               GO TO P4E-RECLASSIFICA-TWINT-EXIT.
           IF WS-CAT-DESCR-MAI (1:13) NOT = "CREDIT TWINT:"
               GO TO P4E-RECLASSIFICA-TWINT-EXIT.
           MOVE 60 TO WS-FIM.
           PERFORM P4E1-ACHA-FIM THRU P4E1-ACHA-FIM-EXIT
               UNTIL WS-FIM = ZERO OR
                     WS-CAT-DESCR-MAI (WS-FIM:1) NOT = SPACE.
           MOVE ZERO TO WS-QTD-DIGITO.
           PERFORM P4E2-CONTA-DIGITO THRU P4E2-CONTA-DIGITO-EXIT
               UNTIL WS-FIM = ZERO OR
                     WS-CAT-DESCR-MAI (WS-FIM:1) NOT CLASSE-DIGITO.
           IF WS-QTD-DIGITO >= 7
               MOVE "Bank Transfer" TO WS-CAT-CATEG.
       P4E-RECLASSIFICA-TWINT-EXIT.
           EXIT.

       P4E1-ACHA-FIM.
           SUBTRACT 1 FROM WS-FIM.
       P4E1-ACHA-FIM-EXIT.
           EXIT.

       P4E2-CONTA-DIGITO.
           ADD 1 TO WS-QTD-DIGITO.
           SUBTRACT 1 FROM WS-FIM.
       P4E2-CONTA-DIGITO-EXIT.
           EXIT.

       P9-ENCADEIA.
           IF PRM-CONTA-A
               CHAIN "FIN04.COM"
           ELSE
               CHAIN "FIN05.COM".
