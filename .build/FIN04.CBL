       IDENTIFICATION DIVISION.
       PROGRAM-ID.    FIN04.
       AUTHOR.        JOAO PEREIRA.
       INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.
       DATE-WRITTEN.  12/05/1994.
       DATE-COMPILED.
       SECURITY.      USO INTERNO - CONFIDENCIAL.
      *===============================================================
      *  HISTORICO DE ALTERACOES
      *---------------------------------------------------------------
      *  12/05/1994 JPA  PROGRAMA ORIGINAL - EXTRAIA SO' O NOME DO
      *                  FAVORECIDO DO HISTORICO DE CHEQUE (OBS-CHE).
      *  19/02/1999 LCS  CH#0521  AJUSTE ANO 2000 - SEM IMPACTO.
      *  27/09/2007 JPA  CH#0644  INCLUIDA A EXTRACAO DO MEIO DE
      *                  PAGAMENTO (ANTES SO' O COMERCIANTE).
      *  14/06/2019 MCO  CH#0815  CANONIZACAO DO NOME DO COMERCIANTE
      *                  PARA OS PARCEIROS MAIS FREQUENTES (COOP,
      *                  MIGROS, SBB ...), PEDIDO DA CONTABILIDADE.
      *  25/04/2024 MCO  CH#1145  REESCRITO PARA O LOTE DE EXTRATOS
      *                  PESSOAIS - QUARTO PASSO (FIN04), SO' PARA A
      *                  CONTA SUICA (BANCO-A); A CONTA-E NAO PASSA
      *                  POR ESTE PROGRAMA (VAI DIRETO PARA O FIN05).
      *===============================================================
      *  FUNCAO DO PROGRAMA
      *  ------------------
      *  LE O LANCAMENTO JA CATEGORIZADO DA CONTA SUICA (CATA.DAT) E
      *  EXTRAI, DO HISTORICO, O MEIO DE PAGAMENTO (TWINT, CARTAO DE
      *  DEBITO/CREDITO ...) E O NOME DO COMERCIANTE (TEXTO DEPOIS DO
      *  ":", SEM O PREFIXO DO MEIO DE PAGAMENTO); CANONIZA O NOME DO
      *  COMERCIANTE QUANDO CONHECIDO.  GRAVA FINLA.DAT.
      *===============================================================

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASSE-DIGITO IS "0" THRU "9".

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PARM      ASSIGN TO DISK
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS IS FS-PARM.
           SELECT CATA      ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-CATA.
           SELECT FINLA     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-FINLA.

       DATA DIVISION.
       FILE SECTION.
       FD  PARM             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "PARM.DAT".
           COPY FINCPRM.

       FD  CATA              LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "CATA.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-CA.

       FD  FINLA              LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "FINLA.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-LA.

       WORKING-STORAGE SECTION.
       77  FS-PARM               PIC X(02).
       77  FS-CATA               PIC X(02).
       77  FS-FINLA              PIC X(02).
       77  WS-EOF                PIC X VALUE "N".
           88  FIM-ARQ           VALUE "S".

       77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.
       77  WS-GRAVADOS           PIC 9(07) COMP VALUE ZERO.
       77  WS-K                  PIC 9(02) COMP VALUE ZERO.
       77  WS-POS-2P             PIC 9(02) COMP VALUE ZERO.
       77  WS-INI                PIC 9(02) COMP VALUE ZERO.
       77  WS-LEN                PIC 9(02) COMP VALUE ZERO.
       77  WS-CONTA-ACHOU        PIC 9(02) COMP VALUE ZERO.
       77  WS-I-MEIO             PIC 9(02) COMP VALUE ZERO.
       77  WS-I-COMCAN           PIC 9(02) COMP VALUE ZERO.
       77  WS-MEIO-ACHADO        PIC X VALUE "N".
           88  EH-MEIO-ACHADO    VALUE "S".
       77  WS-COMCAN-ACHADO      PIC X VALUE "N".
           88  EH-COMCAN-ACHADA  VALUE "S".

       77  WS-DESCR-MAI          PIC X(60).
       77  WS-MEIO               PIC X(16) VALUE SPACES.
       77  WS-MERC-TXT           PIC X(60) VALUE SPACES.
       77  WS-MERC-MAI           PIC X(60) VALUE SPACES.

           COPY FINCMEI.

      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
      *                PROCEDURE DIVISION                         *
      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
       PROCEDURE DIVISION.

       P1-ABERTURA.
           OPEN INPUT  PARM.
           READ PARM.
           CLOSE PARM.
           OPEN INPUT  CATA.
           OPEN OUTPUT FINLA.
           PERFORM P2-LER-CATA.
           PERFORM P3-UM-REGISTRO THRU P3-UM-REGISTRO-EXIT
               UNTIL FIM-ARQ.
           CLOSE CATA.
           CLOSE FINLA.
           PERFORM P9-ENCADEIA.

       P2-LER-CATA.
           READ CATA
               AT END MOVE "S" TO WS-EOF
               NOT AT END ADD 1 TO WS-LIDOS.

       P3-UM-REGISTRO.
           MOVE REG-LAN-CA TO REG-LAN-LA.
           MOVE LAN-HIST OF REG-LAN-CA TO WS-DESCR-MAI.
           INSPECT WS-DESCR-MAI
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           PERFORM P4-EXTRAI-MEIO.
           PERFORM P5-EXTRAI-COMERC.
           PERFORM P6-CANONIZA-COMERC.
           MOVE WS-MEIO     TO LAN-MEIO OF REG-LAN-LA.
           MOVE WS-MERC-TXT TO LAN-COMERC OF REG-LAN-LA.
           WRITE REG-LAN-LA.
           ADD 1 TO WS-GRAVADOS.
           PERFORM P2-LER-CATA.
       P3-UM-REGISTRO-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  MEIO DE PAGAMENTO: PRIMEIRA PALAVRA DA TABELA (JA' NA ORDEM
      *  DE PRIORIDADE DO HISTORICO ORIGINAL) ACHADA NO TEXTO.
      *---------------------------------------------------------------
       P4-EXTRAI-MEIO.
           MOVE SPACES TO WS-MEIO.
           MOVE "N" TO WS-MEIO-ACHADO.
           PERFORM P4A-TESTA-MEIO THRU P4A-TESTA-MEIO-EXIT
               VARYING WS-I-MEIO FROM 1 BY 1
               UNTIL WS-I-MEIO > 8 OR EH-MEIO-ACHADO.

       P4A-TESTA-MEIO.
           MOVE ZERO TO WS-CONTA-ACHOU.
           INSPECT WS-DESCR-MAI TALLYING WS-CONTA-ACHOU FOR ALL
               TAB-MEIO-CHAVE (WS-I-MEIO) (1:TAB-MEIO-LEN (WS-I-MEIO)).
           IF WS-CONTA-ACHOU > ZERO
               MOVE TAB-MEIO-CHAVE (WS-I-MEIO)
                   (1:TAB-MEIO-LEN (WS-I-MEIO)) TO WS-MEIO
               MOVE "S" TO WS-MEIO-ACHADO.
       P4A-TESTA-MEIO-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  COMERCIANTE: SE HA ":", O TEXTO DEPOIS DELE (SEM ESPACOS A
      *  ESQUERDA); SE ESSE TEXTO COMECA COM O MEIO DE PAGAMENTO, TIRA
      *  O MEIO E QUALQUER "-", ":" OU ESPACO QUE VENHA LOGO DEPOIS.
      *  SENAO, O HISTORICO INTEIRO.  MANTEM A CAIXA ORIGINAL.
      *---------------------------------------------------------------
       P5-EXTRAI-COMERC.
           MOVE LAN-HIST OF REG-LAN-CA TO WS-MERC-TXT.
           MOVE ZERO TO WS-POS-2P.
           MOVE 1    TO WS-K.
           PERFORM P5A-ACHA-2P THRU P5A-ACHA-2P-EXIT
               UNTIL WS-K > 60 OR WS-POS-2P > ZERO.
           IF WS-POS-2P = ZERO
               GO TO P5-EXTRAI-COMERC-EXIT.
           COMPUTE WS-INI = WS-POS-2P + 1.
           PERFORM P5B-PULA-ESPACO THRU P5B-PULA-ESPACO-EXIT
               UNTIL WS-INI > 60 OR
                     LAN-HIST OF REG-LAN-CA (WS-INI:1) NOT = SPACE.
           MOVE SPACES TO WS-MERC-TXT.
           IF WS-INI <= 60
               COMPUTE WS-LEN = 61 - WS-INI
               MOVE LAN-HIST OF REG-LAN-CA (WS-INI:WS-LEN)
                   TO WS-MERC-TXT.
           IF WS-MEIO = SPACES
               GO TO P5-EXTRAI-COMERC-EXIT.
           MOVE WS-MERC-TXT TO WS-MERC-MAI.
           INSPECT WS-MERC-MAI
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           MOVE ZERO TO WS-CONTA-ACHOU.
           INSPECT WS-MERC-MAI (1:TAB-MEIO-LEN (WS-I-MEIO))
               TALLYING WS-CONTA-ACHOU FOR ALL
               TAB-MEIO-CHAVE (WS-I-MEIO) (1:TAB-MEIO-LEN (WS-I-MEIO)).
           IF WS-CONTA-ACHOU = ZERO
               GO TO P5-EXTRAI-COMERC-EXIT.
           COMPUTE WS-INI = TAB-MEIO-LEN (WS-I-MEIO) + 1.
           PERFORM P5C-PULA-PREFIXO THRU P5C-PULA-PREFIXO-EXIT
               UNTIL WS-INI > 60 OR
                     (WS-MERC-TXT (WS-INI:1) NOT = "-" AND
                      WS-MERC-TXT (WS-INI:1) NOT = ":" AND
                      WS-MERC-TXT (WS-INI:1) NOT = SPACE).
           IF WS-INI > 60
               MOVE SPACES TO WS-MERC-TXT
               GO TO P5-EXTRAI-COMERC-EXIT.
           COMPUTE WS-LEN = 61 - WS-INI.
           MOVE WS-MERC-TXT (WS-INI:WS-LEN) TO WS-MERC-MAI.
           MOVE SPACES TO WS-MERC-TXT.
           MOVE WS-MERC-MAI (1:WS-LEN) TO WS-MERC-TXT.
       P5-EXTRAI-COMERC-EXIT.
           EXIT.

       P5A-ACHA-2P.
           IF LAN-HIST OF REG-LAN-CA (WS-K:1) = ":"
               MOVE WS-K TO WS-POS-2P
           ELSE
               ADD 1 TO WS-K.
       P5A-ACHA-2P-EXIT.
           EXIT.

       P5B-PULA-ESPACO.
           ADD 1 TO WS-INI.
       P5B-PULA-ESPACO-EXIT.
           EXIT.

       P5C-PULA-PREFIXO.
           ADD 1 TO WS-INI.
       P5C-PULA-PREFIXO-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  CANONIZACAO DO NOME DO COMERCIANTE PARA OS PARCEIROS MAIS
      *  FREQUENTES (SUBSTRING, CAIXA ALTA, QUALQUER UM DOS DEZ).
      *---------------------------------------------------------------
       P6-CANONIZA-COMERC.
           MOVE WS-MERC-TXT TO WS-MERC-MAI.
           INSPECT WS-MERC-MAI
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           MOVE "N" TO WS-COMCAN-ACHADO.
           PERFORM P6A-TESTA-COMCAN THRU P6A-TESTA-COMCAN-EXIT
               VARYING WS-I-COMCAN FROM 1 BY 1
               UNTIL WS-I-COMCAN > 10 OR EH-COMCAN-ACHADA.

       P6A-TESTA-COMCAN.
           MOVE ZERO TO WS-CONTA-ACHOU.
           INSPECT WS-MERC-MAI TALLYING WS-CONTA-ACHOU FOR ALL
               TAB-COMCAN-CHAVE (WS-I-COMCAN)
                   (1:TAB-COMCAN-LEN (WS-I-COMCAN)).
           IF WS-CONTA-ACHOU > ZERO
               MOVE SPACES TO WS-MERC-TXT
               MOVE TAB-COMCAN-CANON (WS-I-COMCAN) TO WS-MERC-TXT
               MOVE "S" TO WS-COMCAN-ACHADO.
       P6A-TESTA-COMCAN-EXIT.
           EXIT.

       P9-ENCADEIA.
           CHAIN "FIN05.COM".
