      *===============================================================
      *  FINCPRM.CPY                                       ELDORADO
      *  REGISTRO DE PARAMETROS DO LOTE, GRAVADO PELO MENU (FIN00) E
      *  LIDO POR CADA PASSO SEGUINTE, JA QUE O CHAIN DA LOJA NAO
      *  REPASSA ARGUMENTOS DE UM PROGRAMA PARA O OUTRO.
      *---------------------------------------------------------------
      *  03/05/2024 RFM  CH#1151  REGISTRO ORIGINAL.
      *===============================================================
       01  REG-PARM.
           03  PRM-TIPO-CONTA           PIC X(01).
               88  PRM-CONTA-A          VALUE "A".
               88  PRM-CONTA-B          VALUE "B".
           03  PRM-MES-1                PIC X(07).
           03  PRM-MES-2                PIC X(07).
           03  FILLER                   PIC X(04).
