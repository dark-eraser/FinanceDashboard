       IDENTIFICATION DIVISION.
       PROGRAM-ID.    FIN02.
       AUTHOR.        ROGERIO MACHADO.
       INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.
       DATE-WRITTEN.  04/09/1989.
       DATE-COMPILED.
       SECURITY.      USO INTERNO - CONFIDENCIAL.
      *===============================================================
      *  HISTORICO DE ALTERACOES
      *---------------------------------------------------------------
      *  04/09/1989 RFM  PROGRAMA ORIGINAL, A PARTIR DO CADASTRO DE
      *                  CONTAS (BANCO06) - APROVEITADA A ROTINA DE
      *                  CONVERSAO DE DATA DIA/MES/ANO.
      *  02/04/1992 RFM  CH#0257  CRIADO O LAYOUT UNICO DE LANCAMENTO
      *                  (REG-LANCAMENTO), VALIDO PARA AS DUAS CONTAS.
      *  15/09/1997 RFM  CH#0447  INCLUIDA A CONTA-E (MOEDA ELETRONICA)
      *                  COMO SEGUNDA ORIGEM DE LANCAMENTOS.
      *  21/01/1999 LCS  CH#0518  AJUSTE ANO 2000 - DATA PASSA A SER
      *                  GRAVADA COM ANO DE 4 DIGITOS (AAAA-MM-DD).
      *  02/11/2015 JPA  CH#0781  TARIFA (TAXA) DA CONTA-E PASSA A SER
      *                  GRAVADA NO LANCAMENTO NORMALIZADO.
      *  19/02/2024 MCO  CH#1109  REESCRITO PARA O LOTE DE EXTRATOS
      *                  PESSOAIS - SEGUNDO PASSO (FIN02), QUE UNIFICA
      *                  OS DOIS FORMATOS BRUTOS NO LANCAMENTO-PADRAO.
      *===============================================================
      *  FUNCAO DO PROGRAMA
      *  ------------------
      *  SE A RODADA E' DO BANCO-A (CHF), LE O EXTRATO JA ACHATADO
      *  (FLATA.DAT, SAIDA DO FIN01) E GRAVA NORMA.DAT.  SE E' DA
      *  CONTA-E (BANCO-B, EUR), LE BANKB.DAT DIRETO (NAO PRECISA DE
      *  ACHATAMENTO) E GRAVA NORMB.DAT.  EM AMBOS OS CASOS O VALOR
      *  FINAL GRAVADO E' UM UNICO CAMPO COM SINAL (DEBITO/GASTO
      *  NEGATIVO, CREDITO/RECEITA POSITIVO) E A DATA PASSA PARA O
      *  FORMATO AAAA-MM-DD.
      *===============================================================

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASSE-DIGITO IS "0" THRU "9".

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PARM      ASSIGN TO DISK
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS IS FS-PARM.
           SELECT FLATA     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-FLATA.
           SELECT BANKB     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-BANKB.
           SELECT NORMA     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-NORMA.
           SELECT NORMB     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-NORMB.

       DATA DIVISION.
       FILE SECTION.
       FD  PARM             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "PARM.DAT".
           COPY FINCPRM.

       FD  FLATA             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "FLATA.DAT".
       01  REG-FLAT-A.
           03  FLT-DATA                PIC X(10).
           03  FLT-HIST                PIC X(60).
           03  FLT-MOEDA                PIC X(03).
           03  FLT-VALOR-DET            PIC S9(7)V99.
           03  FLT-REFER                PIC X(16).
           03  FLT-DEBITO               PIC 9(7)V99.
           03  FLT-CREDITO              PIC 9(7)V99.
           03  FLT-DATA-VALOR           PIC X(10).
           03  FILLER                   PIC X(06).

       FD  BANKB             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "BANKB.DAT".
           COPY FINCEXB.

       FD  NORMA             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "NORMA.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-A.

       FD  NORMB             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "NORMB.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-B.

       WORKING-STORAGE SECTION.
       77  FS-PARM               PIC X(02).
       77  FS-FLATA              PIC X(02).
       77  FS-BANKB              PIC X(02).
       77  FS-NORMA              PIC X(02).
       77  FS-NORMB              PIC X(02).
       77  WS-EOF                PIC X VALUE "N".
           88  FIM-ARQ           VALUE "S".

       77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.
       77  WS-GRAVADOS           PIC 9(07) COMP VALUE ZERO.

       01  WS-DATA-FONTE.
           03  WS-DATA-DIA           PIC X(02).
           03  FILLER                PIC X(01).
           03  WS-DATA-MES           PIC X(02).
           03  FILLER                PIC X(01).
           03  WS-DATA-ANO           PIC X(04).
       01  WS-DATA-FONTE-R REDEFINES WS-DATA-FONTE
                               PIC X(10).

      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
      *                PROCEDURE DIVISION                         *
      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
       PROCEDURE DIVISION.

       P1-ABERTURA.
           OPEN INPUT  PARM.
           READ PARM.
           CLOSE PARM.
           IF PRM-CONTA-A
               PERFORM P2-NORMALIZA-A
           ELSE
               PERFORM P3-NORMALIZA-B.
           PERFORM P9-ENCADEIA.

      *---------------------------------------------------------------
      *  BANCO-A (CHF) - LE O EXTRATO ACHATADO E GRAVA NORMA.DAT.
      *---------------------------------------------------------------
       P2-NORMALIZA-A.
           OPEN INPUT  FLATA.
           OPEN OUTPUT NORMA.
           PERFORM P2A-LER-A.
           PERFORM P2B-PROCESSA-A THRU P2B-PROCESSA-A-EXIT
               UNTIL FIM-ARQ.
           CLOSE FLATA.
           CLOSE NORMA.

       P2A-LER-A.
           READ FLATA
               AT END MOVE "S" TO WS-EOF
               NOT AT END ADD 1 TO WS-LIDOS.

       P2B-PROCESSA-A.
           MOVE SPACES TO REG-LAN-A.
           IF FLT-DATA NOT = SPACES
               MOVE FLT-DATA TO WS-DATA-FONTE-R
           ELSE
               MOVE FLT-DATA-VALOR TO WS-DATA-FONTE-R.
           STRING WS-DATA-ANO  DELIMITED BY SIZE
                  "-"          DELIMITED BY SIZE
                  WS-DATA-MES  DELIMITED BY SIZE
                  "-"          DELIMITED BY SIZE
                  WS-DATA-DIA  DELIMITED BY SIZE
               INTO LAN-DATA OF REG-LAN-A.
           MOVE FLT-HIST        TO LAN-HIST OF REG-LAN-A.
           MOVE SPACES          TO LAN-TIPO OF REG-LAN-A.
           MOVE FLT-REFER       TO LAN-REFER OF REG-LAN-A.
           IF FLT-MOEDA = SPACES
               MOVE "CHF" TO LAN-MOEDA OF REG-LAN-A
           ELSE
               MOVE FLT-MOEDA TO LAN-MOEDA OF REG-LAN-A.
           MOVE ZERO            TO LAN-TAXA OF REG-LAN-A.
           IF FLT-DEBITO NOT = ZERO
               COMPUTE LAN-VALOR OF REG-LAN-A = ZERO - FLT-DEBITO
           ELSE
               IF FLT-CREDITO NOT = ZERO
                   MOVE FLT-CREDITO TO LAN-VALOR OF REG-LAN-A
               ELSE
                   IF FLT-VALOR-DET NOT = ZERO
                       COMPUTE LAN-VALOR OF REG-LAN-A =
                               ZERO - FLT-VALOR-DET
                   ELSE
                       MOVE ZERO TO LAN-VALOR OF REG-LAN-A.
           WRITE REG-LAN-A.
           ADD 1 TO WS-GRAVADOS.
           PERFORM P2A-LER-A.
       P2B-PROCESSA-A-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  CONTA-E / BANCO-B (EUR) - LE BANKB.DAT DIRETO E GRAVA
      *  NORMB.DAT.  NAO PASSA PELO FIN01 (NAO HA RESUMOS NESTA CONTA).
      *---------------------------------------------------------------
       P3-NORMALIZA-B.
           MOVE "N" TO WS-EOF.
           OPEN INPUT  BANKB.
           OPEN OUTPUT NORMB.
           PERFORM P3A-LER-B.
           PERFORM P3B-PROCESSA-B THRU P3B-PROCESSA-B-EXIT
               UNTIL FIM-ARQ.
           CLOSE BANKB.
           CLOSE NORMB.

       P3A-LER-B.
           READ BANKB
               AT END MOVE "S" TO WS-EOF
               NOT AT END ADD 1 TO WS-LIDOS.

       P3B-PROCESSA-B.
           MOVE SPACES TO REG-LAN-B.
           IF EXB-DATA-FIM NOT = SPACES
               MOVE EXB-DATA-FIM TO LAN-DATA OF REG-LAN-B
           ELSE
               MOVE EXB-DATA-INI TO LAN-DATA OF REG-LAN-B.
           MOVE EXB-HIST        TO LAN-HIST OF REG-LAN-B.
           MOVE EXB-TIPO        TO LAN-TIPO OF REG-LAN-B.
           MOVE SPACES          TO LAN-REFER OF REG-LAN-B.
           IF EXB-MOEDA = SPACES
               MOVE "EUR" TO LAN-MOEDA OF REG-LAN-B
           ELSE
               MOVE EXB-MOEDA TO LAN-MOEDA OF REG-LAN-B.
           MOVE EXB-TAXA        TO LAN-TAXA OF REG-LAN-B.
           MOVE EXB-VALOR       TO LAN-VALOR OF REG-LAN-B.
           WRITE REG-LAN-B.
           ADD 1 TO WS-GRAVADOS.
           PERFORM P3A-LER-B.
       P3B-PROCESSA-B-EXIT.
           EXIT.

       P9-ENCADEIA.
           CHAIN "FIN03.COM".
