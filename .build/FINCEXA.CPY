      *===============================================================
      *  FINCEXA.CPY                                       ELDORADO
      *  LAYOUT DO EXTRATO BRUTO DO BANCO-A (CONTA SUICA, EXPORT.
      *  COM ";" COMO SEPARADOR, VALORES EM CHF, DATA DD.MM.AAAA).
      *  USADO POR FIN01 (ENTRADA/SAIDA) E FIN02 (ENTRADA).
      *---------------------------------------------------------------
      *  09/02/2024 RFM  CH#1102  LAYOUT ORIGINAL PARA O LOTE FIN01.
      *  21/03/2024 RFM  CH#1119  ACRESCENTADO EXA-VALOR-DET-X PARA
      *                           TESTE DE CAMPO EM BRANCO (FILHOS).
      *===============================================================
       01  REG-EXTRATO-A.
           03  EXA-DATA                PIC X(10).
           03  EXA-HIST                PIC X(60).
           03  EXA-MOEDA                PIC X(03).
           03  EXA-VALOR-DET            PIC S9(7)V99.
           03  EXA-VALOR-DET-X REDEFINES EXA-VALOR-DET
                                        PIC X(09).
           03  EXA-REFER                PIC X(16).
           03  EXA-DEBITO               PIC 9(7)V99.
           03  EXA-DEBITO-X    REDEFINES EXA-DEBITO
                                        PIC X(09).
           03  EXA-CREDITO              PIC 9(7)V99.
           03  EXA-CREDITO-X   REDEFINES EXA-CREDITO
                                        PIC X(09).
           03  EXA-DATA-VALOR           PIC X(10).
           03  FILLER                   PIC X(06).
