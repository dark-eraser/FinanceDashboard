      *===============================================================
      *  FINCMEI.CPY                                       ELDORADO
      *  TABELAS DA FASE U5 (MEIO DE PAGAMENTO E COMERCIANTE, SO'
      *  PARA LANCAMENTOS DO BANCO-A).  A PRIMEIRA TABELA E' A LISTA
      *  DE MEIOS DE PAGAMENTO, NA ORDEM DE PRIORIDADE DO HISTORICO
      *  ORIGINAL (PRIMEIRA PALAVRA ENCONTRADA VENCE).  A SEGUNDA E'
      *  A LISTA DE COMERCIANTES CONHECIDOS, PARA CANONIZAR O NOME
      *  (EX. "COOP" -> "Coop").  CADA ENTRADA TRAZ O TAMANHO REAL DA
      *  PALAVRA (SEM OS BRANCOS DE PREENCHIMENTO) PARA A BUSCA POR
      *  SUBSTRING COM INSPECT.
      *---------------------------------------------------------------
      *  25/04/2024 RFM  CH#1145  TABELAS ORIGINAIS DO LOTE FIN04.
      *  03/05/2024 RFM  CH#1152  ACRESCENTADO O TAMANHO DE CADA CHAVE
      *                           (TAB-MEIO-LEN / TAB-COMCAN-LEN) PARA
      *                           PERMITIR O INSPECT COM REFERENCIA A
      *                           POSICAO DE TAMANHO VARIAVEL.
      *===============================================================
       01  WS-TAB-MEIO.
           03  FILLER.
               05  FILLER          PIC X(16) VALUE "TWINT".
               05  FILLER          PIC 9(02) VALUE 5.
           03  FILLER.
               05  FILLER          PIC X(16) VALUE "STANDING ORDER".
               05  FILLER          PIC 9(02) VALUE 14.
           03  FILLER.
               05  FILLER          PIC X(16) VALUE "MOBILE BANKING".
               05  FILLER          PIC 9(02) VALUE 14.
           03  FILLER.
               05  FILLER          PIC X(16) VALUE "DEBIT CARD".
               05  FILLER          PIC 9(02) VALUE 10.
           03  FILLER.
               05  FILLER          PIC X(16) VALUE "CREDIT CARD".
               05  FILLER          PIC 9(02) VALUE 11.
           03  FILLER.
               05  FILLER          PIC X(16) VALUE "ACCOUNT TRANSFER".
               05  FILLER          PIC 9(02) VALUE 16.
           03  FILLER.
               05  FILLER          PIC X(16) VALUE "VISA".
               05  FILLER          PIC 9(02) VALUE 4.
           03  FILLER.
               05  FILLER          PIC X(16) VALUE "MASTERCARD".
               05  FILLER          PIC 9(02) VALUE 10.
       01  WS-TAB-MEIO-R   REDEFINES WS-TAB-MEIO.
           03  TAB-MEIO-ITEM   OCCURS 8 TIMES
                               INDEXED BY IDX-MEIO.
               05  TAB-MEIO-CHAVE      PIC X(16).
               05  TAB-MEIO-LEN        PIC 9(02).

       01  WS-TAB-COMCAN-INIC.
           03  FILLER.
               05  FILLER          PIC X(10) VALUE "AXA".
               05  FILLER          PIC 9(02) VALUE 3.
               05  FILLER          PIC X(10) VALUE "Axa".
           03  FILLER.
               05  FILLER          PIC X(10) VALUE "BP".
               05  FILLER          PIC 9(02) VALUE 2.
               05  FILLER          PIC X(10) VALUE "Bp".
           03  FILLER.
               05  FILLER          PIC X(10) VALUE "COOP".
               05  FILLER          PIC 9(02) VALUE 4.
               05  FILLER          PIC X(10) VALUE "Coop".
           03  FILLER.
               05  FILLER          PIC X(10) VALUE "DECATHLON".
               05  FILLER          PIC 9(02) VALUE 9.
               05  FILLER          PIC X(10) VALUE "Decathlon".
           03  FILLER.
               05  FILLER          PIC X(10) VALUE "MIGROS".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER          PIC X(10) VALUE "Migros".
           03  FILLER.
               05  FILLER          PIC X(10) VALUE "PARKING".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER          PIC X(10) VALUE "Parking".
           03  FILLER.
               05  FILLER          PIC X(10) VALUE "POST".
               05  FILLER          PIC 9(02) VALUE 4.
               05  FILLER          PIC X(10) VALUE "Post".
           03  FILLER.
               05  FILLER          PIC X(10) VALUE "SANITAS".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER          PIC X(10) VALUE "Sanitas".
           03  FILLER.
               05  FILLER          PIC X(10) VALUE "SBB".
               05  FILLER          PIC 9(02) VALUE 3.
               05  FILLER          PIC X(10) VALUE "Sbb".
           03  FILLER.
               05  FILLER          PIC X(10) VALUE "SUNRISE".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER          PIC X(10) VALUE "Sunrise".
       01  WS-TAB-COMCAN   REDEFINES WS-TAB-COMCAN-INIC.
           03  TAB-COMCAN-ITEM OCCURS 10 TIMES
                               INDEXED BY IDX-COMCAN.
               05  TAB-COMCAN-CHAVE    PIC X(10).
               05  TAB-COMCAN-LEN      PIC 9(02).
               05  TAB-COMCAN-CANON    PIC X(10).
