      *===============================================================
      *  FINCLAN.CPY                                       ELDORADO
      *  LAYOUT DO LANCAMENTO NORMALIZADO (SAIDA DE FIN02, ENTRADA E
      *  SAIDA DE FIN03/FIN04, ENTRADA DE FIN05/FIN06).  UM REGISTRO
      *  POR TRANSACAO, JA NO FORMATO COMUM BANCO-A / BANCO-B.
      *---------------------------------------------------------------
      *  19/02/2024 RFM  CH#1108  LAYOUT ORIGINAL.
      *  02/04/2024 RFM  CH#1133  ACRESCIDOS LAN-CATEG/LAN-MEIO/
      *                           LAN-COMERC PARA AS FASES U4/U5.
      *===============================================================
       01  REG-LANCAMENTO.
           03  LAN-DATA                 PIC X(10).
           03  LAN-DATA-R      REDEFINES LAN-DATA.
               05  LAN-ANO              PIC X(04).
               05  FILLER               PIC X(01).
               05  LAN-MES              PIC X(02).
               05  FILLER               PIC X(01).
               05  LAN-DIA              PIC X(02).
           03  LAN-HIST                 PIC X(60).
           03  LAN-TIPO                 PIC X(16).
           03  LAN-VALOR                PIC S9(7)V99.
           03  LAN-VALOR-X     REDEFINES LAN-VALOR
                                        PIC X(09).
           03  LAN-MOEDA                PIC X(03).
           03  LAN-TAXA                 PIC 9(5)V99.
           03  LAN-REFER                PIC X(16).
           03  LAN-CATEG                PIC X(16).
           03  LAN-MEIO                 PIC X(16).
           03  LAN-COMERC               PIC X(30).
           03  FILLER                   PIC X(05).
