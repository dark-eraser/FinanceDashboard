      *===============================================================
      *  FINCCAT.CPY                                       ELDORADO
      *  TABELAS DE REGRAS DE CATEGORIZACAO (FASE U4).  A PRIMEIRA
      *  TABELA E' O "MAPA DE COMERCIANTES" (CASAMENTO EXATO, ORDEM
      *  ASCENDENTE, BUSCA BINARIA).  A SEGUNDA E' O "DICIONARIO DE
      *  PALAVRAS-CHAVE" (CASAMENTO POR SUBSTRING, ORDEM DECRESCENTE
      *  DE TAMANHO DE PALAVRA, PARA QUE A CHAVE MAIS ESPECIFICA
      *  VENCA A MAIS GENERICA -- EX. "TOO GOOD TO GO" VENCE "BP").
      *---------------------------------------------------------------
      *  02/04/2024 RFM  CH#1133  TABELAS ORIGINAIS DO LOTE FIN03.
      *  18/04/2024 RFM  CH#1140  REORDENADO O DICIONARIO POR TAMANHO
      *                           APOS RECLAMACAO DE CATEGORIA ERRADA
      *                           EM LANCAMENTO DA TOO GOOD TO GO.
      *  27/05/2024 MCO  CH#1155  CATEGORIAS PASSAM DE MAIUSCULA PARA
      *                           INICIAL MAIUSCULA (EX. "GROCERIES"
      *                           VIRA "Groceries") PARA CASAR COM O
      *                           DEFAULT E A RECLASSIFICACAO TWINT
      *                           DO FIN03, QUE JA USAVAM INICIAL
      *                           MAIUSCULA; ACRESCENTADO TAMBEM O
      *                           TAB-PALAVRA-LEN, PARA O INSPECT DE
      *                           SUBSTRING TESTAR SO O TAMANHO REAL
      *                           DA PALAVRA-CHAVE (NAO OS 20 BYTES
      *                           INTEIROS DO CAMPO).
      *===============================================================
       01  WS-TAB-COMERC-INIC.
           03  FILLER.
               05  FILLER              PIC X(30) VALUE "AMAZON.COM".
               05  FILLER              PIC X(16) VALUE "Shopping".
           03  FILLER.
               05  FILLER          PIC X(30) VALUE "COOP PRONTO ZURICH".
               05  FILLER              PIC X(16) VALUE "Groceries".
           03  FILLER.
               05  FILLER             PIC X(30) VALUE "COOP SUPERMARKT".
               05  FILLER              PIC X(16) VALUE "Groceries".
           03  FILLER.
               05  FILLER            PIC X(30) VALUE "MIGROS ZURICH HB".
               05  FILLER              PIC X(16) VALUE "Groceries".
           03  FILLER.
               05  FILLER              PIC X(30) VALUE "SBB CFF FFS".
               05  FILLER              PIC X(16) VALUE "Transport".
           03  FILLER.
               05  FILLER              PIC X(30) VALUE "SWISSCOM AG".
               05  FILLER              PIC X(16) VALUE "Utilities".
           03  FILLER.
               05  FILLER              PIC X(30) VALUE "TOO GOOD TO GO".
               05  FILLER              PIC X(16) VALUE "Dining".
           03  FILLER.
               05  FILLER              PIC X(30) VALUE "UBER * TRIP".
               05  FILLER              PIC X(16) VALUE "Transport".
           03  FILLER.
               05  FILLER             PIC X(30) VALUE "WWW.NETFLIX.COM".
               05  FILLER              PIC X(16) VALUE "Leisure".
       01  WS-TAB-COMERC   REDEFINES WS-TAB-COMERC-INIC.
           03  TAB-COMERC-ITEM OCCURS 9 TIMES
                               ASCENDING KEY IS TAB-COMERC-DESCR
                               INDEXED BY IDX-COMERC.
               05  TAB-COMERC-DESCR    PIC X(30).
               05  TAB-COMERC-CATEG    PIC X(16).

       01  WS-TAB-PALAVRA-INIC.
           03  FILLER.
               05  FILLER           PIC X(20) VALUE "BALANCE MIGRATION".
               05  FILLER          PIC 9(02) VALUE 17.
               05  FILLER              PIC X(16) VALUE "Uncounted".
           03  FILLER.
               05  FILLER           PIC X(20) VALUE "POCKET WITHDRAWAL".
               05  FILLER          PIC 9(02) VALUE 17.
               05  FILLER              PIC X(16) VALUE "Vault".
           03  FILLER.
               05  FILLER             PIC X(20) VALUE "CASH WITHDRAWAL".
               05  FILLER          PIC 9(02) VALUE 15.
               05  FILLER             PIC X(16) VALUE "Cash Withdrawal".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "STANDING ORDER".
               05  FILLER          PIC 9(02) VALUE 14.
               05  FILLER              PIC X(16) VALUE "Standing Order".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "TOO GOOD TO GO".
               05  FILLER          PIC 9(02) VALUE 14.
               05  FILLER              PIC X(16) VALUE "Dining".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "EXCHANGED TO".
               05  FILLER          PIC 9(02) VALUE 12.
               05  FILLER              PIC X(16) VALUE "Uncounted".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "PAYMENT FROM".
               05  FILLER          PIC 9(02) VALUE 12.
               05  FILLER              PIC X(16) VALUE "Bank Transfer".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "VERSICHERUNG".
               05  FILLER          PIC 9(02) VALUE 12.
               05  FILLER              PIC X(16) VALUE "Insurance".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "BOOKING.COM".
               05  FILLER          PIC 9(02) VALUE 11.
               05  FILLER              PIC X(16) VALUE "Travel".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "BURGER KING".
               05  FILLER          PIC 9(02) VALUE 11.
               05  FILLER              PIC X(16) VALUE "Dining".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "ELECTRICITY".
               05  FILLER          PIC 9(02) VALUE 11.
               05  FILLER              PIC X(16) VALUE "Utilities".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "GELDAUTOMAT".
               05  FILLER          PIC 9(02) VALUE 11.
               05  FILLER             PIC X(16) VALUE "Cash Withdrawal".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "SUPERMARKET".
               05  FILLER          PIC 9(02) VALUE 11.
               05  FILLER              PIC X(16) VALUE "Groceries".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "ALIEXPRESS".
               05  FILLER          PIC 9(02) VALUE 10.
               05  FILLER              PIC X(16) VALUE "Shopping".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "IMMOBILIEN".
               05  FILLER          PIC 9(02) VALUE 10.
               05  FILLER              PIC X(16) VALUE "Rent".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "INVESTMENT".
               05  FILLER          PIC 9(02) VALUE 10.
               05  FILLER              PIC X(16) VALUE "Investment".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "PARKINGPAY".
               05  FILLER          PIC 9(02) VALUE 10.
               05  FILLER              PIC X(16) VALUE "Car".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "RESTAURANT".
               05  FILLER          PIC 9(02) VALUE 10.
               05  FILLER              PIC X(16) VALUE "Dining".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "DECATHLON".
               05  FILLER          PIC 9(02) VALUE 9.
               05  FILLER              PIC X(16) VALUE "Shopping".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "INSURANCE".
               05  FILLER          PIC 9(02) VALUE 9.
               05  FILLER              PIC X(16) VALUE "Insurance".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "STARBUCKS".
               05  FILLER          PIC 9(02) VALUE 9.
               05  FILLER              PIC X(16) VALUE "Dining".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "APOTHEKE".
               05  FILLER          PIC 9(02) VALUE 8.
               05  FILLER              PIC X(16) VALUE "Health".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "BANCOMAT".
               05  FILLER          PIC 9(02) VALUE 8.
               05  FILLER             PIC X(16) VALUE "Cash Withdrawal".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "COINBASE".
               05  FILLER          PIC 9(02) VALUE 8.
               05  FILLER              PIC X(16) VALUE "Investment".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "HOSPITAL".
               05  FILLER          PIC 9(02) VALUE 8.
               05  FILLER              PIC X(16) VALUE "Health".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "INTERNET".
               05  FILLER          PIC 9(02) VALUE 8.
               05  FILLER              PIC X(16) VALUE "Utilities".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "PHARMACY".
               05  FILLER          PIC 9(02) VALUE 8.
               05  FILLER              PIC X(16) VALUE "Health".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "SWISSCOM".
               05  FILLER          PIC 9(02) VALUE 8.
               05  FILLER              PIC X(16) VALUE "Utilities".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "TRANSFER".
               05  FILLER          PIC 9(02) VALUE 8.
               05  FILLER              PIC X(16) VALUE "Bank Transfer".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "DIGITEC".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER              PIC X(16) VALUE "Shopping".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "EASYJET".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER              PIC X(16) VALUE "Travel".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "GALAXUS".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER              PIC X(16) VALUE "Shopping".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "GROCERY".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER              PIC X(16) VALUE "Groceries".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "NETFLIX".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER              PIC X(16) VALUE "Leisure".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "PARKING".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER              PIC X(16) VALUE "Car".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "PAYROLL".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER              PIC X(16) VALUE "Salary".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "SANITAS".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER              PIC X(16) VALUE "Insurance".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "SPOTIFY".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER              PIC X(16) VALUE "Leisure".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "SUNRISE".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER              PIC X(16) VALUE "Utilities".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "THEATER".
               05  FILLER          PIC 9(02) VALUE 7.
               05  FILLER              PIC X(16) VALUE "Leisure".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "AIRBNB".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Travel".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "AMAZON".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Shopping".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "CHARGE".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Fee".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "CINEMA".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Leisure".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "CRYPTO".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Investment".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "DOCTOR".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Health".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "GARAGE".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Car".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "GEBUHR".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Fee".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "MIGROS".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Groceries".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "POCKET".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Vault".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "REFUND".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Refund".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "SALARY".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Salary".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "TOP-UP".
               05  FILLER          PIC 9(02) VALUE 6.
               05  FILLER              PIC X(16) VALUE "Bank Transfer".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "ETORO".
               05  FILLER          PIC 9(02) VALUE 5.
               05  FILLER              PIC X(16) VALUE "Investment".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "HOTEL".
               05  FILLER          PIC 9(02) VALUE 5.
               05  FILLER              PIC X(16) VALUE "Travel".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "MIETE".
               05  FILLER          PIC 9(02) VALUE 5.
               05  FILLER              PIC X(16) VALUE "Rent".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "TRAIN".
               05  FILLER          PIC 9(02) VALUE 5.
               05  FILLER              PIC X(16) VALUE "Transport".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "VAULT".
               05  FILLER          PIC 9(02) VALUE 5.
               05  FILLER              PIC X(16) VALUE "Vault".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "CAFE".
               05  FILLER          PIC 9(02) VALUE 4.
               05  FILLER              PIC X(16) VALUE "Dining".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "COOP".
               05  FILLER          PIC 9(02) VALUE 4.
               05  FILLER              PIC X(16) VALUE "Groceries".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "LOHN".
               05  FILLER          PIC 9(02) VALUE 4.
               05  FILLER              PIC X(16) VALUE "Salary".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "RENT".
               05  FILLER          PIC 9(02) VALUE 4.
               05  FILLER              PIC X(16) VALUE "Rent".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "SEPA".
               05  FILLER          PIC 9(02) VALUE 4.
               05  FILLER              PIC X(16) VALUE "Bank Transfer".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "TAXI".
               05  FILLER          PIC 9(02) VALUE 4.
               05  FILLER              PIC X(16) VALUE "Transport".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "ATM".
               05  FILLER          PIC 9(02) VALUE 3.
               05  FILLER             PIC X(16) VALUE "Cash Withdrawal".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "AXA".
               05  FILLER          PIC 9(02) VALUE 3.
               05  FILLER              PIC X(16) VALUE "Insurance".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "BUS".
               05  FILLER          PIC 9(02) VALUE 3.
               05  FILLER              PIC X(16) VALUE "Transport".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "FEE".
               05  FILLER          PIC 9(02) VALUE 3.
               05  FILLER              PIC X(16) VALUE "Fee".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "SBB".
               05  FILLER          PIC 9(02) VALUE 3.
               05  FILLER              PIC X(16) VALUE "Transport".
           03  FILLER.
               05  FILLER              PIC X(20) VALUE "BP".
               05  FILLER          PIC 9(02) VALUE 2.
               05  FILLER              PIC X(16) VALUE "Travel".
       01  WS-TAB-PALAVRA  REDEFINES WS-TAB-PALAVRA-INIC.
           03  TAB-PALAVRA-ITEM OCCURS 70 TIMES
                               INDEXED BY IDX-PALAVRA.
               05  TAB-PALAVRA-CHAVE   PIC X(20).
               05  TAB-PALAVRA-LEN     PIC 9(02).
               05  TAB-PALAVRA-CATEG   PIC X(16).
