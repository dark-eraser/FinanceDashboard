       IDENTIFICATION DIVISION.
       PROGRAM-ID.    FIN00.
       AUTHOR.        ROGERIO MACHADO.
       INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.
       DATE-WRITTEN.  14/03/1989.
       DATE-COMPILED.
       SECURITY.      USO INTERNO - CONFIDENCIAL.
      *===============================================================
      *  HISTORICO DE ALTERACOES
      *---------------------------------------------------------------
      *  14/03/1989 RFM  PROGRAMA ORIGINAL - MENU DE ESCOLHA DE CONTA,
      *                  DERIVADO DO MENU DE ESTOQUE (BANCO36).
      *  02/09/1991 RFM  CH#0231  ACRESCIDO O REPASSE DE PARAMETROS
      *                  PARA OS PASSOS SEGUINTES VIA REG-PARM, POIS
      *                  O CHAIN NAO ACEITA ARGUMENTOS.
      *  19/11/1994 RFM  CH#0354  TELA REFORMATADA P/ NOVO MONITOR.
      *  27/01/1999 LCS  CH#0512  AJUSTE ANO 2000 - DATA DE SISTEMA
      *                  PASSA A SER LIDA COM 4 DIGITOS DE ANO.
      *  08/06/2003 LCS  CH#0588  INCLUIDA VALIDACAO DE OPCAO INVALIDA
      *                  COM NOVA TENTATIVA (ANTES ABORTAVA O LOTE).
      *  30/10/2011 JPA  CH#0734  REVISAO GERAL PARA A NOVA CONTA-E
      *                  (MOEDA ELETRONICA), ANTES SO HAVIA A CONTA
      *                  DO BANCO SUICO.
      *  14/02/2024 MCO  CH#1150  REESCRITO PARA O LOTE DE EXTRATOS
      *                  PESSOAIS (FIN00 A FIN06) - MENU PASSA A
      *                  PERGUNTAR TAMBEM OS DOIS MESES DO COMPARATIVO
      *                  (FASE U7) E A GRAVAR TUDO EM REG-PARM.
      *===============================================================
      *  FUNCAO DO PROGRAMA
      *  ------------------
      *  PRIMEIRO PASSO DO LOTE DE EXTRATOS.  PERGUNTA QUAL CONTA VAI
      *  SER PROCESSADA (BANCO-A OU BANCO-B) E OS DOIS MESES A SEREM
      *  COMPARADOS NO RELATORIO COMPARATIVO (FASE U7), GRAVA ESSA
      *  ESCOLHA NO REGISTRO DE PARAMETROS (PARM.DAT) E ENCADEIA PARA
      *  O PRIMEIRO PROGRAMA DO LOTE ESCOLHIDO.
      *===============================================================

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASSE-NUMERICA IS "0" THRU "9".

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PARM      ASSIGN TO DISK
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS IS FS-PARM.

       DATA DIVISION.
       FILE SECTION.
       FD  PARM             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "PARM.DAT".
           COPY FINCPRM.

       WORKING-STORAGE SECTION.
       77  FS-PARM               PIC X(02).
       77  WS-P                  PIC X VALUE SPACES.
       77  WS-OPCAO              PIC 9 VALUE ZERO.
           88  OPCAO-VALIDA      VALUE 1 2.
       77  WS-I                  PIC 9(02) COMP VALUE ZEROS.
       77  WS-TOTAL-CONTAS       PIC 9(02) COMP VALUE 2.

       01  WS-DATA.
           03  ANO                   PIC 9(04).
           03  MES                   PIC 9(02).
           03  DIA                   PIC 9(02).
       01  WS-DATA-R   REDEFINES WS-DATA
                               PIC 9(08).

       01  CHAMADOR.
           03  FILLER                PIC X(04) VALUE "FIN0".
           03  NRO-PROG              PIC 9.
           03  FILLER                PIC X(04) VALUE ".COM".

       01  REG-PARM-X  REDEFINES REG-PARM
                               PIC X(19).

       01  WS-TAB-CONTAS-INIC.
           03  FILLER                PIC X(24) VALUE
               "1-BANCO-A (CHF/SUICO)  ".
           03  FILLER                PIC X(24) VALUE
               "2-BANCO-B (EUR/E-MONEY)".
       01  WS-TAB-CONTAS   REDEFINES WS-TAB-CONTAS-INIC.
           03  TAB-CONTAS-ITEM   OCCURS 2 TIMES
                               INDEXED BY IDX-CONTAS.
               05  TAB-CONTAS-TXT    PIC X(24).

       SCREEN SECTION.
       01  TELA-MENU.
           02  BLANK SCREEN.
           02  LINE 01 COLUMN 01 PIC X(80) FROM ALL "-".
           02  LINE 02 COLUMN 22 VALUE
               "ELDORADO - LOTE DE EXTRATOS PESSOAIS" BLINK.
           02  LINE 03 COLUMN 01 PIC X(80) FROM ALL "-".
           02  LINE 02 COLUMN 68 VALUE "  /  /    .".
           02  LINE 06 COLUMN 10 VALUE
               "ESCOLHA A CONTA A PROCESSAR NESTA RODADA :".
           02  LINE 08 COLUMN 14 VALUE "[1] BANCO-A  (CHF, SUICO)".
           02  LINE 09 COLUMN 14 VALUE "[2] BANCO-B  (EUR, E-MONEY)".
           02  LINE 11 COLUMN 10 VALUE "OPCAO ----------------> [ ]".
           02  LINE 14 COLUMN 10 VALUE
               "PARA O COMPARATIVO DE DOIS MESES (FASE U7) :".
           02  LINE 16 COLUMN 14 VALUE "MES 1 (AAAA-MM)--> [       ]".
           02  LINE 17 COLUMN 14 VALUE "MES 2 (AAAA-MM)--> [       ]".

      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
      *                PROCEDURE DIVISION                         *
      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
       PROCEDURE DIVISION.

       P1-ABERTURA.
           PERFORM P9-DATA-SISTEMA.
           DISPLAY TELA-MENU.
           DISPLAY (02,74) DIA.
           DISPLAY (02,77) MES.

       P2-PERGUNTA-CONTA.
           ACCEPT (11,35) WS-OPCAO WITH PROMPT AUTO-SKIP.
           IF NOT OPCAO-VALIDA
               DISPLAY (20,10) "!! OPCAO INVALIDA - TECLE < ENTER > !!"
               ACCEPT (21,10) WS-P
               DISPLAY (20,10) SPACES
               GO TO P2-PERGUNTA-CONTA.
           SET IDX-CONTAS TO WS-OPCAO.
           DISPLAY (11,41) TAB-CONTAS-TXT (IDX-CONTAS).
           IF WS-OPCAO = 1
               SET PRM-CONTA-A TO TRUE
           ELSE
               SET PRM-CONTA-B TO TRUE.

       P3-PERGUNTA-MESES.
           ACCEPT (16,39) PRM-MES-1 WITH PROMPT AUTO-SKIP.
           ACCEPT (17,39) PRM-MES-2 WITH PROMPT AUTO-SKIP.

       P4-GRAVA-PARM.
           OPEN OUTPUT PARM.
           WRITE REG-PARM.
           CLOSE PARM.

       P5-ENCADEIA.
           IF PRM-CONTA-A
               MOVE 1 TO NRO-PROG
           ELSE
               MOVE 2 TO NRO-PROG.
           DISPLAY (01,01) ERASE.
           CHAIN CHAMADOR.

       P9-DATA-SISTEMA.
           ACCEPT WS-DATA FROM DATE YYYYMMDD.
