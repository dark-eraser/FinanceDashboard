       IDENTIFICATION DIVISION.
       PROGRAM-ID.    FIN01.
       AUTHOR.        ROGERIO MACHADO.
       INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.
       DATE-WRITTEN.  22/08/1989.
       DATE-COMPILED.
       SECURITY.      USO INTERNO - CONFIDENCIAL.
      *===============================================================
      *  HISTORICO DE ALTERACOES
      *---------------------------------------------------------------
      *  22/08/1989 RFM  PROGRAMA ORIGINAL, A PARTIR DO RELATORIO DE
      *                  CHEQUES (BANCO09) - SO' A LEITURA SEQUENCIAL
      *                  E O CABECALHO FORAM APROVEITADOS.
      *  11/12/1991 RFM  CH#0248  INCLUIDO O TRATAMENTO DE "RESUMO" NO
      *                  HISTORICO (REGISTRO-PAI QUE REPRESENTA VARIOS
      *                  LANCAMENTOS FILHOS NA MESMA DATA).
      *  30/06/1996 RFM  CH#0401  DATA DO FILHO PASSA A SER HERDADA DO
      *                  ULTIMO REGISTRO COM DATA PREENCHIDA, E NAO SO'
      *                  DO REGISTRO-PAI IMEDIATAMENTE ANTERIOR.
      *  19/01/1999 LCS  CH#0517  AJUSTE ANO 2000 - NENHUM CAMPO DE
      *                  DATA DESTE PROGRAMA TINHA ANO COM 2 DIGITOS,
      *                  CONFERIDO E APROVADO SEM ALTERACAO DE LAYOUT.
      *  14/05/2009 JPA  CH#0699  CORRIGIDO O SINAL DO VALOR DO FILHO
      *                  QUANDO O PAI NAO TRAZ NEM "DEBIT" NEM "CREDIT"
      *                  NO HISTORICO (ASSUME CREDITO, CONFORME NORMA).
      *  09/02/2024 MCO  CH#1103  REESCRITO PARA O LOTE DE EXTRATOS
      *                  PESSOAIS - PRIMEIRO PASSO (FIN01), QUE SO'
      *                  "ACHATA" O EXTRATO DO BANCO-A, EXPANDINDO OS
      *                  REGISTROS-RESUMO EM LANCAMENTOS INDIVIDUAIS.
      *===============================================================
      *  FUNCAO DO PROGRAMA
      *  ------------------
      *  LE O EXTRATO BRUTO DO BANCO-A (BANKA.DAT) NA ORDEM EM QUE
      *  VEM DO BANCO (MAIS NOVO PRIMEIRO) E GRAVA O EXTRATO "ACHATADO"
      *  (FLATA.DAT), ONDE CADA REGISTRO-RESUMO (HISTORICO TERMINADO
      *  EM "(N)") VIRA N LANCAMENTOS INDIVIDUAIS, HERDANDO A DATA E A
      *  DATA-VALOR DO RESUMO E, QUANDO O FILHO NAO TRAZ DEBITO NEM
      *  CREDITO PROPRIO, O VALOR DO CAMPO DE DETALHE. O REGISTRO-
      *  RESUMO EM SI NUNCA E' GRAVADO.
      *===============================================================

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASSE-DIGITO IS "0" THRU "9".

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PARM      ASSIGN TO DISK
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS IS FS-PARM.
           SELECT BANKA     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-BANKA.
           SELECT FLATA     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-FLATA.

       DATA DIVISION.
       FILE SECTION.
       FD  PARM             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "PARM.DAT".
           COPY FINCPRM.

       FD  BANKA             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "BANKA.DAT".
           COPY FINCEXA.

       FD  FLATA             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "FLATA.DAT".
       01  REG-FLAT-A.
           03  FLT-DATA                PIC X(10).
           03  FLT-HIST                PIC X(60).
           03  FLT-MOEDA                PIC X(03).
           03  FLT-VALOR-DET            PIC S9(7)V99.
           03  FLT-VALOR-DET-X REDEFINES FLT-VALOR-DET
                                        PIC X(09).
           03  FLT-REFER                PIC X(16).
           03  FLT-DEBITO               PIC 9(7)V99.
           03  FLT-CREDITO              PIC 9(7)V99.
           03  FLT-DATA-VALOR           PIC X(10).
           03  FILLER                   PIC X(06).

       WORKING-STORAGE SECTION.
       77  FS-PARM               PIC X(02).
       77  FS-BANKA              PIC X(02).
       77  FS-FLATA              PIC X(02).
       77  WS-EOF-BANKA          PIC X VALUE "N".
           88  FIM-BANKA         VALUE "S".

      * CONTADORES DE CONTROLE DO LOTE - TODOS BINARIOS (COMP)
       77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.
       77  WS-GRAVADOS           PIC 9(07) COMP VALUE ZERO.
       77  WS-RESUMOS            PIC 9(05) COMP VALUE ZERO.
       77  WS-PEND-N             PIC 9(02) COMP VALUE ZERO.
       77  WS-FIM                PIC 9(02) COMP VALUE ZERO.
       77  WS-INI                PIC 9(02) COMP VALUE ZERO.
       77  WS-LEN-DIG            PIC 9(02) COMP VALUE ZERO.
       77  WS-TEM-DEBITO         PIC 9(02) COMP VALUE ZERO.
       77  WS-TEM-CREDITO        PIC 9(02) COMP VALUE ZERO.

       77  WS-PEND-TIPO          PIC X VALUE SPACE.
           88  PEND-E-DEBITO     VALUE "D".
           88  PEND-E-CREDITO    VALUE "C".
       77  WS-EH-RESUMO          PIC X VALUE "N".
           88  EH-RESUMO         VALUE "S".
       77  WS-N-TXT              PIC X(02) VALUE "00".
       01  WS-N-FILHOS REDEFINES WS-N-TXT
                               PIC 9(02).

       01  WS-ULT-DATA.
           03  WS-ULT-DATA-MOV      PIC X(10) VALUE SPACES.
           03  WS-ULT-DATA-VLR      PIC X(10) VALUE SPACES.
       01  WS-ULT-DATA-R REDEFINES WS-ULT-DATA
                               PIC X(20).

      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
      *                PROCEDURE DIVISION                         *
      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
       PROCEDURE DIVISION.

       P0-INICIO.
           OPEN INPUT  PARM.
           READ PARM.
           CLOSE PARM.
           OPEN INPUT  BANKA.
           OPEN OUTPUT FLATA.
           PERFORM P1-LER-EXTRATO.
           PERFORM P5-PROCESSA THRU P5-PROCESSA-EXIT
               UNTIL FIM-BANKA.
           CLOSE BANKA.
           CLOSE FLATA.
           PERFORM P9-ENCADEIA.

       P1-LER-EXTRATO.
           READ BANKA
               AT END MOVE "S" TO WS-EOF-BANKA
               NOT AT END ADD 1 TO WS-LIDOS.

       P5-PROCESSA.
           PERFORM P5A-HERDA-DATA.
           IF WS-PEND-N = ZERO
               PERFORM P2-VERIFICA-RESUMO
           ELSE
               MOVE "N" TO WS-EH-RESUMO.
           IF EH-RESUMO
               PERFORM P3-ABRE-RESUMO
           ELSE
               IF WS-PEND-N > ZERO
                   PERFORM P4-GRAVA-FILHO
               ELSE
                   PERFORM P4-GRAVA-SIMPLES.
           PERFORM P1-LER-EXTRATO.
       P5-PROCESSA-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  REGRA EQUIVALENTE DE HERANCA DE DATA: REGISTRO COM DATA EM
      *  BRANCO HERDA A ULTIMA DATA (E DATA-VALOR) NAO BRANCA LIDA.
      *---------------------------------------------------------------
       P5A-HERDA-DATA.
           IF EXA-DATA NOT = SPACES
               MOVE EXA-DATA TO WS-ULT-DATA-MOV
           ELSE
               MOVE WS-ULT-DATA-MOV TO EXA-DATA.
           IF EXA-DATA-VALOR NOT = SPACES
               MOVE EXA-DATA-VALOR TO WS-ULT-DATA-VLR
           ELSE
               MOVE WS-ULT-DATA-VLR TO EXA-DATA-VALOR.

      *---------------------------------------------------------------
      *  DETECTA SE O HISTORICO E' UM RESUMO, OU SEJA, TERMINA COM
      *  "(N)" ONDE N E' UM INTEIRO SEM SINAL (EX. "MOBILE BANKING
      *  (3)").  NAO USA NENHUMA FUNCAO INTRINSECA, SO' REFERENCIA
      *  COM POSICAO (REFERENCE MODIFICATION), COMO NO RESTO DA CASA.
      *---------------------------------------------------------------
       P2-VERIFICA-RESUMO.
           MOVE "N" TO WS-EH-RESUMO.
           MOVE 60 TO WS-FIM.
           PERFORM P2A-ACHA-FIM THRU P2A-ACHA-FIM-EXIT
               UNTIL WS-FIM = ZERO OR EXA-HIST (WS-FIM:1) NOT = SPACE.
           IF WS-FIM = ZERO
               GO TO P2-VERIFICA-RESUMO-EXIT.
           IF EXA-HIST (WS-FIM:1) NOT = ")"
               GO TO P2-VERIFICA-RESUMO-EXIT.
           MOVE WS-FIM TO WS-INI.
           SUBTRACT 1 FROM WS-INI.
           PERFORM P2B-ACHA-ABRE THRU P2B-ACHA-ABRE-EXIT
               UNTIL WS-INI = ZERO OR
                     EXA-HIST (WS-INI:1) NOT CLASSE-DIGITO.
           IF WS-INI = ZERO
               GO TO P2-VERIFICA-RESUMO-EXIT.
           IF EXA-HIST (WS-INI:1) NOT = "("
               GO TO P2-VERIFICA-RESUMO-EXIT.
           COMPUTE WS-LEN-DIG = WS-FIM - WS-INI - 1.
           IF WS-LEN-DIG < 1 OR WS-LEN-DIG > 2
               GO TO P2-VERIFICA-RESUMO-EXIT.
           MOVE "00" TO WS-N-TXT.
           IF WS-LEN-DIG = 1
               MOVE EXA-HIST (WS-INI + 1:1) TO WS-N-TXT (2:1)
           ELSE
               MOVE EXA-HIST (WS-INI + 1:2) TO WS-N-TXT.
           IF WS-N-FILHOS = ZERO
               GO TO P2-VERIFICA-RESUMO-EXIT.
           MOVE "S" TO WS-EH-RESUMO.
       P2-VERIFICA-RESUMO-EXIT.
           EXIT.

       P2A-ACHA-FIM.
           SUBTRACT 1 FROM WS-FIM.
       P2A-ACHA-FIM-EXIT.
           EXIT.

       P2B-ACHA-ABRE.
           SUBTRACT 1 FROM WS-INI.
       P2B-ACHA-ABRE-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  REGISTRO-RESUMO (PAI) - NUNCA E' GRAVADO.  GUARDA QUANTOS
      *  FILHOS VEM A SEGUIR E SE O VALOR DELES VAI PARA O DEBITO OU
      *  O CREDITO, CONFORME A PALAVRA "DEBIT"/"CREDIT" NO HISTORICO.
      *---------------------------------------------------------------
       P3-ABRE-RESUMO.
           ADD 1 TO WS-RESUMOS.
           MOVE WS-N-FILHOS TO WS-PEND-N.
           INSPECT EXA-HIST TALLYING WS-TEM-DEBITO FOR ALL "DEBIT".
           INSPECT EXA-HIST TALLYING WS-TEM-CREDITO FOR ALL "CREDIT".
           IF WS-TEM-DEBITO > ZERO AND WS-TEM-CREDITO = ZERO
               MOVE "D" TO WS-PEND-TIPO
           ELSE
               MOVE "C" TO WS-PEND-TIPO.
           MOVE ZERO TO WS-TEM-DEBITO WS-TEM-CREDITO.

      *---------------------------------------------------------------
      *  LANCAMENTO-FILHO DE UM RESUMO - JA' HERDOU A DATA (P5A).
      *  SE NAO TRAZ DEBITO NEM CREDITO PROPRIO, USA O VALOR DE
      *  DETALHE NA COLUNA INDICADA PELO TIPO DO PAI.
      *---------------------------------------------------------------
       P4-GRAVA-FILHO.
           IF EXA-DEBITO = ZERO AND EXA-CREDITO = ZERO
               IF PEND-E-DEBITO
                   MOVE EXA-VALOR-DET TO EXA-DEBITO
               ELSE
                   MOVE EXA-VALOR-DET TO EXA-CREDITO.
           PERFORM P4Z-MOVE-E-GRAVA.
           SUBTRACT 1 FROM WS-PEND-N.

       P4-GRAVA-SIMPLES.
           PERFORM P4Z-MOVE-E-GRAVA.

       P4Z-MOVE-E-GRAVA.
           MOVE EXA-DATA          TO FLT-DATA.
           MOVE EXA-HIST          TO FLT-HIST.
           MOVE EXA-MOEDA         TO FLT-MOEDA.
           MOVE EXA-VALOR-DET     TO FLT-VALOR-DET.
           MOVE EXA-REFER         TO FLT-REFER.
           MOVE EXA-DEBITO        TO FLT-DEBITO.
           MOVE EXA-CREDITO       TO FLT-CREDITO.
           MOVE EXA-DATA-VALOR    TO FLT-DATA-VALOR.
           WRITE REG-FLAT-A.
           ADD 1 TO WS-GRAVADOS.

       P9-ENCADEIA.
           CHAIN "FIN02.COM".
