       IDENTIFICATION DIVISION.
       PROGRAM-ID.    FIN05.
       AUTHOR.        LUCIA CARDOSO.
       INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.
       DATE-WRITTEN.  30/06/1990.
       DATE-COMPILED.
       SECURITY.      USO INTERNO - CONFIDENCIAL.
      *===============================================================
      *  HISTORICO DE ALTERACOES
      *---------------------------------------------------------------
      *  30/06/1990 LCS  PROGRAMA ORIGINAL, A PARTIR DO RELATORIO DE
      *                  SALDOS DIARIOS (BANCO09) - APROVEITADA A
      *                  ROTINA DE QUEBRA DE CONTROLE POR PERIODO.
      *  11/08/1995 LCS  CH#0361  ACRESCIDA A TABELA EM MEMORIA PARA
      *                  ACUMULAR POR MES/CATEGORIA (ANTES SO' HAVIA
      *                  SALDO CORRIDO POR DIA).
      *  25/01/1999 RFM  CH#0519  AJUSTE ANO 2000 - CHAVE DE MES PASSA
      *                  A TER 4 DIGITOS DE ANO (AAAA-MM).
      *  19/05/2008 JPA  CH#0651  CABECALHO DO RELATORIO PASSA A TRAZER
      *                  A MOEDA DA CONTA (CHF OU EUR).
      *  06/09/2016 JPA  CH#0802  CATEGORIAS "UNCOUNTED" E "VAULT" SAO
      *                  EXCLUIDAS DOS ACUMULADORES, A PEDIDO DA
      *                  CONTABILIDADE (NAO SAO GASTO NEM RECEITA REAL).
      *  09/05/2024 MCO  CH#1148  REESCRITO PARA O LOTE DE EXTRATOS
      *                  PESSOAIS - QUINTO PASSO (FIN05), RELATORIO
      *                  RESUMO POR MES/CATEGORIA.
      *  22/05/2024 MCO  CH#1154  RETIRADO EM P2E-LANCA UM MOVE PARA
      *                  WS-EH-UNCOUNTED QUE FICOU DE UM RASCUNHO
      *                  ANTERIOR - O CAMPO NUNCA CHEGOU A SER
      *                  DECLARADO E A EXCLUSAO DE UNCOUNTED/VAULT JA
      *                  E' FEITA EM P2F-GRAVA-ITEM.
      *  27/05/2024 MCO  CH#1155  O TESTE DE EXCLUSAO EM P2F-GRAVA-ITEM
      *                  COMPARAVA COM "UNCOUNTED"/"VAULT" EM CAIXA
      *                  ALTA, MAS A CATEGORIA (FINCCAT) PASSOU A SER
      *                  GRAVADA COM INICIAL MAIUSCULA - AJUSTADO PARA
      *                  "Uncounted"/"Vault", SENAO A EXCLUSAO NUNCA
      *                  OCORRIA E O TOTAL VINHA COM LANCAMENTO QUE
      *                  DEVERIA TER FICADO DE FORA.
      *===============================================================
      *  FUNCAO DO PROGRAMA
      *  ------------------
      *  LE O LANCAMENTO FINAL (FINLA.DAT NA CONTA-A, JA COM MEIO E
      *  COMERCIANTE; CATB.DAT NA CONTA-B, POIS NAO PASSA PELO FIN04),
      *  ACUMULA GASTO/RECEITA/QUANTIDADE POR MES E CATEGORIA EM UMA
      *  TABELA EM MEMORIA, ORDENA A TABELA (MES, CATEGORIA DENTRO DO
      *  MES) E IMPRIME O RELATORIO RESUMO COM QUEBRA POR MES E TOTAL
      *  GERAL.  "UNCOUNTED" E "VAULT" NAO ENTRAM NOS ACUMULADORES.
      *===============================================================

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASSE-DIGITO IS "0" THRU "9".

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PARM      ASSIGN TO DISK
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS IS FS-PARM.
           SELECT FINLA     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-FINLA.
           SELECT FINLB     ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-FINLB.
           SELECT SUMRPT    ASSIGN TO DISK
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-SUMRPT.

       DATA DIVISION.
       FILE SECTION.
       FD  PARM             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "PARM.DAT".
           COPY FINCPRM.

       FD  FINLA             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "FINLA.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-LA.

       FD  FINLB             LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "CATB.DAT".
           COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-LB.

       FD  SUMRPT            LABEL RECORD IS STANDARD
                             VALUE OF FILE-ID IS "SUMRPT.DAT".
       01  LINHA-RELATORIO.
           03  FILLER               PIC X(132).

       WORKING-STORAGE SECTION.
       77  FS-PARM               PIC X(02).
       77  FS-FINLA              PIC X(02).
       77  FS-FINLB              PIC X(02).
       77  FS-SUMRPT             PIC X(02).
       77  WS-EOF                PIC X VALUE "N".
           88  FIM-ARQ           VALUE "S".

       77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.
       77  WS-TOTAL-ITENS        PIC 9(05) COMP VALUE ZERO.
       77  WS-I                  PIC 9(05) COMP VALUE ZERO.
       77  WS-J                  PIC 9(05) COMP VALUE ZERO.
       77  WS-ACHOU              PIC X VALUE "N".
           88  ACHOU-ITEM        VALUE "S".
       77  WS-TOT-QTDE-MES       PIC 9(07) COMP VALUE ZERO.
       77  WS-TOT-QTDE-GERAL     PIC 9(07) COMP VALUE ZERO.
       77  WS-MES-CATEG          PIC X(07).
       77  WS-MOEDA-CONTA        PIC X(03) VALUE SPACES.
       77  WS-GASTO-MES          PIC S9(09)V99 VALUE ZERO.
       77  WS-RECEITA-MES        PIC S9(09)V99 VALUE ZERO.
       77  WS-GASTO-GERAL        PIC S9(09)V99 VALUE ZERO.
       77  WS-RECEITA-GERAL      PIC S9(09)V99 VALUE ZERO.

       01  WS-TAB-RESUMO.
           03  RES-ITEM          OCCURS 200 TIMES
                                 INDEXED BY IDX-RES.
               05  RES-MES           PIC X(07).
               05  RES-CATEG         PIC X(16).
               05  RES-QTDE          PIC 9(05) COMP.
               05  RES-GASTO         PIC S9(09)V99.
               05  RES-RECEITA       PIC S9(09)V99.
               05  FILLER            PIC X(04).

       01  WS-ITEM-TEMP.
           03  TMP-MES               PIC X(07).
           03  TMP-CATEG             PIC X(16).
           03  TMP-QTDE              PIC 9(05) COMP.
           03  TMP-GASTO             PIC S9(09)V99.
           03  TMP-RECEITA           PIC S9(09)V99.
           03  FILLER                PIC X(04).

       01  WS-LIN-TITULO1.
           03  FILLER            PIC X(37) VALUE
               "PERSONAL FINANCE SUMMARY            ".
           03  FILLER            PIC X(09) VALUE "ACCOUNT: ".
           03  TIT-CONTA         PIC X(06).
           03  FILLER            PIC X(06) VALUE "  CCY: ".
           03  TIT-MOEDA         PIC X(03).
           03  FILLER            PIC X(71) VALUE SPACES.

       01  WS-LIN-MES.
           03  FILLER            PIC X(06) VALUE "MONTH ".
           03  LMS-MES           PIC X(07).
           03  FILLER            PIC X(119) VALUE SPACES.

       01  WS-LIN-DETALHE.
           03  FILLER            PIC X(02) VALUE SPACES.
           03  LDT-CATEG         PIC X(18).
           03  LDT-QTDE          PIC ZZZZ9.
           03  FILLER            PIC X(05) VALUE SPACES.
           03  LDT-GASTO         PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(05) VALUE SPACES.
           03  LDT-RECEITA       PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(70) VALUE SPACES.

       01  WS-LIN-TOTAL-MES.
           03  FILLER            PIC X(02) VALUE SPACES.
           03  FILLER            PIC X(18) VALUE "MONTH TOTAL".
           03  TMS-QTDE          PIC ZZZZ9.
           03  FILLER            PIC X(05) VALUE SPACES.
           03  TMS-GASTO         PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(05) VALUE SPACES.
           03  TMS-RECEITA       PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(70) VALUE SPACES.

       01  WS-LIN-TOTAL-GERAL.
           03  FILLER            PIC X(02) VALUE SPACES.
           03  FILLER            PIC X(18) VALUE "GRAND TOTAL".
           03  TGR-QTDE          PIC ZZZZ9.
           03  FILLER            PIC X(05) VALUE SPACES.
           03  TGR-GASTO         PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(05) VALUE SPACES.
           03  TGR-RECEITA       PIC Z,ZZZ,ZZ9.99.
           03  FILLER            PIC X(70) VALUE SPACES.

      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
      *                PROCEDURE DIVISION                         *
      * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
       PROCEDURE DIVISION.

       P1-ABERTURA.
           OPEN INPUT  PARM.
           READ PARM.
           CLOSE PARM.
           OPEN OUTPUT SUMRPT.
           IF PRM-CONTA-A
               MOVE "CHF" TO WS-MOEDA-CONTA
               PERFORM P2-ACUMULA-A
           ELSE
               MOVE "EUR" TO WS-MOEDA-CONTA
               PERFORM P2-ACUMULA-B.
           PERFORM P3-ORDENA.
           PERFORM P4-IMPRIME.
           CLOSE SUMRPT.
           PERFORM P9-ENCADEIA.

       P2-ACUMULA-A.
           OPEN INPUT FINLA.
           PERFORM P2A-LER-A.
           PERFORM P2B-UM-REGISTRO-A THRU P2B-UM-REGISTRO-A-EXIT
               UNTIL FIM-ARQ.
           CLOSE FINLA.

       P2A-LER-A.
           READ FINLA
               AT END MOVE "S" TO WS-EOF
               NOT AT END ADD 1 TO WS-LIDOS.

       P2B-UM-REGISTRO-A.
           PERFORM P2E-LANCA THRU P2E-LANCA-EXIT.
           PERFORM P2A-LER-A.
       P2B-UM-REGISTRO-A-EXIT.
           EXIT.

       P2-ACUMULA-B.
           OPEN INPUT FINLB.
           PERFORM P2C-LER-B.
           PERFORM P2D-UM-REGISTRO-B THRU P2D-UM-REGISTRO-B-EXIT
               UNTIL FIM-ARQ.
           CLOSE FINLB.

       P2C-LER-B.
           READ FINLB
               AT END MOVE "S" TO WS-EOF
               NOT AT END ADD 1 TO WS-LIDOS.

       P2D-UM-REGISTRO-B.
           MOVE REG-LAN-LB TO REG-LAN-LA.
           PERFORM P2E-LANCA THRU P2E-LANCA-EXIT.
           PERFORM P2C-LER-B.
       P2D-UM-REGISTRO-B-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  MONTA A CHAVE MES/ANO DO LANCAMENTO CORRENTE (SEMPRE EM
      *  REG-LAN-LA); P2F-GRAVA-ITEM E' COMUM AS DUAS CONTAS E FAZ LA
      *  A EXCLUSAO DE UNCOUNTED/VAULT.
      *---------------------------------------------------------------
       P2E-LANCA.
           MOVE LAN-ANO OF REG-LAN-LA TO WS-MES-CATEG (1:4).
           MOVE "-" TO WS-MES-CATEG (5:1).
           MOVE LAN-MES OF REG-LAN-LA TO WS-MES-CATEG (6:2).
           PERFORM P2F-GRAVA-ITEM THRU P2F-GRAVA-ITEM-EXIT.
       P2E-LANCA-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  GRAVA/ACUMULA O LANCAMENTO CORRENTE NA TABELA DE RESUMO.
      *  O LANCAMENTO CORRENTE E' SEMPRE O DA CONTA A (REG-LAN-LA),
      *  POIS A CONTA B MOVE PRIMEIRO SEU REGISTRO PARA REG-LAN-LA.
      *---------------------------------------------------------------
       P2F-GRAVA-ITEM.
           IF LAN-CATEG OF REG-LAN-LA = "Uncounted"
              OR LAN-CATEG OF REG-LAN-LA = "Vault"
               GO TO P2F-GRAVA-ITEM-EXIT.
           MOVE "N" TO WS-ACHOU.
           PERFORM P2G-PROCURA-ITEM THRU P2G-PROCURA-ITEM-EXIT
               VARYING WS-I FROM 1 BY 1
               UNTIL WS-I > WS-TOTAL-ITENS OR ACHOU-ITEM.
           IF NOT ACHOU-ITEM
               ADD 1 TO WS-TOTAL-ITENS
               SET IDX-RES TO WS-TOTAL-ITENS
               MOVE WS-MES-CATEG TO RES-MES (IDX-RES)
               MOVE LAN-CATEG OF REG-LAN-LA TO RES-CATEG (IDX-RES)
               MOVE ZERO TO RES-QTDE (IDX-RES)
               MOVE ZERO TO RES-GASTO (IDX-RES)
               MOVE ZERO TO RES-RECEITA (IDX-RES).
           ADD 1 TO RES-QTDE (IDX-RES).
           IF LAN-VALOR OF REG-LAN-LA < ZERO
               COMPUTE RES-GASTO (IDX-RES) =
                   RES-GASTO (IDX-RES) - LAN-VALOR OF REG-LAN-LA
           ELSE
               IF LAN-VALOR OF REG-LAN-LA > ZERO
                   ADD LAN-VALOR OF REG-LAN-LA
                       TO RES-RECEITA (IDX-RES).
       P2F-GRAVA-ITEM-EXIT.
           EXIT.

       P2G-PROCURA-ITEM.
           IF RES-MES (WS-I) = WS-MES-CATEG AND
              RES-CATEG (WS-I) = LAN-CATEG OF REG-LAN-LA
               SET IDX-RES TO WS-I
               MOVE "S" TO WS-ACHOU.
       P2G-PROCURA-ITEM-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  ORDENA A TABELA POR MES (CRESCENTE) E, DENTRO DO MES, POR
      *  CATEGORIA (CRESCENTE).  O COMPILADOR DA CASA NAO TEM VERBO
      *  SORT DISPONIVEL PARA TABELAS EM MEMORIA, SO' PARA ARQUIVOS;
      *  POR ISSO O METODO DA BOLHA, JA USADO NO BANCO09 ORIGINAL.
      *---------------------------------------------------------------
       P3-ORDENA.
           IF WS-TOTAL-ITENS < 2
               GO TO P3-ORDENA-EXIT.
           PERFORM P3A-PASSADA THRU P3A-PASSADA-EXIT
               VARYING WS-I FROM 1 BY 1
               UNTIL WS-I >= WS-TOTAL-ITENS.
       P3-ORDENA-EXIT.
           EXIT.

       P3A-PASSADA.
           PERFORM P3B-COMPARA THRU P3B-COMPARA-EXIT
               VARYING WS-J FROM 1 BY 1
               UNTIL WS-J >= WS-TOTAL-ITENS.
       P3A-PASSADA-EXIT.
           EXIT.

       P3B-COMPARA.
           SET IDX-RES TO WS-J.
           IF RES-MES (WS-J) > RES-MES (WS-J + 1) OR
              (RES-MES (WS-J) = RES-MES (WS-J + 1) AND
               RES-CATEG (WS-J) > RES-CATEG (WS-J + 1))
               MOVE RES-ITEM (WS-J) TO WS-ITEM-TEMP
               MOVE RES-ITEM (WS-J + 1) TO RES-ITEM (WS-J)
               MOVE WS-ITEM-TEMP TO RES-ITEM (WS-J + 1).
       P3B-COMPARA-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *  IMPRIME O RELATORIO COM QUEBRA DE MES E TOTAL GERAL.
      *---------------------------------------------------------------
       P4-IMPRIME.
           MOVE WS-MOEDA-CONTA TO TIT-MOEDA.
           IF PRM-CONTA-A
               MOVE "BANK-A" TO TIT-CONTA
           ELSE
               MOVE "BANK-B" TO TIT-CONTA.
           MOVE WS-LIN-TITULO1 TO LINHA-RELATORIO.
           WRITE LINHA-RELATORIO.
           IF WS-TOTAL-ITENS = ZERO
               GO TO P4-IMPRIME-EXIT.
           MOVE RES-MES (1) TO WS-MES-CATEG.
           PERFORM P4A-CABECALHO-MES.
           PERFORM P4B-UMA-LINHA THRU P4B-UMA-LINHA-EXIT
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOTAL-ITENS.
           PERFORM P4C-TOTAL-MES.
           PERFORM P4D-TOTAL-GERAL.
       P4-IMPRIME-EXIT.
           EXIT.

       P4A-CABECALHO-MES.
           MOVE ZERO TO WS-GASTO-MES WS-RECEITA-MES WS-TOT-QTDE-MES.
           MOVE WS-MES-CATEG TO LMS-MES.
           MOVE WS-LIN-MES TO LINHA-RELATORIO.
           WRITE LINHA-RELATORIO.

       P4B-UMA-LINHA.
           IF RES-MES (WS-I) NOT = WS-MES-CATEG
               PERFORM P4C-TOTAL-MES
               MOVE RES-MES (WS-I) TO WS-MES-CATEG
               PERFORM P4A-CABECALHO-MES.
           MOVE RES-CATEG (WS-I) TO LDT-CATEG.
           MOVE RES-QTDE (WS-I)  TO LDT-QTDE.
           MOVE RES-GASTO (WS-I) TO LDT-GASTO.
           MOVE RES-RECEITA (WS-I) TO LDT-RECEITA.
           MOVE WS-LIN-DETALHE TO LINHA-RELATORIO.
           WRITE LINHA-RELATORIO.
           ADD RES-QTDE (WS-I) TO WS-TOT-QTDE-MES.
           ADD RES-GASTO (WS-I) TO WS-GASTO-MES.
           ADD RES-RECEITA (WS-I) TO WS-RECEITA-MES.
       P4B-UMA-LINHA-EXIT.
           EXIT.

       P4C-TOTAL-MES.
           MOVE WS-TOT-QTDE-MES TO TMS-QTDE.
           MOVE WS-GASTO-MES    TO TMS-GASTO.
           MOVE WS-RECEITA-MES  TO TMS-RECEITA.
           MOVE WS-LIN-TOTAL-MES TO LINHA-RELATORIO.
           WRITE LINHA-RELATORIO.
           ADD WS-TOT-QTDE-MES TO WS-TOT-QTDE-GERAL.
           ADD WS-GASTO-MES    TO WS-GASTO-GERAL.
           ADD WS-RECEITA-MES  TO WS-RECEITA-GERAL.

       P4D-TOTAL-GERAL.
           MOVE WS-TOT-QTDE-GERAL TO TGR-QTDE.
           MOVE WS-GASTO-GERAL    TO TGR-GASTO.
           MOVE WS-RECEITA-GERAL  TO TGR-RECEITA.
           MOVE WS-LIN-TOTAL-GERAL TO LINHA-RELATORIO.
           WRITE LINHA-RELATORIO.

       P9-ENCADEIA.
           CHAIN "FIN06.COM".
