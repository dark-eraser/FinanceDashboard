000100 IDENTIFICATION DIVISION.                                         FIN05   
000110 PROGRAM-ID.    FIN05.                                            FIN05   
000120 AUTHOR.        LUCIA CARDOSO.                                    FIN05   
000130 INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.      FIN05   
000140 DATE-WRITTEN.  30/06/1990.                                       FIN05   
000150 DATE-COMPILED.                                                   FIN05   
000160 SECURITY.      USO INTERNO - CONFIDENCIAL.                       FIN05   
000170*===============================================================  FIN05   
000180*  HISTORICO DE ALTERACOES                                        FIN05   
000190*---------------------------------------------------------------  FIN05   
000200*  30/06/1990 LCS  PROGRAMA ORIGINAL, A PARTIR DO RELATORIO DE    FIN05   
000210*                  SALDOS DIARIOS (BANCO09) - APROVEITADA A       FIN05   
000220*                  ROTINA DE QUEBRA DE CONTROLE POR PERIODO.      FIN05   
000230*  11/08/1995 LCS  CH#0361  ACRESCIDA A TABELA EM MEMORIA PARA    FIN05   
000240*                  ACUMULAR POR MES/CATEGORIA (ANTES SO' HAVIA    FIN05   
000250*                  SALDO CORRIDO POR DIA).                        FIN05   
000260*  25/01/1999 RFM  CH#0519  AJUSTE ANO 2000 - CHAVE DE MES PASSA  FIN05   
000270*                  A TER 4 DIGITOS DE ANO (AAAA-MM).              FIN05   
000280*  19/05/2008 JPA  CH#0651  CABECALHO DO RELATORIO PASSA A TRAZER FIN05   
000290*                  A MOEDA DA CONTA (CHF OU EUR).                 FIN05   
000300*  06/09/2016 JPA  CH#0802  CATEGORIAS "UNCOUNTED" E "VAULT" SAO  FIN05   
000310*                  EXCLUIDAS DOS ACUMULADORES, A PEDIDO DA        FIN05   
000320*                  CONTABILIDADE (NAO SAO GASTO NEM RECEITA REAL).FIN05   
000330*  09/05/2024 MCO  CH#1148  REESCRITO PARA O LOTE DE EXTRATOS     FIN05   
000340*                  PESSOAIS - QUINTO PASSO (FIN05), RELATORIO     FIN05   
000350*                  RESUMO POR MES/CATEGORIA.                      FIN05   
000360*  22/05/2024 MCO  CH#1154  RETIRADO EM P2E-LANCA UM MOVE PARA    FIN05   
000370*                  WS-EH-UNCOUNTED QUE FICOU DE UM RASCUNHO       FIN05   
000380*                  ANTERIOR - O CAMPO NUNCA CHEGOU A SER          FIN05   
000390*                  DECLARADO E A EXCLUSAO DE UNCOUNTED/VAULT JA   FIN05   
000400*                  E' FEITA EM P2F-GRAVA-ITEM.                    FIN05   
000410*  27/05/2024 MCO  CH#1155  O TESTE DE EXCLUSAO EM P2F-GRAVA-ITEM FIN05   
000420*                  COMPARAVA COM "UNCOUNTED"/"VAULT" EM CAIXA     FIN05   
000430*                  ALTA, MAS A CATEGORIA (FINCCAT) PASSOU A SER   FIN05   
000440*                  GRAVADA COM INICIAL MAIUSCULA - AJUSTADO PARA  FIN05   
000450*                  "Uncounted"/"Vault", SENAO A EXCLUSAO NUNCA    FIN05   
000460*                  OCORRIA E O TOTAL VINHA COM LANCAMENTO QUE     FIN05   
000470*                  DEVERIA TER FICADO DE FORA.                    FIN05   
000480*===============================================================  FIN05   
000490*  FUNCAO DO PROGRAMA                                             FIN05   
000500*  ------------------                                             FIN05   
000510*  LE O LANCAMENTO FINAL (FINLA.DAT NA CONTA-A, JA COM MEIO E     FIN05   
000520*  COMERCIANTE; CATB.DAT NA CONTA-B, POIS NAO PASSA PELO FIN04),  FIN05   
000530*  ACUMULA GASTO/RECEITA/QUANTIDADE POR MES E CATEGORIA EM UMA    FIN05   
000540*  TABELA EM MEMORIA, ORDENA A TABELA (MES, CATEGORIA DENTRO DO   FIN05   
000550*  MES) E IMPRIME O RELATORIO RESUMO COM QUEBRA POR MES E TOTAL   FIN05   
000560*  GERAL.  "UNCOUNTED" E "VAULT" NAO ENTRAM NOS ACUMULADORES.     FIN05   
000570*===============================================================  FIN05   
000580                                                                  FIN05   
000590 ENVIRONMENT DIVISION.                                            FIN05   
000600 CONFIGURATION SECTION.                                           FIN05   
000610 SPECIAL-NAMES.                                                   FIN05   
000620     CLASS CLASSE-DIGITO IS "0" THRU "9".                         FIN05   
000630                                                                  FIN05   
000640 INPUT-OUTPUT SECTION.                                            FIN05   
000650 FILE-CONTROL.                                                    FIN05   
000660     SELECT PARM      ASSIGN TO DISK                              FIN05   
000670            ORGANIZATION IS SEQUENTIAL                            FIN05   
000680            FILE STATUS IS FS-PARM.                               FIN05   
000690     SELECT FINLA     ASSIGN TO DISK                              FIN05   
000700            ORGANIZATION IS LINE SEQUENTIAL                       FIN05   
000710            FILE STATUS IS FS-FINLA.                              FIN05   
000720     SELECT FINLB     ASSIGN TO DISK                              FIN05   
000730            ORGANIZATION IS LINE SEQUENTIAL                       FIN05   
000740            FILE STATUS IS FS-FINLB.                              FIN05   
000750     SELECT SUMRPT    ASSIGN TO DISK                              FIN05   
000760            ORGANIZATION IS LINE SEQUENTIAL                       FIN05   
000770            FILE STATUS IS FS-SUMRPT.                             FIN05   
000780                                                                  FIN05   
000790 DATA DIVISION.                                                   FIN05   
000800 FILE SECTION.                                                    FIN05   
000810 FD  PARM             LABEL RECORD IS STANDARD                    FIN05   
000820                       VALUE OF FILE-ID IS "PARM.DAT".            FIN05   
000830     COPY FINCPRM.                                                FIN05   
000840                                                                  FIN05   
000850 FD  FINLA             LABEL RECORD IS STANDARD                   FIN05   
000860                       VALUE OF FILE-ID IS "FINLA.DAT".           FIN05   
000870     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-LA.         FIN05   
000880                                                                  FIN05   
000890 FD  FINLB             LABEL RECORD IS STANDARD                   FIN05   
000900                       VALUE OF FILE-ID IS "CATB.DAT".            FIN05   
000910     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-LB.         FIN05   
000920                                                                  FIN05   
000930 FD  SUMRPT            LABEL RECORD IS STANDARD                   FIN05   
000940                       VALUE OF FILE-ID IS "SUMRPT.DAT".          FIN05   
000950 01  LINHA-RELATORIO.                                             FIN05   
000960     03  FILLER               PIC X(132).                         FIN05   
000970                                                                  FIN05   
000980 WORKING-STORAGE SECTION.                                         FIN05   
000990 77  FS-PARM               PIC X(02).                             FIN05   
001000 77  FS-FINLA              PIC X(02).                             FIN05   
001010 77  FS-FINLB              PIC X(02).                             FIN05   
001020 77  FS-SUMRPT             PIC X(02).                             FIN05   
001030 77  WS-EOF                PIC X VALUE "N".                       FIN05   
001040     88  FIM-ARQ           VALUE "S".                             FIN05   
001050                                                                  FIN05   
001060 77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.             FIN05   
001070 77  WS-TOTAL-ITENS        PIC 9(05) COMP VALUE ZERO.             FIN05   
001080 77  WS-I                  PIC 9(05) COMP VALUE ZERO.             FIN05   
001090 77  WS-J                  PIC 9(05) COMP VALUE ZERO.             FIN05   
001100 77  WS-ACHOU              PIC X VALUE "N".                       FIN05   
001110     88  ACHOU-ITEM        VALUE "S".                             FIN05   
001120 77  WS-TOT-QTDE-MES       PIC 9(07) COMP VALUE ZERO.             FIN05   
001130 77  WS-TOT-QTDE-GERAL     PIC 9(07) COMP VALUE ZERO.             FIN05   
001140 77  WS-MES-CATEG          PIC X(07).                             FIN05   
001150 77  WS-MOEDA-CONTA        PIC X(03) VALUE SPACES.                FIN05   
001160 77  WS-GASTO-MES          PIC S9(09)V99 VALUE ZERO.              FIN05   
001170 77  WS-RECEITA-MES        PIC S9(09)V99 VALUE ZERO.              FIN05   
001180 77  WS-GASTO-GERAL        PIC S9(09)V99 VALUE ZERO.              FIN05   
001190 77  WS-RECEITA-GERAL      PIC S9(09)V99 VALUE ZERO.              FIN05   
001200                                                                  FIN05   
001210 01  WS-TAB-RESUMO.                                               FIN05   
001220     03  RES-ITEM          OCCURS 200 TIMES                       FIN05   
001230                           INDEXED BY IDX-RES.                    FIN05   
001240         05  RES-MES           PIC X(07).                         FIN05   
001250         05  RES-CATEG         PIC X(16).                         FIN05   
001260         05  RES-QTDE          PIC 9(05) COMP.                    FIN05   
001270         05  RES-GASTO         PIC S9(09)V99.                     FIN05   
001280         05  RES-RECEITA       PIC S9(09)V99.                     FIN05   
001290         05  FILLER            PIC X(04).                         FIN05   
001300                                                                  FIN05   
001310 01  WS-ITEM-TEMP.                                                FIN05   
001320     03  TMP-MES               PIC X(07).                         FIN05   
001330     03  TMP-CATEG             PIC X(16).                         FIN05   
001340     03  TMP-QTDE              PIC 9(05) COMP.                    FIN05   
001350     03  TMP-GASTO             PIC S9(09)V99.                     FIN05   
001360     03  TMP-RECEITA           PIC S9(09)V99.                     FIN05   
001370     03  FILLER                PIC X(04).                         FIN05   
001380                                                                  FIN05   
001390 01  WS-LIN-TITULO1.                                              FIN05   
001400     03  FILLER            PIC X(37) VALUE                        FIN05   
001410         "PERSONAL FINANCE SUMMARY            ".                  FIN05   
001420     03  FILLER            PIC X(09) VALUE "ACCOUNT: ".           FIN05   
001430     03  TIT-CONTA         PIC X(06).                             FIN05   
001440     03  FILLER            PIC X(06) VALUE "  CCY: ".             FIN05   
001450     03  TIT-MOEDA         PIC X(03).                             FIN05   
001460     03  FILLER            PIC X(71) VALUE SPACES.                FIN05   
001470                                                                  FIN05   
001480 01  WS-LIN-MES.                                                  FIN05   
001490     03  FILLER            PIC X(06) VALUE "MONTH ".              FIN05   
001500     03  LMS-MES           PIC X(07).                             FIN05   
001510     03  FILLER            PIC X(119) VALUE SPACES.               FIN05   
001520                                                                  FIN05   
001530 01  WS-LIN-DETALHE.                                              FIN05   
001540     03  FILLER            PIC X(02) VALUE SPACES.                FIN05   
001550     03  LDT-CATEG         PIC X(18).                             FIN05   
001560     03  LDT-QTDE          PIC ZZZZ9.                             FIN05   
001570     03  FILLER            PIC X(05) VALUE SPACES.                FIN05   
001580     03  LDT-GASTO         PIC Z,ZZZ,ZZ9.99.                      FIN05   
001590     03  FILLER            PIC X(05) VALUE SPACES.                FIN05   
001600     03  LDT-RECEITA       PIC Z,ZZZ,ZZ9.99.                      FIN05   
001610     03  FILLER            PIC X(70) VALUE SPACES.                FIN05   
001620                                                                  FIN05   
001630 01  WS-LIN-TOTAL-MES.                                            FIN05   
001640     03  FILLER            PIC X(02) VALUE SPACES.                FIN05   
001650     03  FILLER            PIC X(18) VALUE "MONTH TOTAL".         FIN05   
001660     03  TMS-QTDE          PIC ZZZZ9.                             FIN05   
001670     03  FILLER            PIC X(05) VALUE SPACES.                FIN05   
001680     03  TMS-GASTO         PIC Z,ZZZ,ZZ9.99.                      FIN05   
001690     03  FILLER            PIC X(05) VALUE SPACES.                FIN05   
001700     03  TMS-RECEITA       PIC Z,ZZZ,ZZ9.99.                      FIN05   
001710     03  FILLER            PIC X(70) VALUE SPACES.                FIN05   
001720                                                                  FIN05   
001730 01  WS-LIN-TOTAL-GERAL.                                          FIN05   
001740     03  FILLER            PIC X(02) VALUE SPACES.                FIN05   
001750     03  FILLER            PIC X(18) VALUE "GRAND TOTAL".         FIN05   
001760     03  TGR-QTDE          PIC ZZZZ9.                             FIN05   
001770     03  FILLER            PIC X(05) VALUE SPACES.                FIN05   
001780     03  TGR-GASTO         PIC Z,ZZZ,ZZ9.99.                      FIN05   
001790     03  FILLER            PIC X(05) VALUE SPACES.                FIN05   
001800     03  TGR-RECEITA       PIC Z,ZZZ,ZZ9.99.                      FIN05   
001810     03  FILLER            PIC X(70) VALUE SPACES.                FIN05   
001820                                                                  FIN05   
001830* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN05   
001840*                PROCEDURE DIVISION                         *     FIN05   
001850* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN05   
001860 PROCEDURE DIVISION.                                              FIN05   
001870                                                                  FIN05   
001880 P1-ABERTURA.                                                     FIN05   
001890     OPEN INPUT  PARM.                                            FIN05   
001900     READ PARM.                                                   FIN05   
001910     CLOSE PARM.                                                  FIN05   
001920     OPEN OUTPUT SUMRPT.                                          FIN05   
001930     IF PRM-CONTA-A                                               FIN05   
001940         MOVE "CHF" TO WS-MOEDA-CONTA                             FIN05   
001950         PERFORM P2-ACUMULA-A                                     FIN05   
001960     ELSE                                                         FIN05   
001970         MOVE "EUR" TO WS-MOEDA-CONTA                             FIN05   
001980         PERFORM P2-ACUMULA-B.                                    FIN05   
001990     PERFORM P3-ORDENA.                                           FIN05   
002000     PERFORM P4-IMPRIME.                                          FIN05   
002010     CLOSE SUMRPT.                                                FIN05   
002020     PERFORM P9-ENCADEIA.                                         FIN05   
002030                                                                  FIN05   
002040 P2-ACUMULA-A.                                                    FIN05   
002050     OPEN INPUT FINLA.                                            FIN05   
002060     PERFORM P2A-LER-A.                                           FIN05   
002070     PERFORM P2B-UM-REGISTRO-A THRU P2B-UM-REGISTRO-A-EXIT        FIN05   
002080         UNTIL FIM-ARQ.                                           FIN05   
002090     CLOSE FINLA.                                                 FIN05   
002100                                                                  FIN05   
002110 P2A-LER-A.                                                       FIN05   
002120     READ FINLA                                                   FIN05   
002130         AT END MOVE "S" TO WS-EOF                                FIN05   
002140         NOT AT END ADD 1 TO WS-LIDOS.                            FIN05   
002150                                                                  FIN05   
002160 P2B-UM-REGISTRO-A.                                               FIN05   
002170     PERFORM P2E-LANCA THRU P2E-LANCA-EXIT.                       FIN05   
002180     PERFORM P2A-LER-A.                                           FIN05   
002190 P2B-UM-REGISTRO-A-EXIT.                                          FIN05   
002200     EXIT.                                                        FIN05   
002210                                                                  FIN05   
002220 P2-ACUMULA-B.                                                    FIN05   
002230     OPEN INPUT FINLB.                                            FIN05   
002240     PERFORM P2C-LER-B.                                           FIN05   
002250     PERFORM P2D-UM-REGISTRO-B THRU P2D-UM-REGISTRO-B-EXIT        FIN05   
002260         UNTIL FIM-ARQ.                                           FIN05   
002270     CLOSE FINLB.                                                 FIN05   
002280                                                                  FIN05   
002290 P2C-LER-B.                                                       FIN05   
002300     READ FINLB                                                   FIN05   
002310         AT END MOVE "S" TO WS-EOF                                FIN05   
002320         NOT AT END ADD 1 TO WS-LIDOS.                            FIN05   
002330                                                                  FIN05   
002340 P2D-UM-REGISTRO-B.                                               FIN05   
002350     MOVE REG-LAN-LB TO REG-LAN-LA.                               FIN05   
002360     PERFORM P2E-LANCA THRU P2E-LANCA-EXIT.                       FIN05   
002370     PERFORM P2C-LER-B.                                           FIN05   
002380 P2D-UM-REGISTRO-B-EXIT.                                          FIN05   
002390     EXIT.                                                        FIN05   
002400                                                                  FIN05   
002410*---------------------------------------------------------------  FIN05   
002420*  MONTA A CHAVE MES/ANO DO LANCAMENTO CORRENTE (SEMPRE EM        FIN05   
002430*  REG-LAN-LA); P2F-GRAVA-ITEM E' COMUM AS DUAS CONTAS E FAZ LA   FIN05   
002440*  A EXCLUSAO DE UNCOUNTED/VAULT.                                 FIN05   
002450*---------------------------------------------------------------  FIN05   
002460 P2E-LANCA.                                                       FIN05   
002470     MOVE LAN-ANO OF REG-LAN-LA TO WS-MES-CATEG (1:4).            FIN05   
002480     MOVE "-" TO WS-MES-CATEG (5:1).                              FIN05   
002490     MOVE LAN-MES OF REG-LAN-LA TO WS-MES-CATEG (6:2).            FIN05   
002500     PERFORM P2F-GRAVA-ITEM THRU P2F-GRAVA-ITEM-EXIT.             FIN05   
002510 P2E-LANCA-EXIT.                                                  FIN05   
002520     EXIT.                                                        FIN05   
002530                                                                  FIN05   
002540*---------------------------------------------------------------  FIN05   
002550*  GRAVA/ACUMULA O LANCAMENTO CORRENTE NA TABELA DE RESUMO.       FIN05   
002560*  O LANCAMENTO CORRENTE E' SEMPRE O DA CONTA A (REG-LAN-LA),     FIN05   
002570*  POIS A CONTA B MOVE PRIMEIRO SEU REGISTRO PARA REG-LAN-LA.     FIN05   
002580*---------------------------------------------------------------  FIN05   
002590 P2F-GRAVA-ITEM.                                                  FIN05   
002600     IF LAN-CATEG OF REG-LAN-LA = "Uncounted"                     FIN05   
002610        OR LAN-CATEG OF REG-LAN-LA = "Vault"                      FIN05   
002620         GO TO P2F-GRAVA-ITEM-EXIT.                               FIN05   
002630     MOVE "N" TO WS-ACHOU.                                        FIN05   
002640     PERFORM P2G-PROCURA-ITEM THRU P2G-PROCURA-ITEM-EXIT          FIN05   
002650         VARYING WS-I FROM 1 BY 1                                 FIN05   
002660         UNTIL WS-I > WS-TOTAL-ITENS OR ACHOU-ITEM.               FIN05   
002670     IF NOT ACHOU-ITEM                                            FIN05   
002680         ADD 1 TO WS-TOTAL-ITENS                                  FIN05   
002690         SET IDX-RES TO WS-TOTAL-ITENS                            FIN05   
002700         MOVE WS-MES-CATEG TO RES-MES (IDX-RES)                   FIN05   
002710         MOVE LAN-CATEG OF REG-LAN-LA TO RES-CATEG (IDX-RES)      FIN05   
002720         MOVE ZERO TO RES-QTDE (IDX-RES)                          FIN05   
002730         MOVE ZERO TO RES-GASTO (IDX-RES)                         FIN05   
002740         MOVE ZERO TO RES-RECEITA (IDX-RES).                      FIN05   
002750     ADD 1 TO RES-QTDE (IDX-RES).                                 FIN05   
002760     IF LAN-VALOR OF REG-LAN-LA < ZERO                            FIN05   
002770         COMPUTE RES-GASTO (IDX-RES) =                            FIN05   
002780             RES-GASTO (IDX-RES) - LAN-VALOR OF REG-LAN-LA        FIN05   
002790     ELSE                                                         FIN05   
002800         IF LAN-VALOR OF REG-LAN-LA > ZERO                        FIN05   
002810             ADD LAN-VALOR OF REG-LAN-LA                          FIN05   
002820                 TO RES-RECEITA (IDX-RES).                        FIN05   
002830 P2F-GRAVA-ITEM-EXIT.                                             FIN05   
002840     EXIT.                                                        FIN05   
002850                                                                  FIN05   
002860 P2G-PROCURA-ITEM.                                                FIN05   
002870     IF RES-MES (WS-I) = WS-MES-CATEG AND                         FIN05   
002880        RES-CATEG (WS-I) = LAN-CATEG OF REG-LAN-LA                FIN05   
002890         SET IDX-RES TO WS-I                                      FIN05   
002900         MOVE "S" TO WS-ACHOU.                                    FIN05   
002910 P2G-PROCURA-ITEM-EXIT.                                           FIN05   
002920     EXIT.                                                        FIN05   
002930                                                                  FIN05   
002940*---------------------------------------------------------------  FIN05   
002950*  ORDENA A TABELA POR MES (CRESCENTE) E, DENTRO DO MES, POR      FIN05   
002960*  CATEGORIA (CRESCENTE).  O COMPILADOR DA CASA NAO TEM VERBO     FIN05   
002970*  SORT DISPONIVEL PARA TABELAS EM MEMORIA, SO' PARA ARQUIVOS;    FIN05   
002980*  POR ISSO O METODO DA BOLHA, JA USADO NO BANCO09 ORIGINAL.      FIN05   
002990*---------------------------------------------------------------  FIN05   
003000 P3-ORDENA.                                                       FIN05   
003010     IF WS-TOTAL-ITENS < 2                                        FIN05   
003020         GO TO P3-ORDENA-EXIT.                                    FIN05   
003030     PERFORM P3A-PASSADA THRU P3A-PASSADA-EXIT                    FIN05   
003040         VARYING WS-I FROM 1 BY 1                                 FIN05   
003050         UNTIL WS-I >= WS-TOTAL-ITENS.                            FIN05   
003060 P3-ORDENA-EXIT.                                                  FIN05   
003070     EXIT.                                                        FIN05   
003080                                                                  FIN05   
003090 P3A-PASSADA.                                                     FIN05   
003100     PERFORM P3B-COMPARA THRU P3B-COMPARA-EXIT                    FIN05   
003110         VARYING WS-J FROM 1 BY 1                                 FIN05   
003120         UNTIL WS-J >= WS-TOTAL-ITENS.                            FIN05   
003130 P3A-PASSADA-EXIT.                                                FIN05   
003140     EXIT.                                                        FIN05   
003150                                                                  FIN05   
003160 P3B-COMPARA.                                                     FIN05   
003170     SET IDX-RES TO WS-J.                                         FIN05   
003180     IF RES-MES (WS-J) > RES-MES (WS-J + 1) OR                    FIN05   
003190        (RES-MES (WS-J) = RES-MES (WS-J + 1) AND                  FIN05   
003200         RES-CATEG (WS-J) > RES-CATEG (WS-J + 1))                 FIN05   
003210         MOVE RES-ITEM (WS-J) TO WS-ITEM-TEMP                     FIN05   
003220         MOVE RES-ITEM (WS-J + 1) TO RES-ITEM (WS-J)              FIN05   
003230         MOVE WS-ITEM-TEMP TO RES-ITEM (WS-J + 1).                FIN05   
003240 P3B-COMPARA-EXIT.                                                FIN05   
003250     EXIT.                                                        FIN05   
003260                                                                  FIN05   
003270*---------------------------------------------------------------  FIN05   
003280*  IMPRIME O RELATORIO COM QUEBRA DE MES E TOTAL GERAL.           FIN05   
003290*---------------------------------------------------------------  FIN05   
003300 P4-IMPRIME.                                                      FIN05   
003310     MOVE WS-MOEDA-CONTA TO TIT-MOEDA.                            FIN05   
003320     IF PRM-CONTA-A                                               FIN05   
003330         MOVE "BANK-A" TO TIT-CONTA                               FIN05   
003340     ELSE                                                         FIN05   
003350         MOVE "BANK-B" TO TIT-CONTA.                              FIN05   
003360     MOVE WS-LIN-TITULO1 TO LINHA-RELATORIO.                      FIN05   
003370     WRITE LINHA-RELATORIO.                                       FIN05   
003380     IF WS-TOTAL-ITENS = ZERO                                     FIN05   
003390         GO TO P4-IMPRIME-EXIT.                                   FIN05   
003400     MOVE RES-MES (1) TO WS-MES-CATEG.                            FIN05   
003410     PERFORM P4A-CABECALHO-MES.                                   FIN05   
003420     PERFORM P4B-UMA-LINHA THRU P4B-UMA-LINHA-EXIT                FIN05   
003430         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOTAL-ITENS.    FIN05   
003440     PERFORM P4C-TOTAL-MES.                                       FIN05   
003450     PERFORM P4D-TOTAL-GERAL.                                     FIN05   
003460 P4-IMPRIME-EXIT.                                                 FIN05   
003470     EXIT.                                                        FIN05   
003480                                                                  FIN05   
003490 P4A-CABECALHO-MES.                                               FIN05   
003500     MOVE ZERO TO WS-GASTO-MES WS-RECEITA-MES WS-TOT-QTDE-MES.    FIN05   
003510     MOVE WS-MES-CATEG TO LMS-MES.                                FIN05   
003520     MOVE WS-LIN-MES TO LINHA-RELATORIO.                          FIN05   
003530     WRITE LINHA-RELATORIO.                                       FIN05   
003540                                                                  FIN05   
003550 P4B-UMA-LINHA.                                                   FIN05   
003560     IF RES-MES (WS-I) NOT = WS-MES-CATEG                         FIN05   
003570         PERFORM P4C-TOTAL-MES                                    FIN05   
003580         MOVE RES-MES (WS-I) TO WS-MES-CATEG                      FIN05   
003590         PERFORM P4A-CABECALHO-MES.                               FIN05   
003600     MOVE RES-CATEG (WS-I) TO LDT-CATEG.                          FIN05   
003610     MOVE RES-QTDE (WS-I)  TO LDT-QTDE.                           FIN05   
003620     MOVE RES-GASTO (WS-I) TO LDT-GASTO.                          FIN05   
003630     MOVE RES-RECEITA (WS-I) TO LDT-RECEITA.                      FIN05   
003640     MOVE WS-LIN-DETALHE TO LINHA-RELATORIO.                      FIN05   
003650     WRITE LINHA-RELATORIO.                                       FIN05   
003660     ADD RES-QTDE (WS-I) TO WS-TOT-QTDE-MES.                      FIN05   
003670     ADD RES-GASTO (WS-I) TO WS-GASTO-MES.                        FIN05   
003680     ADD RES-RECEITA (WS-I) TO WS-RECEITA-MES.                    FIN05   
003690 P4B-UMA-LINHA-EXIT.                                              FIN05   
003700     EXIT.                                                        FIN05   
003710                                                                  FIN05   
003720 P4C-TOTAL-MES.                                                   FIN05   
003730     MOVE WS-TOT-QTDE-MES TO TMS-QTDE.                            FIN05   
003740     MOVE WS-GASTO-MES    TO TMS-GASTO.                           FIN05   
003750     MOVE WS-RECEITA-MES  TO TMS-RECEITA.                         FIN05   
003760     MOVE WS-LIN-TOTAL-MES TO LINHA-RELATORIO.                    FIN05   
003770     WRITE LINHA-RELATORIO.                                       FIN05   
003780     ADD WS-TOT-QTDE-MES TO WS-TOT-QTDE-GERAL.                    FIN05   
003790     ADD WS-GASTO-MES    TO WS-GASTO-GERAL.                       FIN05   
003800     ADD WS-RECEITA-MES  TO WS-RECEITA-GERAL.                     FIN05   
003810                                                                  FIN05   
003820 P4D-TOTAL-GERAL.                                                 FIN05   
003830     MOVE WS-TOT-QTDE-GERAL TO TGR-QTDE.                          FIN05   
003840     MOVE WS-GASTO-GERAL    TO TGR-GASTO.                         FIN05   
003850     MOVE WS-RECEITA-GERAL  TO TGR-RECEITA.                       FIN05   
003860     MOVE WS-LIN-TOTAL-GERAL TO LINHA-RELATORIO.                  FIN05   
003870     WRITE LINHA-RELATORIO.                                       FIN05   
003880                                                                  FIN05   
003890 P9-ENCADEIA.                                                     FIN05   
003900     CHAIN "FIN06.COM".                                           FIN05   
