000100*===============================================================  FINCPRM 
000110*  FINCPRM.CPY                                       ELDORADO     FINCPRM 
000120*  REGISTRO DE PARAMETROS DO LOTE, GRAVADO PELO MENU (FIN00) E    FINCPRM 
000130*  LIDO POR CADA PASSO SEGUINTE, JA QUE O CHAIN DA LOJA NAO       FINCPRM 
000140*  REPASSA ARGUMENTOS DE UM PROGRAMA PARA O OUTRO.                FINCPRM 
000150*---------------------------------------------------------------  FINCPRM 
000160*  03/05/2024 RFM  CH#1151  REGISTRO ORIGINAL.                    FINCPRM 
000170*===============================================================  FINCPRM 
000180 01  REG-PARM.                                                    FINCPRM 
000190     03  PRM-TIPO-CONTA           PIC X(01).                      FINCPRM 
000200         88  PRM-CONTA-A          VALUE "A".                      FINCPRM 
000210         88  PRM-CONTA-B          VALUE "B".                      FINCPRM 
000220     03  PRM-MES-1                PIC X(07).                      FINCPRM 
000230     03  PRM-MES-2                PIC X(07).                      FINCPRM 
000240     03  FILLER                   PIC X(04).                      FINCPRM 
