000100 IDENTIFICATION DIVISION.                                         FIN02   
000110 PROGRAM-ID.    FIN02.                                            FIN02   
000120 AUTHOR.        ROGERIO MACHADO.                                  FIN02   
000130 INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.      FIN02   
000140 DATE-WRITTEN.  04/09/1989.                                       FIN02   
000150 DATE-COMPILED.                                                   FIN02   
000160 SECURITY.      USO INTERNO - CONFIDENCIAL.                       FIN02   
000170*===============================================================  FIN02   
000180*  HISTORICO DE ALTERACOES                                        FIN02   
000190*---------------------------------------------------------------  FIN02   
000200*  04/09/1989 RFM  PROGRAMA ORIGINAL, A PARTIR DO CADASTRO DE     FIN02   
000210*                  CONTAS (BANCO06) - APROVEITADA A ROTINA DE     FIN02   
000220*                  CONVERSAO DE DATA DIA/MES/ANO.                 FIN02   
000230*  02/04/1992 RFM  CH#0257  CRIADO O LAYOUT UNICO DE LANCAMENTO   FIN02   
000240*                  (REG-LANCAMENTO), VALIDO PARA AS DUAS CONTAS.  FIN02   
000250*  15/09/1997 RFM  CH#0447  INCLUIDA A CONTA-E (MOEDA ELETRONICA) FIN02   
000260*                  COMO SEGUNDA ORIGEM DE LANCAMENTOS.            FIN02   
000270*  21/01/1999 LCS  CH#0518  AJUSTE ANO 2000 - DATA PASSA A SER    FIN02   
000280*                  GRAVADA COM ANO DE 4 DIGITOS (AAAA-MM-DD).     FIN02   
000290*  02/11/2015 JPA  CH#0781  TARIFA (TAXA) DA CONTA-E PASSA A SER  FIN02   
000300*                  GRAVADA NO LANCAMENTO NORMALIZADO.             FIN02   
000310*  19/02/2024 MCO  CH#1109  REESCRITO PARA O LOTE DE EXTRATOS     FIN02   
000320*                  PESSOAIS - SEGUNDO PASSO (FIN02), QUE UNIFICA  FIN02   
000330*                  OS DOIS FORMATOS BRUTOS NO LANCAMENTO-PADRAO.  FIN02   
000340*===============================================================  FIN02   
000350*  FUNCAO DO PROGRAMA                                             FIN02   
000360*  ------------------                                             FIN02   
000370*  SE A RODADA E' DO BANCO-A (CHF), LE O EXTRATO JA ACHATADO      FIN02   
000380*  (FLATA.DAT, SAIDA DO FIN01) E GRAVA NORMA.DAT.  SE E' DA       FIN02   
000390*  CONTA-E (BANCO-B, EUR), LE BANKB.DAT DIRETO (NAO PRECISA DE    FIN02   
000400*  ACHATAMENTO) E GRAVA NORMB.DAT.  EM AMBOS OS CASOS O VALOR     FIN02   
000410*  FINAL GRAVADO E' UM UNICO CAMPO COM SINAL (DEBITO/GASTO        FIN02   
000420*  NEGATIVO, CREDITO/RECEITA POSITIVO) E A DATA PASSA PARA O      FIN02   
000430*  FORMATO AAAA-MM-DD.                                            FIN02   
000440*===============================================================  FIN02   
000450                                                                  FIN02   
000460 ENVIRONMENT DIVISION.                                            FIN02   
000470 CONFIGURATION SECTION.                                           FIN02   
000480 SPECIAL-NAMES.                                                   FIN02   
000490     CLASS CLASSE-DIGITO IS "0" THRU "9".                         FIN02   
000500                                                                  FIN02   
000510 INPUT-OUTPUT SECTION.                                            FIN02   
000520 FILE-CONTROL.                                                    FIN02   
000530     SELECT PARM      ASSIGN TO DISK                              FIN02   
000540            ORGANIZATION IS SEQUENTIAL                            FIN02   
000550            FILE STATUS IS FS-PARM.                               FIN02   
000560     SELECT FLATA     ASSIGN TO DISK                              FIN02   
000570            ORGANIZATION IS LINE SEQUENTIAL                       FIN02   
000580            FILE STATUS IS FS-FLATA.                              FIN02   
000590     SELECT BANKB     ASSIGN TO DISK                              FIN02   
000600            ORGANIZATION IS LINE SEQUENTIAL                       FIN02   
000610            FILE STATUS IS FS-BANKB.                              FIN02   
000620     SELECT NORMA     ASSIGN TO DISK                              FIN02   
000630            ORGANIZATION IS LINE SEQUENTIAL                       FIN02   
000640            FILE STATUS IS FS-NORMA.                              FIN02   
000650     SELECT NORMB     ASSIGN TO DISK                              FIN02   
000660            ORGANIZATION IS LINE SEQUENTIAL                       FIN02   
000670            FILE STATUS IS FS-NORMB.                              FIN02   
000680                                                                  FIN02   
000690 DATA DIVISION.                                                   FIN02   
000700 FILE SECTION.                                                    FIN02   
000710 FD  PARM             LABEL RECORD IS STANDARD                    FIN02   
000720                       VALUE OF FILE-ID IS "PARM.DAT".            FIN02   
000730     COPY FINCPRM.                                                FIN02   
000740                                                                  FIN02   
000750 FD  FLATA             LABEL RECORD IS STANDARD                   FIN02   
000760                       VALUE OF FILE-ID IS "FLATA.DAT".           FIN02   
000770 01  REG-FLAT-A.                                                  FIN02   
000780     03  FLT-DATA                PIC X(10).                       FIN02   
000790     03  FLT-HIST                PIC X(60).                       FIN02   
000800     03  FLT-MOEDA                PIC X(03).                      FIN02   
000810     03  FLT-VALOR-DET            PIC S9(7)V99.                   FIN02   
000820     03  FLT-REFER                PIC X(16).                      FIN02   
000830     03  FLT-DEBITO               PIC 9(7)V99.                    FIN02   
000840     03  FLT-CREDITO              PIC 9(7)V99.                    FIN02   
000850     03  FLT-DATA-VALOR           PIC X(10).                      FIN02   
000860     03  FILLER                   PIC X(06).                      FIN02   
000870                                                                  FIN02   
000880 FD  BANKB             LABEL RECORD IS STANDARD                   FIN02   
000890                       VALUE OF FILE-ID IS "BANKB.DAT".           FIN02   
000900     COPY FINCEXB.                                                FIN02   
000910                                                                  FIN02   
000920 FD  NORMA             LABEL RECORD IS STANDARD                   FIN02   
000930                       VALUE OF FILE-ID IS "NORMA.DAT".           FIN02   
000940     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-A.          FIN02   
000950                                                                  FIN02   
000960 FD  NORMB             LABEL RECORD IS STANDARD                   FIN02   
000970                       VALUE OF FILE-ID IS "NORMB.DAT".           FIN02   
000980     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-B.          FIN02   
000990                                                                  FIN02   
001000 WORKING-STORAGE SECTION.                                         FIN02   
001010 77  FS-PARM               PIC X(02).                             FIN02   
001020 77  FS-FLATA              PIC X(02).                             FIN02   
001030 77  FS-BANKB              PIC X(02).                             FIN02   
001040 77  FS-NORMA              PIC X(02).                             FIN02   
001050 77  FS-NORMB              PIC X(02).                             FIN02   
001060 77  WS-EOF                PIC X VALUE "N".                       FIN02   
001070     88  FIM-ARQ           VALUE "S".                             FIN02   
001080                                                                  FIN02   
001090 77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.             FIN02   
001100 77  WS-GRAVADOS           PIC 9(07) COMP VALUE ZERO.             FIN02   
001110                                                                  FIN02   
001120 01  WS-DATA-FONTE.                                               FIN02   
001130     03  WS-DATA-DIA           PIC X(02).                         FIN02   
001140     03  FILLER                PIC X(01).                         FIN02   
001150     03  WS-DATA-MES           PIC X(02).                         FIN02   
001160     03  FILLER                PIC X(01).                         FIN02   
001170     03  WS-DATA-ANO           PIC X(04).                         FIN02   
001180 01  WS-DATA-FONTE-R REDEFINES WS-DATA-FONTE                      FIN02   
001190                         PIC X(10).                               FIN02   
001200                                                                  FIN02   
001210* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN02   
001220*                PROCEDURE DIVISION                         *     FIN02   
001230* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN02   
001240 PROCEDURE DIVISION.                                              FIN02   
001250                                                                  FIN02   
001260 P1-ABERTURA.                                                     FIN02   
001270     OPEN INPUT  PARM.                                            FIN02   
001280     READ PARM.                                                   FIN02   
001290     CLOSE PARM.                                                  FIN02   
001300     IF PRM-CONTA-A                                               FIN02   
001310         PERFORM P2-NORMALIZA-A                                   FIN02   
001320     ELSE                                                         FIN02   
001330         PERFORM P3-NORMALIZA-B.                                  FIN02   
001340     PERFORM P9-ENCADEIA.                                         FIN02   
001350                                                                  FIN02   
001360*---------------------------------------------------------------  FIN02   
001370*  BANCO-A (CHF) - LE O EXTRATO ACHATADO E GRAVA NORMA.DAT.       FIN02   
001380*---------------------------------------------------------------  FIN02   
001390 P2-NORMALIZA-A.                                                  FIN02   
001400     OPEN INPUT  FLATA.                                           FIN02   
001410     OPEN OUTPUT NORMA.                                           FIN02   
001420     PERFORM P2A-LER-A.                                           FIN02   
001430     PERFORM P2B-PROCESSA-A THRU P2B-PROCESSA-A-EXIT              FIN02   
001440         UNTIL FIM-ARQ.                                           FIN02   
001450     CLOSE FLATA.                                                 FIN02   
001460     CLOSE NORMA.                                                 FIN02   
001470                                                                  FIN02   
001480 P2A-LER-A.                                                       FIN02   
001490     READ FLATA                                                   FIN02   
001500         AT END MOVE "S" TO WS-EOF                                FIN02   
001510         NOT AT END ADD 1 TO WS-LIDOS.                            FIN02   
001520                                                                  FIN02   
001530 P2B-PROCESSA-A.                                                  FIN02   
001540     MOVE SPACES TO REG-LAN-A.                                    FIN02   
001550     IF FLT-DATA NOT = SPACES                                     FIN02   
001560         MOVE FLT-DATA TO WS-DATA-FONTE-R                         FIN02   
001570     ELSE                                                         FIN02   
001580         MOVE FLT-DATA-VALOR TO WS-DATA-FONTE-R.                  FIN02   
001590     STRING WS-DATA-ANO  DELIMITED BY SIZE                        FIN02   
001600            "-"          DELIMITED BY SIZE                        FIN02   
001610            WS-DATA-MES  DELIMITED BY SIZE                        FIN02   
001620            "-"          DELIMITED BY SIZE                        FIN02   
001630            WS-DATA-DIA  DELIMITED BY SIZE                        FIN02   
001640         INTO LAN-DATA OF REG-LAN-A.                              FIN02   
001650     MOVE FLT-HIST        TO LAN-HIST OF REG-LAN-A.               FIN02   
001660     MOVE SPACES          TO LAN-TIPO OF REG-LAN-A.               FIN02   
001670     MOVE FLT-REFER       TO LAN-REFER OF REG-LAN-A.              FIN02   
001680     IF FLT-MOEDA = SPACES                                        FIN02   
001690         MOVE "CHF" TO LAN-MOEDA OF REG-LAN-A                     FIN02   
001700     ELSE                                                         FIN02   
001710         MOVE FLT-MOEDA TO LAN-MOEDA OF REG-LAN-A.                FIN02   
001720     MOVE ZERO            TO LAN-TAXA OF REG-LAN-A.               FIN02   
001730     IF FLT-DEBITO NOT = ZERO                                     FIN02   
001740         COMPUTE LAN-VALOR OF REG-LAN-A = ZERO - FLT-DEBITO       FIN02   
001750     ELSE                                                         FIN02   
001760         IF FLT-CREDITO NOT = ZERO                                FIN02   
001770             MOVE FLT-CREDITO TO LAN-VALOR OF REG-LAN-A           FIN02   
001780         ELSE                                                     FIN02   
001790             IF FLT-VALOR-DET NOT = ZERO                          FIN02   
001800                 COMPUTE LAN-VALOR OF REG-LAN-A =                 FIN02   
001810                         ZERO - FLT-VALOR-DET                     FIN02   
001820             ELSE                                                 FIN02   
001830                 MOVE ZERO TO LAN-VALOR OF REG-LAN-A.             FIN02   
001840     WRITE REG-LAN-A.                                             FIN02   
001850     ADD 1 TO WS-GRAVADOS.                                        FIN02   
001860     PERFORM P2A-LER-A.                                           FIN02   
001870 P2B-PROCESSA-A-EXIT.                                             FIN02   
001880     EXIT.                                                        FIN02   
001890                                                                  FIN02   
001900*---------------------------------------------------------------  FIN02   
001910*  CONTA-E / BANCO-B (EUR) - LE BANKB.DAT DIRETO E GRAVA          FIN02   
001920*  NORMB.DAT.  NAO PASSA PELO FIN01 (NAO HA RESUMOS NESTA CONTA). FIN02   
001930*---------------------------------------------------------------  FIN02   
001940 P3-NORMALIZA-B.                                                  FIN02   
001950     MOVE "N" TO WS-EOF.                                          FIN02   
001960     OPEN INPUT  BANKB.                                           FIN02   
001970     OPEN OUTPUT NORMB.                                           FIN02   
001980     PERFORM P3A-LER-B.                                           FIN02   
001990     PERFORM P3B-PROCESSA-B THRU P3B-PROCESSA-B-EXIT              FIN02   
002000         UNTIL FIM-ARQ.                                           FIN02   
002010     CLOSE BANKB.                                                 FIN02   
002020     CLOSE NORMB.                                                 FIN02   
002030                                                                  FIN02   
002040 P3A-LER-B.                                                       FIN02   
002050     READ BANKB                                                   FIN02   
002060         AT END MOVE "S" TO WS-EOF                                FIN02   
002070         NOT AT END ADD 1 TO WS-LIDOS.                            FIN02   
002080                                                                  FIN02   
002090 P3B-PROCESSA-B.                                                  FIN02   
002100     MOVE SPACES TO REG-LAN-B.                                    FIN02   
002110     IF EXB-DATA-FIM NOT = SPACES                                 FIN02   
002120         MOVE EXB-DATA-FIM TO LAN-DATA OF REG-LAN-B               FIN02   
002130     ELSE                                                         FIN02   
002140         MOVE EXB-DATA-INI TO LAN-DATA OF REG-LAN-B.              FIN02   
002150     MOVE EXB-HIST        TO LAN-HIST OF REG-LAN-B.               FIN02   
002160     MOVE EXB-TIPO        TO LAN-TIPO OF REG-LAN-B.               FIN02   
002170     MOVE SPACES          TO LAN-REFER OF REG-LAN-B.              FIN02   
002180     IF EXB-MOEDA = SPACES                                        FIN02   
002190         MOVE "EUR" TO LAN-MOEDA OF REG-LAN-B                     FIN02   
002200     ELSE                                                         FIN02   
002210         MOVE EXB-MOEDA TO LAN-MOEDA OF REG-LAN-B.                FIN02   
002220     MOVE EXB-TAXA        TO LAN-TAXA OF REG-LAN-B.               FIN02   
002230     MOVE EXB-VALOR       TO LAN-VALOR OF REG-LAN-B.              FIN02   
002240     WRITE REG-LAN-B.                                             FIN02   
002250     ADD 1 TO WS-GRAVADOS.                                        FIN02   
002260     PERFORM P3A-LER-B.                                           FIN02   
002270 P3B-PROCESSA-B-EXIT.                                             FIN02   
002280     EXIT.                                                        FIN02   
002290                                                                  FIN02   
002300 P9-ENCADEIA.                                                     FIN02   
002310     CHAIN "FIN03.COM".                                           FIN02   
