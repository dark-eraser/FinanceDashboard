000100 IDENTIFICATION DIVISION.                                         FIN00   
000110 PROGRAM-ID.    FIN00.                                            FIN00   
000120 AUTHOR.        ROGERIO MACHADO.                                  FIN00   
000130 INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.      FIN00   
000140 DATE-WRITTEN.  14/03/1989.                                       FIN00   
000150 DATE-COMPILED.                                                   FIN00   
000160 SECURITY.      USO INTERNO - CONFIDENCIAL.                       FIN00   
000170*===============================================================  FIN00   
000180*  HISTORICO DE ALTERACOES                                        FIN00   
000190*---------------------------------------------------------------  FIN00   
000200*  14/03/1989 RFM  PROGRAMA ORIGINAL - MENU DE ESCOLHA DE CONTA,  FIN00   
000210*                  DERIVADO DO MENU DE ESTOQUE (BANCO36).         FIN00   
000220*  02/09/1991 RFM  CH#0231  ACRESCIDO O REPASSE DE PARAMETROS     FIN00   
000230*                  PARA OS PASSOS SEGUINTES VIA REG-PARM, POIS    FIN00   
000240*                  O CHAIN NAO ACEITA ARGUMENTOS.                 FIN00   
000250*  19/11/1994 RFM  CH#0354  TELA REFORMATADA P/ NOVO MONITOR.     FIN00   
000260*  27/01/1999 LCS  CH#0512  AJUSTE ANO 2000 - DATA DE SISTEMA     FIN00   
000270*                  PASSA A SER LIDA COM 4 DIGITOS DE ANO.         FIN00   
000280*  08/06/2003 LCS  CH#0588  INCLUIDA VALIDACAO DE OPCAO INVALIDA  FIN00   
000290*                  COM NOVA TENTATIVA (ANTES ABORTAVA O LOTE).    FIN00   
000300*  30/10/2011 JPA  CH#0734  REVISAO GERAL PARA A NOVA CONTA-E     FIN00   
000310*                  (MOEDA ELETRONICA), ANTES SO HAVIA A CONTA     FIN00   
000320*                  DO BANCO SUICO.                                FIN00   
000330*  14/02/2024 MCO  CH#1150  REESCRITO PARA O LOTE DE EXTRATOS     FIN00   
000340*                  PESSOAIS (FIN00 A FIN06) - MENU PASSA A        FIN00   
000350*                  PERGUNTAR TAMBEM OS DOIS MESES DO COMPARATIVO  FIN00   
000360*                  (FASE U7) E A GRAVAR TUDO EM REG-PARM.         FIN00   
000370*===============================================================  FIN00   
000380*  FUNCAO DO PROGRAMA                                             FIN00   
000390*  ------------------                                             FIN00   
000400*  PRIMEIRO PASSO DO LOTE DE EXTRATOS.  PERGUNTA QUAL CONTA VAI   FIN00   
000410*  SER PROCESSADA (BANCO-A OU BANCO-B) E OS DOIS MESES A SEREM    FIN00   
000420*  COMPARADOS NO RELATORIO COMPARATIVO (FASE U7), GRAVA ESSA      FIN00   
000430*  ESCOLHA NO REGISTRO DE PARAMETROS (PARM.DAT) E ENCADEIA PARA   FIN00   
000440*  O PRIMEIRO PROGRAMA DO LOTE ESCOLHIDO.                         FIN00   
000450*===============================================================  FIN00   
000460                                                                  FIN00   
000470 ENVIRONMENT DIVISION.                                            FIN00   
000480 CONFIGURATION SECTION.                                           FIN00   
000490 SPECIAL-NAMES.                                                   FIN00   
000500     CLASS CLASSE-NUMERICA IS "0" THRU "9".                       FIN00   
000510                                                                  FIN00   
000520 INPUT-OUTPUT SECTION.                                            FIN00   
000530 FILE-CONTROL.                                                    FIN00   
000540     SELECT PARM      ASSIGN TO DISK                              FIN00   
000550            ORGANIZATION IS SEQUENTIAL                            FIN00   
000560            FILE STATUS IS FS-PARM.                               FIN00   
000570                                                                  FIN00   
000580 DATA DIVISION.                                                   FIN00   
000590 FILE SECTION.                                                    FIN00   
000600 FD  PARM             LABEL RECORD IS STANDARD                    FIN00   
000610                       VALUE OF FILE-ID IS "PARM.DAT".            FIN00   
000620     COPY FINCPRM.                                                FIN00   
000630                                                                  FIN00   
000640 WORKING-STORAGE SECTION.                                         FIN00   
000650 77  FS-PARM               PIC X(02).                             FIN00   
000660 77  WS-P                  PIC X VALUE SPACES.                    FIN00   
000670 77  WS-OPCAO              PIC 9 VALUE ZERO.                      FIN00   
000680     88  OPCAO-VALIDA      VALUE 1 2.                             FIN00   
000690 77  WS-I                  PIC 9(02) COMP VALUE ZEROS.            FIN00   
000700 77  WS-TOTAL-CONTAS       PIC 9(02) COMP VALUE 2.                FIN00   
000710                                                                  FIN00   
000720 01  WS-DATA.                                                     FIN00   
000730     03  ANO                   PIC 9(04).                         FIN00   
000740     03  MES                   PIC 9(02).                         FIN00   
000750     03  DIA                   PIC 9(02).                         FIN00   
000760 01  WS-DATA-R   REDEFINES WS-DATA                                FIN00   
000770                         PIC 9(08).                               FIN00   
000780                                                                  FIN00   
000790 01  CHAMADOR.                                                    FIN00   
000800     03  FILLER                PIC X(04) VALUE "FIN0".            FIN00   
000810     03  NRO-PROG              PIC 9.                             FIN00   
000820     03  FILLER                PIC X(04) VALUE ".COM".            FIN00   
000830                                                                  FIN00   
000840 01  REG-PARM-X  REDEFINES REG-PARM                               FIN00   
000850                         PIC X(19).                               FIN00   
000860                                                                  FIN00   
000870 01  WS-TAB-CONTAS-INIC.                                          FIN00   
000880     03  FILLER                PIC X(24) VALUE                    FIN00   
000890         "1-BANCO-A (CHF/SUICO)  ".                               FIN00   
000900     03  FILLER                PIC X(24) VALUE                    FIN00   
000910         "2-BANCO-B (EUR/E-MONEY)".                               FIN00   
000920 01  WS-TAB-CONTAS   REDEFINES WS-TAB-CONTAS-INIC.                FIN00   
000930     03  TAB-CONTAS-ITEM   OCCURS 2 TIMES                         FIN00   
000940                         INDEXED BY IDX-CONTAS.                   FIN00   
000950         05  TAB-CONTAS-TXT    PIC X(24).                         FIN00   
000960                                                                  FIN00   
000970 SCREEN SECTION.                                                  FIN00   
000980 01  TELA-MENU.                                                   FIN00   
000990     02  BLANK SCREEN.                                            FIN00   
001000     02  LINE 01 COLUMN 01 PIC X(80) FROM ALL "-".                FIN00   
001010     02  LINE 02 COLUMN 22 VALUE                                  FIN00   
001020         "ELDORADO - LOTE DE EXTRATOS PESSOAIS" BLINK.            FIN00   
001030     02  LINE 03 COLUMN 01 PIC X(80) FROM ALL "-".                FIN00   
001040     02  LINE 02 COLUMN 68 VALUE "  /  /    .".                   FIN00   
001050     02  LINE 06 COLUMN 10 VALUE                                  FIN00   
001060         "ESCOLHA A CONTA A PROCESSAR NESTA RODADA :".            FIN00   
001070     02  LINE 08 COLUMN 14 VALUE "[1] BANCO-A  (CHF, SUICO)".     FIN00   
001080     02  LINE 09 COLUMN 14 VALUE "[2] BANCO-B  (EUR, E-MONEY)".   FIN00   
001090     02  LINE 11 COLUMN 10 VALUE "OPCAO ----------------> [ ]".   FIN00   
001100     02  LINE 14 COLUMN 10 VALUE                                  FIN00   
001110         "PARA O COMPARATIVO DE DOIS MESES (FASE U7) :".          FIN00   
001120     02  LINE 16 COLUMN 14 VALUE "MES 1 (AAAA-MM)--> [       ]".  FIN00   
001130     02  LINE 17 COLUMN 14 VALUE "MES 2 (AAAA-MM)--> [       ]".  FIN00   
001140                                                                  FIN00   
001150* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN00   
001160*                PROCEDURE DIVISION                         *     FIN00   
001170* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN00   
001180 PROCEDURE DIVISION.                                              FIN00   
001190                                                                  FIN00   
001200 P1-ABERTURA.                                                     FIN00   
001210     PERFORM P9-DATA-SISTEMA.                                     FIN00   
001220     DISPLAY TELA-MENU.                                           FIN00   
001230     DISPLAY (02,74) DIA.                                         FIN00   
001240     DISPLAY (02,77) MES.                                         FIN00   
001250                                                                  FIN00   
001260 P2-PERGUNTA-CONTA.                                               FIN00   
001270     ACCEPT (11,35) WS-OPCAO WITH PROMPT AUTO-SKIP.               FIN00   
001280     IF NOT OPCAO-VALIDA                                          FIN00   
001290         DISPLAY (20,10) "!! OPCAO INVALIDA - TECLE < ENTER > !!" FIN00   
001300         ACCEPT (21,10) WS-P                                      FIN00   
001310         DISPLAY (20,10) SPACES                                   FIN00   
001320         GO TO P2-PERGUNTA-CONTA.                                 FIN00   
001330     SET IDX-CONTAS TO WS-OPCAO.                                  FIN00   
001340     DISPLAY (11,41) TAB-CONTAS-TXT (IDX-CONTAS).                 FIN00   
001350     IF WS-OPCAO = 1                                              FIN00   
001360         SET PRM-CONTA-A TO TRUE                                  FIN00   
001370     ELSE                                                         FIN00   
001380         SET PRM-CONTA-B TO TRUE.                                 FIN00   
001390                                                                  FIN00   
001400 P3-PERGUNTA-MESES.                                               FIN00   
001410     ACCEPT (16,39) PRM-MES-1 WITH PROMPT AUTO-SKIP.              FIN00   
001420     ACCEPT (17,39) PRM-MES-2 WITH PROMPT AUTO-SKIP.              FIN00   
001430                                                                  FIN00   
001440 P4-GRAVA-PARM.                                                   FIN00   
001450     OPEN OUTPUT PARM.                                            FIN00   
001460     WRITE REG-PARM.                                              FIN00   
001470     CLOSE PARM.                                                  FIN00   
001480                                                                  FIN00   
001490 P5-ENCADEIA.                                                     FIN00   
001500     IF PRM-CONTA-A                                               FIN00   
001510         MOVE 1 TO NRO-PROG                                       FIN00   
001520     ELSE                                                         FIN00   
001530         MOVE 2 TO NRO-PROG.                                      FIN00   
001540     DISPLAY (01,01) ERASE.                                       FIN00   
001550     CHAIN CHAMADOR.                                              FIN00   
001560                                                                  FIN00   
001570 P9-DATA-SISTEMA.                                                 FIN00   
001580     ACCEPT WS-DATA FROM DATE YYYYMMDD.                           FIN00   
