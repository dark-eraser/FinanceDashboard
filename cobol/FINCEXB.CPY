000100*===============================================================  FINCEXB 
000110*  FINCEXB.CPY                                       ELDORADO     FINCEXB 
000120*  LAYOUT DO EXTRATO BRUTO DO BANCO-B (CONTA DE MOEDA ELETRO-     FINCEXB 
000130*  NICA, EXPORT. COM "," COMO SEPARADOR, VALOR COM SINAL, DATA    FINCEXB 
000140*  ISO AAAA-MM-DD).  USADO POR FIN02 (ENTRADA).                   FINCEXB 
000150*---------------------------------------------------------------  FINCEXB 
000160*  12/02/2024 RFM  CH#1104  LAYOUT ORIGINAL PARA O LOTE FIN02.    FINCEXB 
000170*===============================================================  FINCEXB 
000180 01  REG-EXTRATO-B.                                               FINCEXB 
000190     03  EXB-TIPO                 PIC X(16).                      FINCEXB 
000200     03  EXB-DATA-INI             PIC X(10).                      FINCEXB 
000210     03  EXB-DATA-FIM             PIC X(10).                      FINCEXB 
000220     03  EXB-HIST                 PIC X(60).                      FINCEXB 
000230     03  EXB-VALOR                PIC S9(7)V99.                   FINCEXB 
000240     03  EXB-TAXA                 PIC 9(5)V99.                    FINCEXB 
000250     03  EXB-MOEDA                PIC X(03).                      FINCEXB 
000260     03  FILLER                   PIC X(05).                      FINCEXB 
