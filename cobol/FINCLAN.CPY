000100*===============================================================  FINCLAN 
000110*  FINCLAN.CPY                                       ELDORADO     FINCLAN 
000120*  LAYOUT DO LANCAMENTO NORMALIZADO (SAIDA DE FIN02, ENTRADA E    FINCLAN 
000130*  SAIDA DE FIN03/FIN04, ENTRADA DE FIN05/FIN06).  UM REGISTRO    FINCLAN 
000140*  POR TRANSACAO, JA NO FORMATO COMUM BANCO-A / BANCO-B.          FINCLAN 
000150*---------------------------------------------------------------  FINCLAN 
000160*  19/02/2024 RFM  CH#1108  LAYOUT ORIGINAL.                      FINCLAN 
000170*  02/04/2024 RFM  CH#1133  ACRESCIDOS LAN-CATEG/LAN-MEIO/        FINCLAN 
000180*                           LAN-COMERC PARA AS FASES U4/U5.       FINCLAN 
000190*===============================================================  FINCLAN 
000200 01  REG-LANCAMENTO.                                              FINCLAN 
000210     03  LAN-DATA                 PIC X(10).                      FINCLAN 
000220     03  LAN-DATA-R      REDEFINES LAN-DATA.                      FINCLAN 
000230         05  LAN-ANO              PIC X(04).                      FINCLAN 
000240         05  FILLER               PIC X(01).                      FINCLAN 
000250         05  LAN-MES              PIC X(02).                      FINCLAN 
000260         05  FILLER               PIC X(01).                      FINCLAN 
000270         05  LAN-DIA              PIC X(02).                      FINCLAN 
000280     03  LAN-HIST                 PIC X(60).                      FINCLAN 
000290     03  LAN-TIPO                 PIC X(16).                      FINCLAN 
000300     03  LAN-VALOR                PIC S9(7)V99.                   FINCLAN 
000310     03  LAN-VALOR-X     REDEFINES LAN-VALOR                      FINCLAN 
000320                                  PIC X(09).                      FINCLAN 
000330     03  LAN-MOEDA                PIC X(03).                      FINCLAN 
000340     03  LAN-TAXA                 PIC 9(5)V99.                    FINCLAN 
000350     03  LAN-REFER                PIC X(16).                      FINCLAN 
000360     03  LAN-CATEG                PIC X(16).                      FINCLAN 
000370     03  LAN-MEIO                 PIC X(16).                      FINCLAN 
000380     03  LAN-COMERC               PIC X(30).                      FINCLAN 
000390     03  FILLER                   PIC X(05).                      FINCLAN 
