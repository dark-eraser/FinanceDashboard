000100*===============================================================  FINCCAT 
000110*  FINCCAT.CPY                                       ELDORADO     FINCCAT 
000120*  TABELAS DE REGRAS DE CATEGORIZACAO (FASE U4).  A PRIMEIRA      FINCCAT 
000130*  TABELA E' O "MAPA DE COMERCIANTES" (CASAMENTO EXATO, ORDEM     FINCCAT 
000140*  ASCENDENTE, BUSCA BINARIA).  A SEGUNDA E' O "DICIONARIO DE     FINCCAT 
000150*  PALAVRAS-CHAVE" (CASAMENTO POR SUBSTRING, ORDEM DECRESCENTE    FINCCAT 
000160*  DE TAMANHO DE PALAVRA, PARA QUE A CHAVE MAIS ESPECIFICA        FINCCAT 
000170*  VENCA A MAIS GENERICA -- EX. "TOO GOOD TO GO" VENCE "BP").     FINCCAT 
000180*---------------------------------------------------------------  FINCCAT 
000190*  02/04/2024 RFM  CH#1133  TABELAS ORIGINAIS DO LOTE FIN03.      FINCCAT 
000200*  18/04/2024 RFM  CH#1140  REORDENADO O DICIONARIO POR TAMANHO   FINCCAT 
000210*                           APOS RECLAMACAO DE CATEGORIA ERRADA   FINCCAT 
000220*                           EM LANCAMENTO DA TOO GOOD TO GO.      FINCCAT 
000230*  27/05/2024 MCO  CH#1155  CATEGORIAS PASSAM DE MAIUSCULA PARA   FINCCAT 
000240*                           INICIAL MAIUSCULA (EX. "GROCERIES"    FINCCAT 
000250*                           VIRA "Groceries") PARA CASAR COM O    FINCCAT 
000260*                           DEFAULT E A RECLASSIFICACAO TWINT     FINCCAT 
000270*                           DO FIN03, QUE JA USAVAM INICIAL       FINCCAT 
000280*                           MAIUSCULA; ACRESCENTADO TAMBEM O      FINCCAT 
000290*                           TAB-PALAVRA-LEN, PARA O INSPECT DE    FINCCAT 
000300*                           SUBSTRING TESTAR SO O TAMANHO REAL    FINCCAT 
000310*                           DA PALAVRA-CHAVE (NAO OS 20 BYTES     FINCCAT 
000320*                           INTEIROS DO CAMPO).                   FINCCAT 
000330*===============================================================  FINCCAT 
000340 01  WS-TAB-COMERC-INIC.                                          FINCCAT 
000350     03  FILLER.                                                  FINCCAT 
000360         05  FILLER              PIC X(30) VALUE "AMAZON.COM".    FINCCAT 
000370         05  FILLER              PIC X(16) VALUE "Shopping".      FINCCAT 
000380     03  FILLER.                                                  FINCCAT 
000390         05  FILLER          PIC X(30) VALUE "COOP PRONTO ZURICH".FINCCAT 
000400         05  FILLER              PIC X(16) VALUE "Groceries".     FINCCAT 
000410     03  FILLER.                                                  FINCCAT 
000420         05  FILLER             PIC X(30) VALUE "COOP SUPERMARKT".FINCCAT 
000430         05  FILLER              PIC X(16) VALUE "Groceries".     FINCCAT 
000440     03  FILLER.                                                  FINCCAT 
000450         05  FILLER            PIC X(30) VALUE "MIGROS ZURICH HB".FINCCAT 
000460         05  FILLER              PIC X(16) VALUE "Groceries".     FINCCAT 
000470     03  FILLER.                                                  FINCCAT 
000480         05  FILLER              PIC X(30) VALUE "SBB CFF FFS".   FINCCAT 
000490         05  FILLER              PIC X(16) VALUE "Transport".     FINCCAT 
000500     03  FILLER.                                                  FINCCAT 
000510         05  FILLER              PIC X(30) VALUE "SWISSCOM AG".   FINCCAT 
000520         05  FILLER              PIC X(16) VALUE "Utilities".     FINCCAT 
000530     03  FILLER.                                                  FINCCAT 
000540         05  FILLER              PIC X(30) VALUE "TOO GOOD TO GO".FINCCAT 
000550         05  FILLER              PIC X(16) VALUE "Dining".        FINCCAT 
000560     03  FILLER.                                                  FINCCAT 
000570         05  FILLER              PIC X(30) VALUE "UBER * TRIP".   FINCCAT 
000580         05  FILLER              PIC X(16) VALUE "Transport".     FINCCAT 
000590     03  FILLER.                                                  FINCCAT 
000600         05  FILLER             PIC X(30) VALUE "WWW.NETFLIX.COM".FINCCAT 
000610         05  FILLER              PIC X(16) VALUE "Leisure".       FINCCAT 
000620 01  WS-TAB-COMERC   REDEFINES WS-TAB-COMERC-INIC.                FINCCAT 
000630     03  TAB-COMERC-ITEM OCCURS 9 TIMES                           FINCCAT 
000640                         ASCENDING KEY IS TAB-COMERC-DESCR        FINCCAT 
000650                         INDEXED BY IDX-COMERC.                   FINCCAT 
000660         05  TAB-COMERC-DESCR    PIC X(30).                       FINCCAT 
000670         05  TAB-COMERC-CATEG    PIC X(16).                       FINCCAT 
000680                                                                  FINCCAT 
000690 01  WS-TAB-PALAVRA-INIC.                                         FINCCAT 
000700     03  FILLER.                                                  FINCCAT 
000710         05  FILLER           PIC X(20) VALUE "BALANCE MIGRATION".FINCCAT 
000720         05  FILLER          PIC 9(02) VALUE 17.                  FINCCAT 
000730         05  FILLER              PIC X(16) VALUE "Uncounted".     FINCCAT 
000740     03  FILLER.                                                  FINCCAT 
000750         05  FILLER           PIC X(20) VALUE "POCKET WITHDRAWAL".FINCCAT 
000760         05  FILLER          PIC 9(02) VALUE 17.                  FINCCAT 
000770         05  FILLER              PIC X(16) VALUE "Vault".         FINCCAT 
000780     03  FILLER.                                                  FINCCAT 
000790         05  FILLER             PIC X(20) VALUE "CASH WITHDRAWAL".FINCCAT 
000800         05  FILLER          PIC 9(02) VALUE 15.                  FINCCAT 
000810         05  FILLER             PIC X(16) VALUE "Cash Withdrawal".FINCCAT 
000820     03  FILLER.                                                  FINCCAT 
000830         05  FILLER              PIC X(20) VALUE "STANDING ORDER".FINCCAT 
000840         05  FILLER          PIC 9(02) VALUE 14.                  FINCCAT 
000850         05  FILLER              PIC X(16) VALUE "Standing Order".FINCCAT 
000860     03  FILLER.                                                  FINCCAT 
000870         05  FILLER              PIC X(20) VALUE "TOO GOOD TO GO".FINCCAT 
000880         05  FILLER          PIC 9(02) VALUE 14.                  FINCCAT 
000890         05  FILLER              PIC X(16) VALUE "Dining".        FINCCAT 
000900     03  FILLER.                                                  FINCCAT 
000910         05  FILLER              PIC X(20) VALUE "EXCHANGED TO".  FINCCAT 
000920         05  FILLER          PIC 9(02) VALUE 12.                  FINCCAT 
000930         05  FILLER              PIC X(16) VALUE "Uncounted".     FINCCAT 
000940     03  FILLER.                                                  FINCCAT 
000950         05  FILLER              PIC X(20) VALUE "PAYMENT FROM".  FINCCAT 
000960         05  FILLER          PIC 9(02) VALUE 12.                  FINCCAT 
000970         05  FILLER              PIC X(16) VALUE "Bank Transfer". FINCCAT 
000980     03  FILLER.                                                  FINCCAT 
000990         05  FILLER              PIC X(20) VALUE "VERSICHERUNG".  FINCCAT 
001000         05  FILLER          PIC 9(02) VALUE 12.                  FINCCAT 
001010         05  FILLER              PIC X(16) VALUE "Insurance".     FINCCAT 
001020     03  FILLER.                                                  FINCCAT 
001030         05  FILLER              PIC X(20) VALUE "BOOKING.COM".   FINCCAT 
001040         05  FILLER          PIC 9(02) VALUE 11.                  FINCCAT 
001050         05  FILLER              PIC X(16) VALUE "Travel".        FINCCAT 
001060     03  FILLER.                                                  FINCCAT 
001070         05  FILLER              PIC X(20) VALUE "BURGER KING".   FINCCAT 
001080         05  FILLER          PIC 9(02) VALUE 11.                  FINCCAT 
001090         05  FILLER              PIC X(16) VALUE "Dining".        FINCCAT 
001100     03  FILLER.                                                  FINCCAT 
001110         05  FILLER              PIC X(20) VALUE "ELECTRICITY".   FINCCAT 
001120         05  FILLER          PIC 9(02) VALUE 11.                  FINCCAT 
001130         05  FILLER              PIC X(16) VALUE "Utilities".     FINCCAT 
001140     03  FILLER.                                                  FINCCAT 
001150         05  FILLER              PIC X(20) VALUE "GELDAUTOMAT".   FINCCAT 
001160         05  FILLER          PIC 9(02) VALUE 11.                  FINCCAT 
001170         05  FILLER             PIC X(16) VALUE "Cash Withdrawal".FINCCAT 
001180     03  FILLER.                                                  FINCCAT 
001190         05  FILLER              PIC X(20) VALUE "SUPERMARKET".   FINCCAT 
001200         05  FILLER          PIC 9(02) VALUE 11.                  FINCCAT 
001210         05  FILLER              PIC X(16) VALUE "Groceries".     FINCCAT 
001220     03  FILLER.                                                  FINCCAT 
001230         05  FILLER              PIC X(20) VALUE "ALIEXPRESS".    FINCCAT 
001240         05  FILLER          PIC 9(02) VALUE 10.                  FINCCAT 
001250         05  FILLER              PIC X(16) VALUE "Shopping".      FINCCAT 
001260     03  FILLER.                                                  FINCCAT 
001270         05  FILLER              PIC X(20) VALUE "IMMOBILIEN".    FINCCAT 
001280         05  FILLER          PIC 9(02) VALUE 10.                  FINCCAT 
001290         05  FILLER              PIC X(16) VALUE "Rent".          FINCCAT 
001300     03  FILLER.                                                  FINCCAT 
001310         05  FILLER              PIC X(20) VALUE "INVESTMENT".    FINCCAT 
001320         05  FILLER          PIC 9(02) VALUE 10.                  FINCCAT 
001330         05  FILLER              PIC X(16) VALUE "Investment".    FINCCAT 
001340     03  FILLER.                                                  FINCCAT 
001350         05  FILLER              PIC X(20) VALUE "PARKINGPAY".    FINCCAT 
001360         05  FILLER          PIC 9(02) VALUE 10.                  FINCCAT 
001370         05  FILLER              PIC X(16) VALUE "Car".           FINCCAT 
001380     03  FILLER.                                                  FINCCAT 
001390         05  FILLER              PIC X(20) VALUE "RESTAURANT".    FINCCAT 
001400         05  FILLER          PIC 9(02) VALUE 10.                  FINCCAT 
001410         05  FILLER              PIC X(16) VALUE "Dining".        FINCCAT 
001420     03  FILLER.                                                  FINCCAT 
001430         05  FILLER              PIC X(20) VALUE "DECATHLON".     FINCCAT 
001440         05  FILLER          PIC 9(02) VALUE 9.                   FINCCAT 
001450         05  FILLER              PIC X(16) VALUE "Shopping".      FINCCAT 
001460     03  FILLER.                                                  FINCCAT 
001470         05  FILLER              PIC X(20) VALUE "INSURANCE".     FINCCAT 
001480         05  FILLER          PIC 9(02) VALUE 9.                   FINCCAT 
001490         05  FILLER              PIC X(16) VALUE "Insurance".     FINCCAT 
001500     03  FILLER.                                                  FINCCAT 
001510         05  FILLER              PIC X(20) VALUE "STARBUCKS".     FINCCAT 
001520         05  FILLER          PIC 9(02) VALUE 9.                   FINCCAT 
001530         05  FILLER              PIC X(16) VALUE "Dining".        FINCCAT 
001540     03  FILLER.                                                  FINCCAT 
001550         05  FILLER              PIC X(20) VALUE "APOTHEKE".      FINCCAT 
001560         05  FILLER          PIC 9(02) VALUE 8.                   FINCCAT 
001570         05  FILLER              PIC X(16) VALUE "Health".        FINCCAT 
001580     03  FILLER.                                                  FINCCAT 
001590         05  FILLER              PIC X(20) VALUE "BANCOMAT".      FINCCAT 
001600         05  FILLER          PIC 9(02) VALUE 8.                   FINCCAT 
001610         05  FILLER             PIC X(16) VALUE "Cash Withdrawal".FINCCAT 
001620     03  FILLER.                                                  FINCCAT 
001630         05  FILLER              PIC X(20) VALUE "COINBASE".      FINCCAT 
001640         05  FILLER          PIC 9(02) VALUE 8.                   FINCCAT 
001650         05  FILLER              PIC X(16) VALUE "Investment".    FINCCAT 
001660     03  FILLER.                                                  FINCCAT 
001670         05  FILLER              PIC X(20) VALUE "HOSPITAL".      FINCCAT 
001680         05  FILLER          PIC 9(02) VALUE 8.                   FINCCAT 
001690         05  FILLER              PIC X(16) VALUE "Health".        FINCCAT 
001700     03  FILLER.                                                  FINCCAT 
001710         05  FILLER              PIC X(20) VALUE "INTERNET".      FINCCAT 
001720         05  FILLER          PIC 9(02) VALUE 8.                   FINCCAT 
001730         05  FILLER              PIC X(16) VALUE "Utilities".     FINCCAT 
001740     03  FILLER.                                                  FINCCAT 
001750         05  FILLER              PIC X(20) VALUE "PHARMACY".      FINCCAT 
001760         05  FILLER          PIC 9(02) VALUE 8.                   FINCCAT 
001770         05  FILLER              PIC X(16) VALUE "Health".        FINCCAT 
001780     03  FILLER.                                                  FINCCAT 
001790         05  FILLER              PIC X(20) VALUE "SWISSCOM".      FINCCAT 
001800         05  FILLER          PIC 9(02) VALUE 8.                   FINCCAT 
001810         05  FILLER              PIC X(16) VALUE "Utilities".     FINCCAT 
001820     03  FILLER.                                                  FINCCAT 
001830         05  FILLER              PIC X(20) VALUE "TRANSFER".      FINCCAT 
001840         05  FILLER          PIC 9(02) VALUE 8.                   FINCCAT 
001850         05  FILLER              PIC X(16) VALUE "Bank Transfer". FINCCAT 
001860     03  FILLER.                                                  FINCCAT 
001870         05  FILLER              PIC X(20) VALUE "DIGITEC".       FINCCAT 
001880         05  FILLER          PIC 9(02) VALUE 7.                   FINCCAT 
001890         05  FILLER              PIC X(16) VALUE "Shopping".      FINCCAT 
001900     03  FILLER.                                                  FINCCAT 
001910         05  FILLER              PIC X(20) VALUE "EASYJET".       FINCCAT 
001920         05  FILLER          PIC 9(02) VALUE 7.                   FINCCAT 
001930         05  FILLER              PIC X(16) VALUE "Travel".        FINCCAT 
001940     03  FILLER.                                                  FINCCAT 
001950         05  FILLER              PIC X(20) VALUE "GALAXUS".       FINCCAT 
001960         05  FILLER          PIC 9(02) VALUE 7.                   FINCCAT 
001970         05  FILLER              PIC X(16) VALUE "Shopping".      FINCCAT 
001980     03  FILLER.                                                  FINCCAT 
001990         05  FILLER              PIC X(20) VALUE "GROCERY".       FINCCAT 
002000         05  FILLER          PIC 9(02) VALUE 7.                   FINCCAT 
002010         05  FILLER              PIC X(16) VALUE "Groceries".     FINCCAT 
002020     03  FILLER.                                                  FINCCAT 
002030         05  FILLER              PIC X(20) VALUE "NETFLIX".       FINCCAT 
002040         05  FILLER          PIC 9(02) VALUE 7.                   FINCCAT 
002050         05  FILLER              PIC X(16) VALUE "Leisure".       FINCCAT 
002060     03  FILLER.                                                  FINCCAT 
002070         05  FILLER              PIC X(20) VALUE "PARKING".       FINCCAT 
002080         05  FILLER          PIC 9(02) VALUE 7.                   FINCCAT 
002090         05  FILLER              PIC X(16) VALUE "Car".           FINCCAT 
002100     03  FILLER.                                                  FINCCAT 
002110         05  FILLER              PIC X(20) VALUE "PAYROLL".       FINCCAT 
002120         05  FILLER          PIC 9(02) VALUE 7.                   FINCCAT 
002130         05  FILLER              PIC X(16) VALUE "Salary".        FINCCAT 
002140     03  FILLER.                                                  FINCCAT 
002150         05  FILLER              PIC X(20) VALUE "SANITAS".       FINCCAT 
002160         05  FILLER          PIC 9(02) VALUE 7.                   FINCCAT 
002170         05  FILLER              PIC X(16) VALUE "Insurance".     FINCCAT 
002180     03  FILLER.                                                  FINCCAT 
002190         05  FILLER              PIC X(20) VALUE "SPOTIFY".       FINCCAT 
002200         05  FILLER          PIC 9(02) VALUE 7.                   FINCCAT 
002210         05  FILLER              PIC X(16) VALUE "Leisure".       FINCCAT 
002220     03  FILLER.                                                  FINCCAT 
002230         05  FILLER              PIC X(20) VALUE "SUNRISE".       FINCCAT 
002240         05  FILLER          PIC 9(02) VALUE 7.                   FINCCAT 
002250         05  FILLER              PIC X(16) VALUE "Utilities".     FINCCAT 
002260     03  FILLER.                                                  FINCCAT 
002270         05  FILLER              PIC X(20) VALUE "THEATER".       FINCCAT 
002280         05  FILLER          PIC 9(02) VALUE 7.                   FINCCAT 
002290         05  FILLER              PIC X(16) VALUE "Leisure".       FINCCAT 
002300     03  FILLER.                                                  FINCCAT 
002310         05  FILLER              PIC X(20) VALUE "AIRBNB".        FINCCAT 
002320         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002330         05  FILLER              PIC X(16) VALUE "Travel".        FINCCAT 
002340     03  FILLER.                                                  FINCCAT 
002350         05  FILLER              PIC X(20) VALUE "AMAZON".        FINCCAT 
002360         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002370         05  FILLER              PIC X(16) VALUE "Shopping".      FINCCAT 
002380     03  FILLER.                                                  FINCCAT 
002390         05  FILLER              PIC X(20) VALUE "CHARGE".        FINCCAT 
002400         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002410         05  FILLER              PIC X(16) VALUE "Fee".           FINCCAT 
002420     03  FILLER.                                                  FINCCAT 
002430         05  FILLER              PIC X(20) VALUE "CINEMA".        FINCCAT 
002440         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002450         05  FILLER              PIC X(16) VALUE "Leisure".       FINCCAT 
002460     03  FILLER.                                                  FINCCAT 
002470         05  FILLER              PIC X(20) VALUE "CRYPTO".        FINCCAT 
002480         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002490         05  FILLER              PIC X(16) VALUE "Investment".    FINCCAT 
002500     03  FILLER.                                                  FINCCAT 
002510         05  FILLER              PIC X(20) VALUE "DOCTOR".        FINCCAT 
002520         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002530         05  FILLER              PIC X(16) VALUE "Health".        FINCCAT 
002540     03  FILLER.                                                  FINCCAT 
002550         05  FILLER              PIC X(20) VALUE "GARAGE".        FINCCAT 
002560         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002570         05  FILLER              PIC X(16) VALUE "Car".           FINCCAT 
002580     03  FILLER.                                                  FINCCAT 
002590         05  FILLER              PIC X(20) VALUE "GEBUHR".        FINCCAT 
002600         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002610         05  FILLER              PIC X(16) VALUE "Fee".           FINCCAT 
002620     03  FILLER.                                                  FINCCAT 
002630         05  FILLER              PIC X(20) VALUE "MIGROS".        FINCCAT 
002640         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002650         05  FILLER              PIC X(16) VALUE "Groceries".     FINCCAT 
002660     03  FILLER.                                                  FINCCAT 
002670         05  FILLER              PIC X(20) VALUE "POCKET".        FINCCAT 
002680         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002690         05  FILLER              PIC X(16) VALUE "Vault".         FINCCAT 
002700     03  FILLER.                                                  FINCCAT 
002710         05  FILLER              PIC X(20) VALUE "REFUND".        FINCCAT 
002720         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002730         05  FILLER              PIC X(16) VALUE "Refund".        FINCCAT 
002740     03  FILLER.                                                  FINCCAT 
002750         05  FILLER              PIC X(20) VALUE "SALARY".        FINCCAT 
002760         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002770         05  FILLER              PIC X(16) VALUE "Salary".        FINCCAT 
002780     03  FILLER.                                                  FINCCAT 
002790         05  FILLER              PIC X(20) VALUE "TOP-UP".        FINCCAT 
002800         05  FILLER          PIC 9(02) VALUE 6.                   FINCCAT 
002810         05  FILLER              PIC X(16) VALUE "Bank Transfer". FINCCAT 
002820     03  FILLER.                                                  FINCCAT 
002830         05  FILLER              PIC X(20) VALUE "ETORO".         FINCCAT 
002840         05  FILLER          PIC 9(02) VALUE 5.                   FINCCAT 
002850         05  FILLER              PIC X(16) VALUE "Investment".    FINCCAT 
002860     03  FILLER.                                                  FINCCAT 
002870         05  FILLER              PIC X(20) VALUE "HOTEL".         FINCCAT 
002880         05  FILLER          PIC 9(02) VALUE 5.                   FINCCAT 
002890         05  FILLER              PIC X(16) VALUE "Travel".        FINCCAT 
002900     03  FILLER.                                                  FINCCAT 
002910         05  FILLER              PIC X(20) VALUE "MIETE".         FINCCAT 
002920         05  FILLER          PIC 9(02) VALUE 5.                   FINCCAT 
002930         05  FILLER              PIC X(16) VALUE "Rent".          FINCCAT 
002940     03  FILLER.                                                  FINCCAT 
002950         05  FILLER              PIC X(20) VALUE "TRAIN".         FINCCAT 
002960         05  FILLER          PIC 9(02) VALUE 5.                   FINCCAT 
002970         05  FILLER              PIC X(16) VALUE "Transport".     FINCCAT 
002980     03  FILLER.                                                  FINCCAT 
002990         05  FILLER              PIC X(20) VALUE "VAULT".         FINCCAT 
003000         05  FILLER          PIC 9(02) VALUE 5.                   FINCCAT 
003010         05  FILLER              PIC X(16) VALUE "Vault".         FINCCAT 
003020     03  FILLER.                                                  FINCCAT 
003030         05  FILLER              PIC X(20) VALUE "CAFE".          FINCCAT 
003040         05  FILLER          PIC 9(02) VALUE 4.                   FINCCAT 
003050         05  FILLER              PIC X(16) VALUE "Dining".        FINCCAT 
003060     03  FILLER.                                                  FINCCAT 
003070         05  FILLER              PIC X(20) VALUE "COOP".          FINCCAT 
003080         05  FILLER          PIC 9(02) VALUE 4.                   FINCCAT 
003090         05  FILLER              PIC X(16) VALUE "Groceries".     FINCCAT 
003100     03  FILLER.                                                  FINCCAT 
003110         05  FILLER              PIC X(20) VALUE "LOHN".          FINCCAT 
003120         05  FILLER          PIC 9(02) VALUE 4.                   FINCCAT 
003130         05  FILLER              PIC X(16) VALUE "Salary".        FINCCAT 
003140     03  FILLER.                                                  FINCCAT 
003150         05  FILLER              PIC X(20) VALUE "RENT".          FINCCAT 
003160         05  FILLER          PIC 9(02) VALUE 4.                   FINCCAT 
003170         05  FILLER              PIC X(16) VALUE "Rent".          FINCCAT 
003180     03  FILLER.                                                  FINCCAT 
003190         05  FILLER              PIC X(20) VALUE "SEPA".          FINCCAT 
003200         05  FILLER          PIC 9(02) VALUE 4.                   FINCCAT 
003210         05  FILLER              PIC X(16) VALUE "Bank Transfer". FINCCAT 
003220     03  FILLER.                                                  FINCCAT 
003230         05  FILLER              PIC X(20) VALUE "TAXI".          FINCCAT 
003240         05  FILLER          PIC 9(02) VALUE 4.                   FINCCAT 
003250         05  FILLER              PIC X(16) VALUE "Transport".     FINCCAT 
003260     03  FILLER.                                                  FINCCAT 
003270         05  FILLER              PIC X(20) VALUE "ATM".           FINCCAT 
003280         05  FILLER          PIC 9(02) VALUE 3.                   FINCCAT 
003290         05  FILLER             PIC X(16) VALUE "Cash Withdrawal".FINCCAT 
003300     03  FILLER.                                                  FINCCAT 
003310         05  FILLER              PIC X(20) VALUE "AXA".           FINCCAT 
003320         05  FILLER          PIC 9(02) VALUE 3.                   FINCCAT 
003330         05  FILLER              PIC X(16) VALUE "Insurance".     FINCCAT 
003340     03  FILLER.                                                  FINCCAT 
003350         05  FILLER              PIC X(20) VALUE "BUS".           FINCCAT 
003360         05  FILLER          PIC 9(02) VALUE 3.                   FINCCAT 
003370         05  FILLER              PIC X(16) VALUE "Transport".     FINCCAT 
003380     03  FILLER.                                                  FINCCAT 
003390         05  FILLER              PIC X(20) VALUE "FEE".           FINCCAT 
003400         05  FILLER          PIC 9(02) VALUE 3.                   FINCCAT 
003410         05  FILLER              PIC X(16) VALUE "Fee".           FINCCAT 
003420     03  FILLER.                                                  FINCCAT 
003430         05  FILLER              PIC X(20) VALUE "SBB".           FINCCAT 
003440         05  FILLER          PIC 9(02) VALUE 3.                   FINCCAT 
003450         05  FILLER              PIC X(16) VALUE "Transport".     FINCCAT 
003460     03  FILLER.                                                  FINCCAT 
003470         05  FILLER              PIC X(20) VALUE "BP".            FINCCAT 
003480         05  FILLER          PIC 9(02) VALUE 2.                   FINCCAT 
003490         05  FILLER              PIC X(16) VALUE "Travel".        FINCCAT 
003500 01  WS-TAB-PALAVRA  REDEFINES WS-TAB-PALAVRA-INIC.               FINCCAT 
003510     03  TAB-PALAVRA-ITEM OCCURS 70 TIMES                         FINCCAT 
003520                         INDEXED BY IDX-PALAVRA.                  FINCCAT 
003530         05  TAB-PALAVRA-CHAVE   PIC X(20).                       FINCCAT 
003540         05  TAB-PALAVRA-LEN     PIC 9(02).                       FINCCAT 
003550         05  TAB-PALAVRA-CATEG   PIC X(16).                       FINCCAT 
