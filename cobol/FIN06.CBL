000100 IDENTIFICATION DIVISION.                                         FIN06   
000110 PROGRAM-ID.    FIN06.                                            FIN06   
000120 AUTHOR.        LUCIA CARDOSO.                                    FIN06   
000130 INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.      FIN06   
000140 DATE-WRITTEN.  14/02/1991.                                       FIN06   
000150 DATE-COMPILED.                                                   FIN06   
000160 SECURITY.      USO INTERNO - CONFIDENCIAL.                       FIN06   
000170*===============================================================  FIN06   
000180*  HISTORICO DE ALTERACOES                                        FIN06   
000190*---------------------------------------------------------------  FIN06   
000200*  14/02/1991 LCS  PROGRAMA ORIGINAL, A PARTIR DO COMPARATIVO DE  FIN06   
000210*                  MOVIMENTO MENSAL POR DEPARTAMENTO (BANCO12) -  FIN06   
000220*                  APROVEITADA A ROTINA DE LINHA LADO-A-LADO.     FIN06   
000230*  02/10/1996 LCS  CH#0411  ACRESCIDA A COLUNA DE RECEITA (ANTES  FIN06   
000240*                  SO' HAVIA O COMPARATIVO DE GASTO).             FIN06   
000250*  28/01/1999 RFM  CH#0520  AJUSTE ANO 2000 - CHAVES DE MES DOS   FIN06   
000260*                  DOIS PERIODOS PASSAM A TER 4 DIGITOS DE ANO.   FIN06   
000270*  14/07/2009 JPA  CH#0658  CATEGORIA AUSENTE EM UM DOS MESES     FIN06   
000280*                  PASSA A IMPRIMIR 0,00 EM VEZ DE DEIXAR EM      FIN06   
000290*                  BRANCO (PEDIDO DA CONTABILIDADE).              FIN06   
000300*  06/09/2016 JPA  CH#0803  CATEGORIAS "UNCOUNTED" E "VAULT"      FIN06   
000310*                  EXCLUIDAS DO COMPARATIVO, MESMO CRITERIO DO    FIN06   
000320*                  RELATORIO RESUMO (FIN05).                      FIN06   
000330*  13/05/2024 MCO  CH#1149  REESCRITO PARA O LOTE DE EXTRATOS     FIN06   
000340*                  PESSOAIS - SEXTO E ULTIMO PASSO (FIN06),       FIN06   
000350*                  COMPARATIVO DE DOIS MESES LADO A LADO.         FIN06   
000360*  27/05/2024 MCO  CH#1155  O TESTE DE EXCLUSAO COMPARAVA COM     FIN06   
000370*                  "UNCOUNTED"/"VAULT" EM CAIXA ALTA, MAS A       FIN06   
000380*                  CATEGORIA (FINCCAT) PASSOU A SER GRAVADA COM   FIN06   
000390*                  INICIAL MAIUSCULA - AJUSTADO PARA              FIN06   
000400*                  "Uncounted"/"Vault", MESMO AJUSTE FEITO NO     FIN06   
000410*                  FIN05.                                         FIN06   
000420*===============================================================  FIN06   
000430*  FUNCAO DO PROGRAMA                                             FIN06   
000440*  ------------------                                             FIN06   
000450*  LE O LANCAMENTO FINAL (FINLA.DAT OU CATB.DAT, CONFORME A       FIN06   
000460*  CONTA ESCOLHIDA NO MENU) E ACUMULA GASTO/RECEITA POR           FIN06   
000470*  CATEGORIA, SEPARADAMENTE PARA OS DOIS MESES INFORMADOS NO      FIN06   
000480*  MENU (PRM-MES-1 / PRM-MES-2).  IMPRIME UMA LINHA POR           FIN06   
000490*  CATEGORIA QUE APARECA EM QUALQUER UM DOS DOIS MESES, COM       FIN06   
000500*  0,00 NA COLUNA DO MES EM QUE A CATEGORIA NAO OCORREU, E UMA    FIN06   
000510*  LINHA DE TOTAL AO FINAL.  ULTIMO PASSO DO LOTE - NAO ENCADEIA. FIN06   
000520*===============================================================  FIN06   
000530                                                                  FIN06   
000540 ENVIRONMENT DIVISION.                                            FIN06   
000550 CONFIGURATION SECTION.                                           FIN06   
000560 SPECIAL-NAMES.                                                   FIN06   
000570     CLASS CLASSE-DIGITO IS "0" THRU "9".                         FIN06   
000580                                                                  FIN06   
000590 INPUT-OUTPUT SECTION.                                            FIN06   
000600 FILE-CONTROL.                                                    FIN06   
000610     SELECT PARM      ASSIGN TO DISK                              FIN06   
000620            ORGANIZATION IS SEQUENTIAL                            FIN06   
000630            FILE STATUS IS FS-PARM.                               FIN06   
000640     SELECT FINLA     ASSIGN TO DISK                              FIN06   
000650            ORGANIZATION IS LINE SEQUENTIAL                       FIN06   
000660            FILE STATUS IS FS-FINLA.                              FIN06   
000670     SELECT FINLB     ASSIGN TO DISK                              FIN06   
000680            ORGANIZATION IS LINE SEQUENTIAL                       FIN06   
000690            FILE STATUS IS FS-FINLB.                              FIN06   
000700     SELECT CMPRPT    ASSIGN TO DISK                              FIN06   
000710            ORGANIZATION IS LINE SEQUENTIAL                       FIN06   
000720            FILE STATUS IS FS-CMPRPT.                             FIN06   
000730                                                                  FIN06   
000740 DATA DIVISION.                                                   FIN06   
000750 FILE SECTION.                                                    FIN06   
000760 FD  PARM             LABEL RECORD IS STANDARD                    FIN06   
000770                       VALUE OF FILE-ID IS "PARM.DAT".            FIN06   
000780     COPY FINCPRM.                                                FIN06   
000790                                                                  FIN06   
000800 FD  FINLA             LABEL RECORD IS STANDARD                   FIN06   
000810                       VALUE OF FILE-ID IS "FINLA.DAT".           FIN06   
000820     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-LA.         FIN06   
000830                                                                  FIN06   
000840 FD  FINLB             LABEL RECORD IS STANDARD                   FIN06   
000850                       VALUE OF FILE-ID IS "CATB.DAT".            FIN06   
000860     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-LB.         FIN06   
000870                                                                  FIN06   
000880 FD  CMPRPT            LABEL RECORD IS STANDARD                   FIN06   
000890                       VALUE OF FILE-ID IS "CMPRPT.DAT".          FIN06   
000900 01  LINHA-RELATORIO.                                             FIN06   
000910     03  FILLER               PIC X(132).                         FIN06   
000920                                                                  FIN06   
000930 WORKING-STORAGE SECTION.                                         FIN06   
000940 77  FS-PARM               PIC X(02).                             FIN06   
000950 77  FS-FINLA              PIC X(02).                             FIN06   
000960 77  FS-FINLB              PIC X(02).                             FIN06   
000970 77  FS-CMPRPT             PIC X(02).                             FIN06   
000980 77  WS-EOF                PIC X VALUE "N".                       FIN06   
000990     88  FIM-ARQ           VALUE "S".                             FIN06   
001000                                                                  FIN06   
001010 77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.             FIN06   
001020 77  WS-TOTAL-ITENS        PIC 9(05) COMP VALUE ZERO.             FIN06   
001030 77  WS-I                  PIC 9(05) COMP VALUE ZERO.             FIN06   
001040 77  WS-J                  PIC 9(05) COMP VALUE ZERO.             FIN06   
001050 77  WS-ACHOU              PIC X VALUE "N".                       FIN06   
001060     88  ACHOU-ITEM        VALUE "S".                             FIN06   
001070 77  WS-MES-CATEG          PIC X(07).                             FIN06   
001080 77  WS-TOT-GASTO-1        PIC S9(09)V99 VALUE ZERO.              FIN06   
001090 77  WS-TOT-RECEITA-1      PIC S9(09)V99 VALUE ZERO.              FIN06   
001100 77  WS-TOT-GASTO-2        PIC S9(09)V99 VALUE ZERO.              FIN06   
001110 77  WS-TOT-RECEITA-2      PIC S9(09)V99 VALUE ZERO.              FIN06   
001120                                                                  FIN06   
001130 01  WS-TAB-COMPARA.                                              FIN06   
001140     03  CMP-ITEM          OCCURS 100 TIMES                       FIN06   
001150                           INDEXED BY IDX-CMP.                    FIN06   
001160         05  CMP-CATEG         PIC X(16).                         FIN06   
001170         05  CMP-GASTO-1       PIC S9(09)V99.                     FIN06   
001180         05  CMP-RECEITA-1     PIC S9(09)V99.                     FIN06   
001190         05  CMP-GASTO-2       PIC S9(09)V99.                     FIN06   
001200         05  CMP-RECEITA-2     PIC S9(09)V99.                     FIN06   
001210         05  FILLER            PIC X(04).                         FIN06   
001220                                                                  FIN06   
001230 01  WS-ITEM-TEMP.                                                FIN06   
001240     03  TMP-CATEG             PIC X(16).                         FIN06   
001250     03  TMP-GASTO-1           PIC S9(09)V99.                     FIN06   
001260     03  TMP-RECEITA-1         PIC S9(09)V99.                     FIN06   
001270     03  TMP-GASTO-2           PIC S9(09)V99.                     FIN06   
001280     03  TMP-RECEITA-2         PIC S9(09)V99.                     FIN06   
001290     03  FILLER                PIC X(04).                         FIN06   
001300                                                                  FIN06   
001310 01  WS-LIN-TITULO.                                               FIN06   
001320     03  FILLER            PIC X(18) VALUE                        FIN06   
001330         "MONTH COMPARISON  ".                                    FIN06   
001340     03  TIT-MES-1         PIC X(07).                             FIN06   
001350     03  FILLER            PIC X(04) VALUE " VS ".                FIN06   
001360     03  TIT-MES-2         PIC X(07).                             FIN06   
001370     03  FILLER            PIC X(96) VALUE SPACES.                FIN06   
001380                                                                  FIN06   
001390 01  WS-LIN-CABEC.                                                FIN06   
001400     03  FILLER            PIC X(18) VALUE "CATEGORY          ".  FIN06   
001410     03  FILLER            PIC X(07) VALUE "SPEND ".              FIN06   
001420     03  CAB-MES-1-A       PIC X(07).                             FIN06   
001430     03  FILLER            PIC X(02) VALUE SPACES.                FIN06   
001440     03  FILLER            PIC X(07) VALUE "SPEND ".              FIN06   
001450     03  CAB-MES-2-A       PIC X(07).                             FIN06   
001460     03  FILLER            PIC X(02) VALUE SPACES.                FIN06   
001470     03  FILLER            PIC X(05) VALUE "INC ".                FIN06   
001480     03  CAB-MES-1-B       PIC X(07).                             FIN06   
001490     03  FILLER            PIC X(02) VALUE SPACES.                FIN06   
001500     03  FILLER            PIC X(05) VALUE "INC ".                FIN06   
001510     03  CAB-MES-2-B       PIC X(07).                             FIN06   
001520     03  FILLER            PIC X(56) VALUE SPACES.                FIN06   
001530                                                                  FIN06   
001540 01  WS-LIN-DETALHE.                                              FIN06   
001550     03  LDT-CATEG         PIC X(18).                             FIN06   
001560     03  LDT-GASTO-1       PIC Z,ZZZ,ZZ9.99.                      FIN06   
001570     03  FILLER            PIC X(03) VALUE SPACES.                FIN06   
001580     03  LDT-GASTO-2       PIC Z,ZZZ,ZZ9.99.                      FIN06   
001590     03  FILLER            PIC X(03) VALUE SPACES.                FIN06   
001600     03  LDT-RECEITA-1     PIC Z,ZZZ,ZZ9.99.                      FIN06   
001610     03  FILLER            PIC X(03) VALUE SPACES.                FIN06   
001620     03  LDT-RECEITA-2     PIC Z,ZZZ,ZZ9.99.                      FIN06   
001630     03  FILLER            PIC X(53) VALUE SPACES.                FIN06   
001640                                                                  FIN06   
001650 01  WS-LIN-TOTAL.                                                FIN06   
001660     03  FILLER            PIC X(18) VALUE "TOTAL".               FIN06   
001670     03  TOT-GASTO-1       PIC Z,ZZZ,ZZ9.99.                      FIN06   
001680     03  FILLER            PIC X(03) VALUE SPACES.                FIN06   
001690     03  TOT-GASTO-2       PIC Z,ZZZ,ZZ9.99.                      FIN06   
001700     03  FILLER            PIC X(03) VALUE SPACES.                FIN06   
001710     03  TOT-RECEITA-1     PIC Z,ZZZ,ZZ9.99.                      FIN06   
001720     03  FILLER            PIC X(03) VALUE SPACES.                FIN06   
001730     03  TOT-RECEITA-2     PIC Z,ZZZ,ZZ9.99.                      FIN06   
001740     03  FILLER            PIC X(53) VALUE SPACES.                FIN06   
001750                                                                  FIN06   
001760* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN06   
001770*                PROCEDURE DIVISION                         *     FIN06   
001780* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN06   
001790 PROCEDURE DIVISION.                                              FIN06   
001800                                                                  FIN06   
001810 P1-ABERTURA.                                                     FIN06   
001820     OPEN INPUT  PARM.                                            FIN06   
001830     READ PARM.                                                   FIN06   
001840     CLOSE PARM.                                                  FIN06   
001850     OPEN OUTPUT CMPRPT.                                          FIN06   
001860     IF PRM-CONTA-A                                               FIN06   
001870         PERFORM P2-ACUMULA-A                                     FIN06   
001880     ELSE                                                         FIN06   
001890         PERFORM P2-ACUMULA-B.                                    FIN06   
001900     PERFORM P3-ORDENA.                                           FIN06   
001910     PERFORM P4-IMPRIME.                                          FIN06   
001920     CLOSE CMPRPT.                                                FIN06   
001930                                                                  FIN06   
001940 P2-ACUMULA-A.                                                    FIN06   
001950     OPEN INPUT FINLA.                                            FIN06   
001960     PERFORM P2A-LER-A.                                           FIN06   
001970     PERFORM P2B-UM-REGISTRO-A THRU P2B-UM-REGISTRO-A-EXIT        FIN06   
001980         UNTIL FIM-ARQ.                                           FIN06   
001990     CLOSE FINLA.                                                 FIN06   
002000                                                                  FIN06   
002010 P2A-LER-A.                                                       FIN06   
002020     READ FINLA                                                   FIN06   
002030         AT END MOVE "S" TO WS-EOF                                FIN06   
002040         NOT AT END ADD 1 TO WS-LIDOS.                            FIN06   
002050                                                                  FIN06   
002060 P2B-UM-REGISTRO-A.                                               FIN06   
002070     PERFORM P2F-GRAVA-ITEM THRU P2F-GRAVA-ITEM-EXIT.             FIN06   
002080     PERFORM P2A-LER-A.                                           FIN06   
002090 P2B-UM-REGISTRO-A-EXIT.                                          FIN06   
002100     EXIT.                                                        FIN06   
002110                                                                  FIN06   
002120 P2-ACUMULA-B.                                                    FIN06   
002130     OPEN INPUT FINLB.                                            FIN06   
002140     PERFORM P2C-LER-B.                                           FIN06   
002150     PERFORM P2D-UM-REGISTRO-B THRU P2D-UM-REGISTRO-B-EXIT        FIN06   
002160         UNTIL FIM-ARQ.                                           FIN06   
002170     CLOSE FINLB.                                                 FIN06   
002180                                                                  FIN06   
002190 P2C-LER-B.                                                       FIN06   
002200     READ FINLB                                                   FIN06   
002210         AT END MOVE "S" TO WS-EOF                                FIN06   
002220         NOT AT END ADD 1 TO WS-LIDOS.                            FIN06   
002230                                                                  FIN06   
002240 P2D-UM-REGISTRO-B.                                               FIN06   
002250     MOVE REG-LAN-LB TO REG-LAN-LA.                               FIN06   
002260     PERFORM P2F-GRAVA-ITEM THRU P2F-GRAVA-ITEM-EXIT.             FIN06   
002270     PERFORM P2C-LER-B.                                           FIN06   
002280 P2D-UM-REGISTRO-B-EXIT.                                          FIN06   
002290     EXIT.                                                        FIN06   
002300                                                                  FIN06   
002310*---------------------------------------------------------------  FIN06   
002320*  SO' INTERESSAM OS LANCAMENTOS DOS DOIS MESES DO COMPARATIVO;   FIN06   
002330*  OS DEMAIS MESES DO ARQUIVO SAO IGNORADOS NESTE PASSO.          FIN06   
002340*---------------------------------------------------------------  FIN06   
002350 P2F-GRAVA-ITEM.                                                  FIN06   
002360     IF LAN-CATEG OF REG-LAN-LA = "Uncounted"                     FIN06   
002370        OR LAN-CATEG OF REG-LAN-LA = "Vault"                      FIN06   
002380         GO TO P2F-GRAVA-ITEM-EXIT.                               FIN06   
002390     MOVE LAN-ANO OF REG-LAN-LA TO WS-MES-CATEG (1:4).            FIN06   
002400     MOVE "-" TO WS-MES-CATEG (5:1).                              FIN06   
002410     MOVE LAN-MES OF REG-LAN-LA TO WS-MES-CATEG (6:2).            FIN06   
002420     IF WS-MES-CATEG NOT = PRM-MES-1 AND                          FIN06   
002430        WS-MES-CATEG NOT = PRM-MES-2                              FIN06   
002440         GO TO P2F-GRAVA-ITEM-EXIT.                               FIN06   
002450     MOVE "N" TO WS-ACHOU.                                        FIN06   
002460     PERFORM P2G-PROCURA-ITEM THRU P2G-PROCURA-ITEM-EXIT          FIN06   
002470         VARYING WS-I FROM 1 BY 1                                 FIN06   
002480         UNTIL WS-I > WS-TOTAL-ITENS OR ACHOU-ITEM.               FIN06   
002490     IF NOT ACHOU-ITEM                                            FIN06   
002500         ADD 1 TO WS-TOTAL-ITENS                                  FIN06   
002510         SET IDX-CMP TO WS-TOTAL-ITENS                            FIN06   
002520         MOVE LAN-CATEG OF REG-LAN-LA TO CMP-CATEG (IDX-CMP)      FIN06   
002530         MOVE ZERO TO CMP-GASTO-1 (IDX-CMP)                       FIN06   
002540         MOVE ZERO TO CMP-RECEITA-1 (IDX-CMP)                     FIN06   
002550         MOVE ZERO TO CMP-GASTO-2 (IDX-CMP)                       FIN06   
002560         MOVE ZERO TO CMP-RECEITA-2 (IDX-CMP).                    FIN06   
002570     IF WS-MES-CATEG = PRM-MES-1                                  FIN06   
002580         PERFORM P2H-ACUMULA-MES-1                                FIN06   
002590     ELSE                                                         FIN06   
002600         PERFORM P2I-ACUMULA-MES-2.                               FIN06   
002610 P2F-GRAVA-ITEM-EXIT.                                             FIN06   
002620     EXIT.                                                        FIN06   
002630                                                                  FIN06   
002640 P2G-PROCURA-ITEM.                                                FIN06   
002650     IF CMP-CATEG (WS-I) = LAN-CATEG OF REG-LAN-LA                FIN06   
002660         SET IDX-CMP TO WS-I                                      FIN06   
002670         MOVE "S" TO WS-ACHOU.                                    FIN06   
002680 P2G-PROCURA-ITEM-EXIT.                                           FIN06   
002690     EXIT.                                                        FIN06   
002700                                                                  FIN06   
002710 P2H-ACUMULA-MES-1.                                               FIN06   
002720     IF LAN-VALOR OF REG-LAN-LA < ZERO                            FIN06   
002730         COMPUTE CMP-GASTO-1 (IDX-CMP) =                          FIN06   
002740             CMP-GASTO-1 (IDX-CMP) - LAN-VALOR OF REG-LAN-LA      FIN06   
002750     ELSE                                                         FIN06   
002760         IF LAN-VALOR OF REG-LAN-LA > ZERO                        FIN06   
002770             ADD LAN-VALOR OF REG-LAN-LA                          FIN06   
002780                 TO CMP-RECEITA-1 (IDX-CMP).                      FIN06   
002790                                                                  FIN06   
002800 P2I-ACUMULA-MES-2.                                               FIN06   
002810     IF LAN-VALOR OF REG-LAN-LA < ZERO                            FIN06   
002820         COMPUTE CMP-GASTO-2 (IDX-CMP) =                          FIN06   
002830             CMP-GASTO-2 (IDX-CMP) - LAN-VALOR OF REG-LAN-LA      FIN06   
002840     ELSE                                                         FIN06   
002850         IF LAN-VALOR OF REG-LAN-LA > ZERO                        FIN06   
002860             ADD LAN-VALOR OF REG-LAN-LA                          FIN06   
002870                 TO CMP-RECEITA-2 (IDX-CMP).                      FIN06   
002880                                                                  FIN06   
002890*---------------------------------------------------------------  FIN06   
002900*  ORDENA A TABELA POR CATEGORIA (CRESCENTE) - METODO DA BOLHA,   FIN06   
002910*  MESMA TECNICA DO FIN05, JA QUE O COMPILADOR DA CASA NAO TEM    FIN06   
002920*  SORT PARA TABELAS EM MEMORIA.                                  FIN06   
002930*---------------------------------------------------------------  FIN06   
002940 P3-ORDENA.                                                       FIN06   
002950     IF WS-TOTAL-ITENS < 2                                        FIN06   
002960         GO TO P3-ORDENA-EXIT.                                    FIN06   
002970     PERFORM P3A-PASSADA THRU P3A-PASSADA-EXIT                    FIN06   
002980         VARYING WS-I FROM 1 BY 1                                 FIN06   
002990         UNTIL WS-I >= WS-TOTAL-ITENS.                            FIN06   
003000 P3-ORDENA-EXIT.                                                  FIN06   
003010     EXIT.                                                        FIN06   
003020                                                                  FIN06   
003030 P3A-PASSADA.                                                     FIN06   
003040     PERFORM P3B-COMPARA THRU P3B-COMPARA-EXIT                    FIN06   
003050         VARYING WS-J FROM 1 BY 1                                 FIN06   
003060         UNTIL WS-J >= WS-TOTAL-ITENS.                            FIN06   
003070 P3A-PASSADA-EXIT.                                                FIN06   
003080     EXIT.                                                        FIN06   
003090                                                                  FIN06   
003100 P3B-COMPARA.                                                     FIN06   
003110     IF CMP-CATEG (WS-J) > CMP-CATEG (WS-J + 1)                   FIN06   
003120         MOVE CMP-ITEM (WS-J) TO WS-ITEM-TEMP                     FIN06   
003130         MOVE CMP-ITEM (WS-J + 1) TO CMP-ITEM (WS-J)              FIN06   
003140         MOVE WS-ITEM-TEMP TO CMP-ITEM (WS-J + 1).                FIN06   
003150 P3B-COMPARA-EXIT.                                                FIN06   
003160     EXIT.                                                        FIN06   
003170                                                                  FIN06   
003180*---------------------------------------------------------------  FIN06   
003190*  IMPRIME O CABECALHO, UMA LINHA POR CATEGORIA E O TOTAL.        FIN06   
003200*---------------------------------------------------------------  FIN06   
003210 P4-IMPRIME.                                                      FIN06   
003220     MOVE PRM-MES-1 TO TIT-MES-1.                                 FIN06   
003230     MOVE PRM-MES-2 TO TIT-MES-2.                                 FIN06   
003240     MOVE WS-LIN-TITULO TO LINHA-RELATORIO.                       FIN06   
003250     WRITE LINHA-RELATORIO.                                       FIN06   
003260     MOVE PRM-MES-1 TO CAB-MES-1-A CAB-MES-1-B.                   FIN06   
003270     MOVE PRM-MES-2 TO CAB-MES-2-A CAB-MES-2-B.                   FIN06   
003280     MOVE WS-LIN-CABEC TO LINHA-RELATORIO.                        FIN06   
003290     WRITE LINHA-RELATORIO.                                       FIN06   
003300     IF WS-TOTAL-ITENS = ZERO                                     FIN06   
003310         GO TO P4-IMPRIME-EXIT.                                   FIN06   
003320     PERFORM P4A-UMA-LINHA THRU P4A-UMA-LINHA-EXIT                FIN06   
003330         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOTAL-ITENS.    FIN06   
003340     MOVE WS-TOT-GASTO-1   TO TOT-GASTO-1.                        FIN06   
003350     MOVE WS-TOT-GASTO-2   TO TOT-GASTO-2.                        FIN06   
003360     MOVE WS-TOT-RECEITA-1 TO TOT-RECEITA-1.                      FIN06   
003370     MOVE WS-TOT-RECEITA-2 TO TOT-RECEITA-2.                      FIN06   
003380     MOVE WS-LIN-TOTAL TO LINHA-RELATORIO.                        FIN06   
003390     WRITE LINHA-RELATORIO.                                       FIN06   
003400 P4-IMPRIME-EXIT.                                                 FIN06   
003410     EXIT.                                                        FIN06   
003420                                                                  FIN06   
003430 P4A-UMA-LINHA.                                                   FIN06   
003440     MOVE CMP-CATEG (WS-I)     TO LDT-CATEG.                      FIN06   
003450     MOVE CMP-GASTO-1 (WS-I)   TO LDT-GASTO-1.                    FIN06   
003460     MOVE CMP-GASTO-2 (WS-I)   TO LDT-GASTO-2.                    FIN06   
003470     MOVE CMP-RECEITA-1 (WS-I) TO LDT-RECEITA-1.                  FIN06   
003480     MOVE CMP-RECEITA-2 (WS-I) TO LDT-RECEITA-2.                  FIN06   
003490     MOVE WS-LIN-DETALHE TO LINHA-RELATORIO.                      FIN06   
003500     WRITE LINHA-RELATORIO.                                       FIN06   
003510     ADD CMP-GASTO-1 (WS-I)   TO WS-TOT-GASTO-1.                  FIN06   
003520     ADD CMP-GASTO-2 (WS-I)   TO WS-TOT-GASTO-2.                  FIN06   
003530     ADD CMP-RECEITA-1 (WS-I) TO WS-TOT-RECEITA-1.                FIN06   
003540     ADD CMP-RECEITA-2 (WS-I) TO WS-TOT-RECEITA-2.                FIN06   
003550 P4A-UMA-LINHA-EXIT.                                              FIN06   
003560     EXIT.                                                        FIN06   
