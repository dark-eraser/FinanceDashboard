000100 IDENTIFICATION DIVISION.                                         FIN04   
000110 PROGRAM-ID.    FIN04.                                            FIN04   
000120 AUTHOR.        JOAO PEREIRA.                                     FIN04   
000130 INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.      FIN04   
000140 DATE-WRITTEN.  12/05/1994.                                       FIN04   
000150 DATE-COMPILED.                                                   FIN04   
000160 SECURITY.      USO INTERNO - CONFIDENCIAL.                       FIN04   
000170*===============================================================  FIN04   
000180*  HISTORICO DE ALTERACOES                                        FIN04   
000190*---------------------------------------------------------------  FIN04   
000200*  12/05/1994 JPA  PROGRAMA ORIGINAL - EXTRAIA SO' O NOME DO      FIN04   
000210*                  FAVORECIDO DO HISTORICO DE CHEQUE (OBS-CHE).   FIN04   
000220*  19/02/1999 LCS  CH#0521  AJUSTE ANO 2000 - SEM IMPACTO.        FIN04   
000230*  27/09/2007 JPA  CH#0644  INCLUIDA A EXTRACAO DO MEIO DE        FIN04   
000240*                  PAGAMENTO (ANTES SO' O COMERCIANTE).           FIN04   
000250*  14/06/2019 MCO  CH#0815  CANONIZACAO DO NOME DO COMERCIANTE    FIN04   
000260*                  PARA OS PARCEIROS MAIS FREQUENTES (COOP,       FIN04   
000270*                  MIGROS, SBB ...), PEDIDO DA CONTABILIDADE.     FIN04   
000280*  25/04/2024 MCO  CH#1145  REESCRITO PARA O LOTE DE EXTRATOS     FIN04   
000290*                  PESSOAIS - QUARTO PASSO (FIN04), SO' PARA A    FIN04   
000300*                  CONTA SUICA (BANCO-A); A CONTA-E NAO PASSA     FIN04   
000310*                  POR ESTE PROGRAMA (VAI DIRETO PARA O FIN05).   FIN04   
000320*===============================================================  FIN04   
000330*  FUNCAO DO PROGRAMA                                             FIN04   
000340*  ------------------                                             FIN04   
000350*  LE O LANCAMENTO JA CATEGORIZADO DA CONTA SUICA (CATA.DAT) E    FIN04   
000360*  EXTRAI, DO HISTORICO, O MEIO DE PAGAMENTO (TWINT, CARTAO DE    FIN04   
000370*  DEBITO/CREDITO ...) E O NOME DO COMERCIANTE (TEXTO DEPOIS DO   FIN04   
000380*  ":", SEM O PREFIXO DO MEIO DE PAGAMENTO); CANONIZA O NOME DO   FIN04   
000390*  COMERCIANTE QUANDO CONHECIDO.  GRAVA FINLA.DAT.                FIN04   
000400*===============================================================  FIN04   
000410                                                                  FIN04   
000420 ENVIRONMENT DIVISION.                                            FIN04   
000430 CONFIGURATION SECTION.                                           FIN04   
000440 SPECIAL-NAMES.                                                   FIN04   
000450     CLASS CLASSE-DIGITO IS "0" THRU "9".                         FIN04   
000460                                                                  FIN04   
000470 INPUT-OUTPUT SECTION.                                            FIN04   
000480 FILE-CONTROL.                                                    FIN04   
000490     SELECT PARM      ASSIGN TO DISK                              FIN04   
000500            ORGANIZATION IS SEQUENTIAL                            FIN04   
000510            FILE STATUS IS FS-PARM.                               FIN04   
000520     SELECT CATA      ASSIGN TO DISK                              FIN04   
000530            ORGANIZATION IS LINE SEQUENTIAL                       FIN04   
000540            FILE STATUS IS FS-CATA.                               FIN04   
000550     SELECT FINLA     ASSIGN TO DISK                              FIN04   
000560            ORGANIZATION IS LINE SEQUENTIAL                       FIN04   
000570            FILE STATUS IS FS-FINLA.                              FIN04   
000580                                                                  FIN04   
000590 DATA DIVISION.                                                   FIN04   
000600 FILE SECTION.                                                    FIN04   
000610 FD  PARM             LABEL RECORD IS STANDARD                    FIN04   
000620                       VALUE OF FILE-ID IS "PARM.DAT".            FIN04   
000630     COPY FINCPRM.                                                FIN04   
000640                                                                  FIN04   
000650 FD  CATA              LABEL RECORD IS STANDARD                   FIN04   
000660                       VALUE OF FILE-ID IS "CATA.DAT".            FIN04   
000670     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-CA.         FIN04   
000680                                                                  FIN04   
000690 FD  FINLA              LABEL RECORD IS STANDARD                  FIN04   
000700                       VALUE OF FILE-ID IS "FINLA.DAT".           FIN04   
000710     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-LA.         FIN04   
000720                                                                  FIN04   
000730 WORKING-STORAGE SECTION.                                         FIN04   
000740 77  FS-PARM               PIC X(02).                             FIN04   
000750 77  FS-CATA               PIC X(02).                             FIN04   
000760 77  FS-FINLA              PIC X(02).                             FIN04   
000770 77  WS-EOF                PIC X VALUE "N".                       FIN04   
000780     88  FIM-ARQ           VALUE "S".                             FIN04   
000790                                                                  FIN04   
000800 77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.             FIN04   
000810 77  WS-GRAVADOS           PIC 9(07) COMP VALUE ZERO.             FIN04   
000820 77  WS-K                  PIC 9(02) COMP VALUE ZERO.             FIN04   
000830 77  WS-POS-2P             PIC 9(02) COMP VALUE ZERO.             FIN04   
000840 77  WS-INI                PIC 9(02) COMP VALUE ZERO.             FIN04   
000850 77  WS-LEN                PIC 9(02) COMP VALUE ZERO.             FIN04   
000860 77  WS-CONTA-ACHOU        PIC 9(02) COMP VALUE ZERO.             FIN04   
000870 77  WS-I-MEIO             PIC 9(02) COMP VALUE ZERO.             FIN04   
000880 77  WS-I-COMCAN           PIC 9(02) COMP VALUE ZERO.             FIN04   
000890 77  WS-MEIO-ACHADO        PIC X VALUE "N".                       FIN04   
000900     88  EH-MEIO-ACHADO    VALUE "S".                             FIN04   
000910 77  WS-COMCAN-ACHADO      PIC X VALUE "N".                       FIN04   
000920     88  EH-COMCAN-ACHADA  VALUE "S".                             FIN04   
000930                                                                  FIN04   
000940 77  WS-DESCR-MAI          PIC X(60).                             FIN04   
000950 77  WS-MEIO               PIC X(16) VALUE SPACES.                FIN04   
000960 77  WS-MERC-TXT           PIC X(60) VALUE SPACES.                FIN04   
000970 77  WS-MERC-MAI           PIC X(60) VALUE SPACES.                FIN04   
000980                                                                  FIN04   
000990     COPY FINCMEI.                                                FIN04   
001000                                                                  FIN04   
001010* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN04   
001020*                PROCEDURE DIVISION                         *     FIN04   
001030* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN04   
001040 PROCEDURE DIVISION.                                              FIN04   
001050                                                                  FIN04   
001060 P1-ABERTURA.                                                     FIN04   
001070     OPEN INPUT  PARM.                                            FIN04   
001080     READ PARM.                                                   FIN04   
001090     CLOSE PARM.                                                  FIN04   
001100     OPEN INPUT  CATA.                                            FIN04   
001110     OPEN OUTPUT FINLA.                                           FIN04   
001120     PERFORM P2-LER-CATA.                                         FIN04   
001130     PERFORM P3-UM-REGISTRO THRU P3-UM-REGISTRO-EXIT              FIN04   
001140         UNTIL FIM-ARQ.                                           FIN04   
001150     CLOSE CATA.                                                  FIN04   
001160     CLOSE FINLA.                                                 FIN04   
001170     PERFORM P9-ENCADEIA.                                         FIN04   
001180                                                                  FIN04   
001190 P2-LER-CATA.                                                     FIN04   
001200     READ CATA                                                    FIN04   
001210         AT END MOVE "S" TO WS-EOF                                FIN04   
001220         NOT AT END ADD 1 TO WS-LIDOS.                            FIN04   
001230                                                                  FIN04   
001240 P3-UM-REGISTRO.                                                  FIN04   
001250     MOVE REG-LAN-CA TO REG-LAN-LA.                               FIN04   
001260     MOVE LAN-HIST OF REG-LAN-CA TO WS-DESCR-MAI.                 FIN04   
001270     INSPECT WS-DESCR-MAI                                         FIN04   
001280         CONVERTING "abcdefghijklmnopqrstuvwxyz"                  FIN04   
001290                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 FIN04   
001300     PERFORM P4-EXTRAI-MEIO.                                      FIN04   
001310     PERFORM P5-EXTRAI-COMERC.                                    FIN04   
001320     PERFORM P6-CANONIZA-COMERC.                                  FIN04   
001330     MOVE WS-MEIO     TO LAN-MEIO OF REG-LAN-LA.                  FIN04   
001340     MOVE WS-MERC-TXT TO LAN-COMERC OF REG-LAN-LA.                FIN04   
001350     WRITE REG-LAN-LA.                                            FIN04   
001360     ADD 1 TO WS-GRAVADOS.                                        FIN04   
001370     PERFORM P2-LER-CATA.                                         FIN04   
001380 P3-UM-REGISTRO-EXIT.                                             FIN04   
001390     EXIT.                                                        FIN04   
001400                                                                  FIN04   
001410*---------------------------------------------------------------  FIN04   
001420*  MEIO DE PAGAMENTO: PRIMEIRA PALAVRA DA TABELA (JA' NA ORDEM    FIN04   
001430*  DE PRIORIDADE DO HISTORICO ORIGINAL) ACHADA NO TEXTO.          FIN04   
001440*---------------------------------------------------------------  FIN04   
001450 P4-EXTRAI-MEIO.                                                  FIN04   
001460     MOVE SPACES TO WS-MEIO.                                      FIN04   
001470     MOVE "N" TO WS-MEIO-ACHADO.                                  FIN04   
001480     PERFORM P4A-TESTA-MEIO THRU P4A-TESTA-MEIO-EXIT              FIN04   
001490         VARYING WS-I-MEIO FROM 1 BY 1                            FIN04   
001500         UNTIL WS-I-MEIO > 8 OR EH-MEIO-ACHADO.                   FIN04   
001510                                                                  FIN04   
001520 P4A-TESTA-MEIO.                                                  FIN04   
001530     MOVE ZERO TO WS-CONTA-ACHOU.                                 FIN04   
001540     INSPECT WS-DESCR-MAI TALLYING WS-CONTA-ACHOU FOR ALL         FIN04   
001550         TAB-MEIO-CHAVE (WS-I-MEIO) (1:TAB-MEIO-LEN (WS-I-MEIO)). FIN04   
001560     IF WS-CONTA-ACHOU > ZERO                                     FIN04   
001570         MOVE TAB-MEIO-CHAVE (WS-I-MEIO)                          FIN04   
001580             (1:TAB-MEIO-LEN (WS-I-MEIO)) TO WS-MEIO              FIN04   
001590         MOVE "S" TO WS-MEIO-ACHADO.                              FIN04   
001600 P4A-TESTA-MEIO-EXIT.                                             FIN04   
001610     EXIT.                                                        FIN04   
001620                                                                  FIN04   
001630*---------------------------------------------------------------  FIN04   
001640*  COMERCIANTE: SE HA ":", O TEXTO DEPOIS DELE (SEM ESPACOS A     FIN04   
001650*  ESQUERDA); SE ESSE TEXTO COMECA COM O MEIO DE PAGAMENTO, TIRA  FIN04   
001660*  O MEIO E QUALQUER "-", ":" OU ESPACO QUE VENHA LOGO DEPOIS.    FIN04   
001670*  SENAO, O HISTORICO INTEIRO.  MANTEM A CAIXA ORIGINAL.          FIN04   
001680*---------------------------------------------------------------  FIN04   
001690 P5-EXTRAI-COMERC.                                                FIN04   
001700     MOVE LAN-HIST OF REG-LAN-CA TO WS-MERC-TXT.                  FIN04   
001710     MOVE ZERO TO WS-POS-2P.                                      FIN04   
001720     MOVE 1    TO WS-K.                                           FIN04   
001730     PERFORM P5A-ACHA-2P THRU P5A-ACHA-2P-EXIT                    FIN04   
001740         UNTIL WS-K > 60 OR WS-POS-2P > ZERO.                     FIN04   
001750     IF WS-POS-2P = ZERO                                          FIN04   
001760         GO TO P5-EXTRAI-COMERC-EXIT.                             FIN04   
001770     COMPUTE WS-INI = WS-POS-2P + 1.                              FIN04   
001780     PERFORM P5B-PULA-ESPACO THRU P5B-PULA-ESPACO-EXIT            FIN04   
001790         UNTIL WS-INI > 60 OR                                     FIN04   
001800               LAN-HIST OF REG-LAN-CA (WS-INI:1) NOT = SPACE.     FIN04   
001810     MOVE SPACES TO WS-MERC-TXT.                                  FIN04   
001820     IF WS-INI <= 60                                              FIN04   
001830         COMPUTE WS-LEN = 61 - WS-INI                             FIN04   
001840         MOVE LAN-HIST OF REG-LAN-CA (WS-INI:WS-LEN)              FIN04   
001850             TO WS-MERC-TXT.                                      FIN04   
001860     IF WS-MEIO = SPACES                                          FIN04   
001870         GO TO P5-EXTRAI-COMERC-EXIT.                             FIN04   
001880     MOVE WS-MERC-TXT TO WS-MERC-MAI.                             FIN04   
001890     INSPECT WS-MERC-MAI                                          FIN04   
001900         CONVERTING "abcdefghijklmnopqrstuvwxyz"                  FIN04   
001910                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 FIN04   
001920     MOVE ZERO TO WS-CONTA-ACHOU.                                 FIN04   
001930     INSPECT WS-MERC-MAI (1:TAB-MEIO-LEN (WS-I-MEIO))             FIN04   
001940         TALLYING WS-CONTA-ACHOU FOR ALL                          FIN04   
001950         TAB-MEIO-CHAVE (WS-I-MEIO) (1:TAB-MEIO-LEN (WS-I-MEIO)). FIN04   
001960     IF WS-CONTA-ACHOU = ZERO                                     FIN04   
001970         GO TO P5-EXTRAI-COMERC-EXIT.                             FIN04   
001980     COMPUTE WS-INI = TAB-MEIO-LEN (WS-I-MEIO) + 1.               FIN04   
001990     PERFORM P5C-PULA-PREFIXO THRU P5C-PULA-PREFIXO-EXIT          FIN04   
002000         UNTIL WS-INI > 60 OR                                     FIN04   
002010               (WS-MERC-TXT (WS-INI:1) NOT = "-" AND              FIN04   
002020                WS-MERC-TXT (WS-INI:1) NOT = ":" AND              FIN04   
002030                WS-MERC-TXT (WS-INI:1) NOT = SPACE).              FIN04   
002040     IF WS-INI > 60                                               FIN04   
002050         MOVE SPACES TO WS-MERC-TXT                               FIN04   
002060         GO TO P5-EXTRAI-COMERC-EXIT.                             FIN04   
002070     COMPUTE WS-LEN = 61 - WS-INI.                                FIN04   
002080     MOVE WS-MERC-TXT (WS-INI:WS-LEN) TO WS-MERC-MAI.             FIN04   
002090     MOVE SPACES TO WS-MERC-TXT.                                  FIN04   
002100     MOVE WS-MERC-MAI (1:WS-LEN) TO WS-MERC-TXT.                  FIN04   
002110 P5-EXTRAI-COMERC-EXIT.                                           FIN04   
002120     EXIT.                                                        FIN04   
002130                                                                  FIN04   
002140 P5A-ACHA-2P.                                                     FIN04   
002150     IF LAN-HIST OF REG-LAN-CA (WS-K:1) = ":"                     FIN04   
002160         MOVE WS-K TO WS-POS-2P                                   FIN04   
002170     ELSE                                                         FIN04   
002180         ADD 1 TO WS-K.                                           FIN04   
002190 P5A-ACHA-2P-EXIT.                                                FIN04   
002200     EXIT.                                                        FIN04   
002210                                                                  FIN04   
002220 P5B-PULA-ESPACO.                                                 FIN04   
002230     ADD 1 TO WS-INI.                                             FIN04   
002240 P5B-PULA-ESPACO-EXIT.                                            FIN04   
002250     EXIT.                                                        FIN04   
002260                                                                  FIN04   
002270 P5C-PULA-PREFIXO.                                                FIN04   
002280     ADD 1 TO WS-INI.                                             FIN04   
002290 P5C-PULA-PREFIXO-EXIT.                                           FIN04   
002300     EXIT.                                                        FIN04   
002310                                                                  FIN04   
002320*---------------------------------------------------------------  FIN04   
002330*  CANONIZACAO DO NOME DO COMERCIANTE PARA OS PARCEIROS MAIS      FIN04   
002340*  FREQUENTES (SUBSTRING, CAIXA ALTA, QUALQUER UM DOS DEZ).       FIN04   
002350*---------------------------------------------------------------  FIN04   
002360 P6-CANONIZA-COMERC.                                              FIN04   
002370     MOVE WS-MERC-TXT TO WS-MERC-MAI.                             FIN04   
002380     INSPECT WS-MERC-MAI                                          FIN04   
002390         CONVERTING "abcdefghijklmnopqrstuvwxyz"                  FIN04   
002400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 FIN04   
002410     MOVE "N" TO WS-COMCAN-ACHADO.                                FIN04   
002420     PERFORM P6A-TESTA-COMCAN THRU P6A-TESTA-COMCAN-EXIT          FIN04   
002430         VARYING WS-I-COMCAN FROM 1 BY 1                          FIN04   
002440         UNTIL WS-I-COMCAN > 10 OR EH-COMCAN-ACHADA.              FIN04   
002450                                                                  FIN04   
002460 P6A-TESTA-COMCAN.                                                FIN04   
002470     MOVE ZERO TO WS-CONTA-ACHOU.                                 FIN04   
002480     INSPECT WS-MERC-MAI TALLYING WS-CONTA-ACHOU FOR ALL          FIN04   
002490         TAB-COMCAN-CHAVE (WS-I-COMCAN)                           FIN04   
002500             (1:TAB-COMCAN-LEN (WS-I-COMCAN)).                    FIN04   
002510     IF WS-CONTA-ACHOU > ZERO                                     FIN04   
002520         MOVE SPACES TO WS-MERC-TXT                               FIN04   
002530         MOVE TAB-COMCAN-CANON (WS-I-COMCAN) TO WS-MERC-TXT       FIN04   
002540         MOVE "S" TO WS-COMCAN-ACHADO.                            FIN04   
002550 P6A-TESTA-COMCAN-EXIT.                                           FIN04   
002560     EXIT.                                                        FIN04   
002570                                                                  FIN04   
002580 P9-ENCADEIA.                                                     FIN04   
002590     CHAIN "FIN05.COM".                                           FIN04   
