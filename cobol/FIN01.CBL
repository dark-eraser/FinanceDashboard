000100 IDENTIFICATION DIVISION.                                         FIN01   
000110 PROGRAM-ID.    FIN01.                                            FIN01   
000120 AUTHOR.        ROGERIO MACHADO.                                  FIN01   
000130 INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.      FIN01   
000140 DATE-WRITTEN.  22/08/1989.                                       FIN01   
000150 DATE-COMPILED.                                                   FIN01   
000160 SECURITY.      USO INTERNO - CONFIDENCIAL.                       FIN01   
000170*===============================================================  FIN01   
000180*  HISTORICO DE ALTERACOES                                        FIN01   
000190*---------------------------------------------------------------  FIN01   
000200*  22/08/1989 RFM  PROGRAMA ORIGINAL, A PARTIR DO RELATORIO DE    FIN01   
000210*                  CHEQUES (BANCO09) - SO' A LEITURA SEQUENCIAL   FIN01   
000220*                  E O CABECALHO FORAM APROVEITADOS.              FIN01   
000230*  11/12/1991 RFM  CH#0248  INCLUIDO O TRATAMENTO DE "RESUMO" NO  FIN01   
000240*                  HISTORICO (REGISTRO-PAI QUE REPRESENTA VARIOS  FIN01   
000250*                  LANCAMENTOS FILHOS NA MESMA DATA).             FIN01   
000260*  30/06/1996 RFM  CH#0401  DATA DO FILHO PASSA A SER HERDADA DO  FIN01   
000270*                  ULTIMO REGISTRO COM DATA PREENCHIDA, E NAO SO' FIN01   
000280*                  DO REGISTRO-PAI IMEDIATAMENTE ANTERIOR.        FIN01   
000290*  19/01/1999 LCS  CH#0517  AJUSTE ANO 2000 - NENHUM CAMPO DE     FIN01   
000300*                  DATA DESTE PROGRAMA TINHA ANO COM 2 DIGITOS,   FIN01   
000310*                  CONFERIDO E APROVADO SEM ALTERACAO DE LAYOUT.  FIN01   
000320*  14/05/2009 JPA  CH#0699  CORRIGIDO O SINAL DO VALOR DO FILHO   FIN01   
000330*                  QUANDO O PAI NAO TRAZ NEM "DEBIT" NEM "CREDIT" FIN01   
000340*                  NO HISTORICO (ASSUME CREDITO, CONFORME NORMA). FIN01   
000350*  09/02/2024 MCO  CH#1103  REESCRITO PARA O LOTE DE EXTRATOS     FIN01   
000360*                  PESSOAIS - PRIMEIRO PASSO (FIN01), QUE SO'     FIN01   
000370*                  "ACHATA" O EXTRATO DO BANCO-A, EXPANDINDO OS   FIN01   
000380*                  REGISTROS-RESUMO EM LANCAMENTOS INDIVIDUAIS.   FIN01   
000390*===============================================================  FIN01   
000400*  FUNCAO DO PROGRAMA                                             FIN01   
000410*  ------------------                                             FIN01   
000420*  LE O EXTRATO BRUTO DO BANCO-A (BANKA.DAT) NA ORDEM EM QUE      FIN01   
000430*  VEM DO BANCO (MAIS NOVO PRIMEIRO) E GRAVA O EXTRATO "ACHATADO" FIN01   
000440*  (FLATA.DAT), ONDE CADA REGISTRO-RESUMO (HISTORICO TERMINADO    FIN01   
000450*  EM "(N)") VIRA N LANCAMENTOS INDIVIDUAIS, HERDANDO A DATA E A  FIN01   
000460*  DATA-VALOR DO RESUMO E, QUANDO O FILHO NAO TRAZ DEBITO NEM     FIN01   
000470*  CREDITO PROPRIO, O VALOR DO CAMPO DE DETALHE. O REGISTRO-      FIN01   
000480*  RESUMO EM SI NUNCA E' GRAVADO.                                 FIN01   
000490*===============================================================  FIN01   
000500                                                                  FIN01   
000510 ENVIRONMENT DIVISION.                                            FIN01   
000520 CONFIGURATION SECTION.                                           FIN01   
000530 SPECIAL-NAMES.                                                   FIN01   
000540     CLASS CLASSE-DIGITO IS "0" THRU "9".                         FIN01   
000550                                                                  FIN01   
000560 INPUT-OUTPUT SECTION.                                            FIN01   
000570 FILE-CONTROL.                                                    FIN01   
000580     SELECT PARM      ASSIGN TO DISK                              FIN01   
000590            ORGANIZATION IS SEQUENTIAL                            FIN01   
000600            FILE STATUS IS FS-PARM.                               FIN01   
000610     SELECT BANKA     ASSIGN TO DISK                              FIN01   
000620            ORGANIZATION IS LINE SEQUENTIAL                       FIN01   
000630            FILE STATUS IS FS-BANKA.                              FIN01   
000640     SELECT FLATA     ASSIGN TO DISK                              FIN01   
000650            ORGANIZATION IS LINE SEQUENTIAL                       FIN01   
000660            FILE STATUS IS FS-FLATA.                              FIN01   
000670                                                                  FIN01   
000680 DATA DIVISION.                                                   FIN01   
000690 FILE SECTION.                                                    FIN01   
000700 FD  PARM             LABEL RECORD IS STANDARD                    FIN01   
000710                       VALUE OF FILE-ID IS "PARM.DAT".            FIN01   
000720     COPY FINCPRM.                                                FIN01   
000730                                                                  FIN01   
000740 FD  BANKA             LABEL RECORD IS STANDARD                   FIN01   
000750                       VALUE OF FILE-ID IS "BANKA.DAT".           FIN01   
000760     COPY FINCEXA.                                                FIN01   
000770                                                                  FIN01   
000780 FD  FLATA             LABEL RECORD IS STANDARD                   FIN01   
000790                       VALUE OF FILE-ID IS "FLATA.DAT".           FIN01   
000800 01  REG-FLAT-A.                                                  FIN01   
000810     03  FLT-DATA                PIC X(10).                       FIN01   
000820     03  FLT-HIST                PIC X(60).                       FIN01   
000830     03  FLT-MOEDA                PIC X(03).                      FIN01   
000840     03  FLT-VALOR-DET            PIC S9(7)V99.                   FIN01   
000850     03  FLT-VALOR-DET-X REDEFINES FLT-VALOR-DET                  FIN01   
000860                                  PIC X(09).                      FIN01   
000870     03  FLT-REFER                PIC X(16).                      FIN01   
000880     03  FLT-DEBITO               PIC 9(7)V99.                    FIN01   
000890     03  FLT-CREDITO              PIC 9(7)V99.                    FIN01   
000900     03  FLT-DATA-VALOR           PIC X(10).                      FIN01   
000910     03  FILLER                   PIC X(06).                      FIN01   
000920                                                                  FIN01   
000930 WORKING-STORAGE SECTION.                                         FIN01   
000940 77  FS-PARM               PIC X(02).                             FIN01   
000950 77  FS-BANKA              PIC X(02).                             FIN01   
000960 77  FS-FLATA              PIC X(02).                             FIN01   
000970 77  WS-EOF-BANKA          PIC X VALUE "N".                       FIN01   
000980     88  FIM-BANKA         VALUE "S".                             FIN01   
000990                                                                  FIN01   
001000* CONTADORES DE CONTROLE DO LOTE - TODOS BINARIOS (COMP)          FIN01   
001010 77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.             FIN01   
001020 77  WS-GRAVADOS           PIC 9(07) COMP VALUE ZERO.             FIN01   
001030 77  WS-RESUMOS            PIC 9(05) COMP VALUE ZERO.             FIN01   
001040 77  WS-PEND-N             PIC 9(02) COMP VALUE ZERO.             FIN01   
001050 77  WS-FIM                PIC 9(02) COMP VALUE ZERO.             FIN01   
001060 77  WS-INI                PIC 9(02) COMP VALUE ZERO.             FIN01   
001070 77  WS-LEN-DIG            PIC 9(02) COMP VALUE ZERO.             FIN01   
001080 77  WS-TEM-DEBITO         PIC 9(02) COMP VALUE ZERO.             FIN01   
001090 77  WS-TEM-CREDITO        PIC 9(02) COMP VALUE ZERO.             FIN01   
001100                                                                  FIN01   
001110 77  WS-PEND-TIPO          PIC X VALUE SPACE.                     FIN01   
001120     88  PEND-E-DEBITO     VALUE "D".                             FIN01   
001130     88  PEND-E-CREDITO    VALUE "C".                             FIN01   
001140 77  WS-EH-RESUMO          PIC X VALUE "N".                       FIN01   
001150     88  EH-RESUMO         VALUE "S".                             FIN01   
001160 77  WS-N-TXT              PIC X(02) VALUE "00".                  FIN01   
001170 01  WS-N-FILHOS REDEFINES WS-N-TXT                               FIN01   
001180                         PIC 9(02).                               FIN01   
001190                                                                  FIN01   
001200 01  WS-ULT-DATA.                                                 FIN01   
001210     03  WS-ULT-DATA-MOV      PIC X(10) VALUE SPACES.             FIN01   
001220     03  WS-ULT-DATA-VLR      PIC X(10) VALUE SPACES.             FIN01   
001230 01  WS-ULT-DATA-R REDEFINES WS-ULT-DATA                          FIN01   
001240                         PIC X(20).                               FIN01   
001250                                                                  FIN01   
001260* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN01   
001270*                PROCEDURE DIVISION                         *     FIN01   
001280* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN01   
001290 PROCEDURE DIVISION.                                              FIN01   
001300                                                                  FIN01   
001310 P0-INICIO.                                                       FIN01   
001320     OPEN INPUT  PARM.                                            FIN01   
001330     READ PARM.                                                   FIN01   
001340     CLOSE PARM.                                                  FIN01   
001350     OPEN INPUT  BANKA.                                           FIN01   
001360     OPEN OUTPUT FLATA.                                           FIN01   
001370     PERFORM P1-LER-EXTRATO.                                      FIN01   
001380     PERFORM P5-PROCESSA THRU P5-PROCESSA-EXIT                    FIN01   
001390         UNTIL FIM-BANKA.                                         FIN01   
001400     CLOSE BANKA.                                                 FIN01   
001410     CLOSE FLATA.                                                 FIN01   
001420     PERFORM P9-ENCADEIA.                                         FIN01   
001430                                                                  FIN01   
001440 P1-LER-EXTRATO.                                                  FIN01   
001450     READ BANKA                                                   FIN01   
001460         AT END MOVE "S" TO WS-EOF-BANKA                          FIN01   
001470         NOT AT END ADD 1 TO WS-LIDOS.                            FIN01   
001480                                                                  FIN01   
001490 P5-PROCESSA.                                                     FIN01   
001500     PERFORM P5A-HERDA-DATA.                                      FIN01   
001510     IF WS-PEND-N = ZERO                                          FIN01   
001520         PERFORM P2-VERIFICA-RESUMO                               FIN01   
001530     ELSE                                                         FIN01   
001540         MOVE "N" TO WS-EH-RESUMO.                                FIN01   
001550     IF EH-RESUMO                                                 FIN01   
001560         PERFORM P3-ABRE-RESUMO                                   FIN01   
001570     ELSE                                                         FIN01   
001580         IF WS-PEND-N > ZERO                                      FIN01   
001590             PERFORM P4-GRAVA-FILHO                               FIN01   
001600         ELSE                                                     FIN01   
001610             PERFORM P4-GRAVA-SIMPLES.                            FIN01   
001620     PERFORM P1-LER-EXTRATO.                                      FIN01   
001630 P5-PROCESSA-EXIT.                                                FIN01   
001640     EXIT.                                                        FIN01   
001650                                                                  FIN01   
001660*---------------------------------------------------------------  FIN01   
001670*  REGRA EQUIVALENTE DE HERANCA DE DATA: REGISTRO COM DATA EM     FIN01   
001680*  BRANCO HERDA A ULTIMA DATA (E DATA-VALOR) NAO BRANCA LIDA.     FIN01   
001690*---------------------------------------------------------------  FIN01   
001700 P5A-HERDA-DATA.                                                  FIN01   
001710     IF EXA-DATA NOT = SPACES                                     FIN01   
001720         MOVE EXA-DATA TO WS-ULT-DATA-MOV                         FIN01   
001730     ELSE                                                         FIN01   
001740         MOVE WS-ULT-DATA-MOV TO EXA-DATA.                        FIN01   
001750     IF EXA-DATA-VALOR NOT = SPACES                               FIN01   
001760         MOVE EXA-DATA-VALOR TO WS-ULT-DATA-VLR                   FIN01   
001770     ELSE                                                         FIN01   
001780         MOVE WS-ULT-DATA-VLR TO EXA-DATA-VALOR.                  FIN01   
001790                                                                  FIN01   
001800*---------------------------------------------------------------  FIN01   
001810*  DETECTA SE O HISTORICO E' UM RESUMO, OU SEJA, TERMINA COM      FIN01   
001820*  "(N)" ONDE N E' UM INTEIRO SEM SINAL (EX. "MOBILE BANKING      FIN01   
001830*  (3)").  NAO USA NENHUMA FUNCAO INTRINSECA, SO' REFERENCIA      FIN01   
001840*  COM POSICAO (REFERENCE MODIFICATION), COMO NO RESTO DA CASA.   FIN01   
001850*---------------------------------------------------------------  FIN01   
001860 P2-VERIFICA-RESUMO.                                              FIN01   
001870     MOVE "N" TO WS-EH-RESUMO.                                    FIN01   
001880     MOVE 60 TO WS-FIM.                                           FIN01   
001890     PERFORM P2A-ACHA-FIM THRU P2A-ACHA-FIM-EXIT                  FIN01   
001900         UNTIL WS-FIM = ZERO OR EXA-HIST (WS-FIM:1) NOT = SPACE.  FIN01   
001910     IF WS-FIM = ZERO                                             FIN01   
001920         GO TO P2-VERIFICA-RESUMO-EXIT.                           FIN01   
001930     IF EXA-HIST (WS-FIM:1) NOT = ")"                             FIN01   
001940         GO TO P2-VERIFICA-RESUMO-EXIT.                           FIN01   
001950     MOVE WS-FIM TO WS-INI.                                       FIN01   
001960     SUBTRACT 1 FROM WS-INI.                                      FIN01   
001970     PERFORM P2B-ACHA-ABRE THRU P2B-ACHA-ABRE-EXIT                FIN01   
001980         UNTIL WS-INI = ZERO OR                                   FIN01   
001990               EXA-HIST (WS-INI:1) NOT CLASSE-DIGITO.             FIN01   
002000     IF WS-INI = ZERO                                             FIN01   
002010         GO TO P2-VERIFICA-RESUMO-EXIT.                           FIN01   
002020     IF EXA-HIST (WS-INI:1) NOT = "("                             FIN01   
002030         GO TO P2-VERIFICA-RESUMO-EXIT.                           FIN01   
002040     COMPUTE WS-LEN-DIG = WS-FIM - WS-INI - 1.                    FIN01   
002050     IF WS-LEN-DIG < 1 OR WS-LEN-DIG > 2                          FIN01   
002060         GO TO P2-VERIFICA-RESUMO-EXIT.                           FIN01   
002070     MOVE "00" TO WS-N-TXT.                                       FIN01   
002080     IF WS-LEN-DIG = 1                                            FIN01   
002090         MOVE EXA-HIST (WS-INI + 1:1) TO WS-N-TXT (2:1)           FIN01   
002100     ELSE                                                         FIN01   
002110         MOVE EXA-HIST (WS-INI + 1:2) TO WS-N-TXT.                FIN01   
002120     IF WS-N-FILHOS = ZERO                                        FIN01   
002130         GO TO P2-VERIFICA-RESUMO-EXIT.                           FIN01   
002140     MOVE "S" TO WS-EH-RESUMO.                                    FIN01   
002150 P2-VERIFICA-RESUMO-EXIT.                                         FIN01   
002160     EXIT.                                                        FIN01   
002170                                                                  FIN01   
002180 P2A-ACHA-FIM.                                                    FIN01   
002190     SUBTRACT 1 FROM WS-FIM.                                      FIN01   
002200 P2A-ACHA-FIM-EXIT.                                               FIN01   
002210     EXIT.                                                        FIN01   
002220                                                                  FIN01   
002230 P2B-ACHA-ABRE.                                                   FIN01   
002240     SUBTRACT 1 FROM WS-INI.                                      FIN01   
002250 P2B-ACHA-ABRE-EXIT.                                              FIN01   
002260     EXIT.                                                        FIN01   
002270                                                                  FIN01   
002280*---------------------------------------------------------------  FIN01   
002290*  REGISTRO-RESUMO (PAI) - NUNCA E' GRAVADO.  GUARDA QUANTOS      FIN01   
002300*  FILHOS VEM A SEGUIR E SE O VALOR DELES VAI PARA O DEBITO OU    FIN01   
002310*  O CREDITO, CONFORME A PALAVRA "DEBIT"/"CREDIT" NO HISTORICO.   FIN01   
002320*---------------------------------------------------------------  FIN01   
002330 P3-ABRE-RESUMO.                                                  FIN01   
002340     ADD 1 TO WS-RESUMOS.                                         FIN01   
002350     MOVE WS-N-FILHOS TO WS-PEND-N.                               FIN01   
002360     INSPECT EXA-HIST TALLYING WS-TEM-DEBITO FOR ALL "DEBIT".     FIN01   
002370     INSPECT EXA-HIST TALLYING WS-TEM-CREDITO FOR ALL "CREDIT".   FIN01   
002380     IF WS-TEM-DEBITO > ZERO AND WS-TEM-CREDITO = ZERO            FIN01   
002390         MOVE "D" TO WS-PEND-TIPO                                 FIN01   
002400     ELSE                                                         FIN01   
002410         MOVE "C" TO WS-PEND-TIPO.                                FIN01   
002420     MOVE ZERO TO WS-TEM-DEBITO WS-TEM-CREDITO.                   FIN01   
002430                                                                  FIN01   
002440*---------------------------------------------------------------  FIN01   
002450*  LANCAMENTO-FILHO DE UM RESUMO - JA' HERDOU A DATA (P5A).       FIN01   
002460*  SE NAO TRAZ DEBITO NEM CREDITO PROPRIO, USA O VALOR DE         FIN01   
002470*  DETALHE NA COLUNA INDICADA PELO TIPO DO PAI.                   FIN01   
002480*---------------------------------------------------------------  FIN01   
002490 P4-GRAVA-FILHO.                                                  FIN01   
002500     IF EXA-DEBITO = ZERO AND EXA-CREDITO = ZERO                  FIN01   
002510         IF PEND-E-DEBITO                                         FIN01   
002520             MOVE EXA-VALOR-DET TO EXA-DEBITO                     FIN01   
002530         ELSE                                                     FIN01   
002540             MOVE EXA-VALOR-DET TO EXA-CREDITO.                   FIN01   
002550     PERFORM P4Z-MOVE-E-GRAVA.                                    FIN01   
002560     SUBTRACT 1 FROM WS-PEND-N.                                   FIN01   
002570                                                                  FIN01   
002580 P4-GRAVA-SIMPLES.                                                FIN01   
002590     PERFORM P4Z-MOVE-E-GRAVA.                                    FIN01   
002600                                                                  FIN01   
002610 P4Z-MOVE-E-GRAVA.                                                FIN01   
002620     MOVE EXA-DATA          TO FLT-DATA.                          FIN01   
002630     MOVE EXA-HIST          TO FLT-HIST.                          FIN01   
002640     MOVE EXA-MOEDA         TO FLT-MOEDA.                         FIN01   
002650     MOVE EXA-VALOR-DET     TO FLT-VALOR-DET.                     FIN01   
002660     MOVE EXA-REFER         TO FLT-REFER.                         FIN01   
002670     MOVE EXA-DEBITO        TO FLT-DEBITO.                        FIN01   
002680     MOVE EXA-CREDITO       TO FLT-CREDITO.                       FIN01   
002690     MOVE EXA-DATA-VALOR    TO FLT-DATA-VALOR.                    FIN01   
002700     WRITE REG-FLAT-A.                                            FIN01   
002710     ADD 1 TO WS-GRAVADOS.                                        FIN01   
002720                                                                  FIN01   
002730 P9-ENCADEIA.                                                     FIN01   
002740     CHAIN "FIN02.COM".                                           FIN01   
