000100*===============================================================  FINCMEI 
000110*  FINCMEI.CPY                                       ELDORADO     FINCMEI 
000120*  TABELAS DA FASE U5 (MEIO DE PAGAMENTO E COMERCIANTE, SO'       FINCMEI 
000130*  PARA LANCAMENTOS DO BANCO-A).  A PRIMEIRA TABELA E' A LISTA    FINCMEI 
000140*  DE MEIOS DE PAGAMENTO, NA ORDEM DE PRIORIDADE DO HISTORICO     FINCMEI 
000150*  ORIGINAL (PRIMEIRA PALAVRA ENCONTRADA VENCE).  A SEGUNDA E'    FINCMEI 
000160*  A LISTA DE COMERCIANTES CONHECIDOS, PARA CANONIZAR O NOME      FINCMEI 
000170*  (EX. "COOP" -> "Coop").  CADA ENTRADA TRAZ O TAMANHO REAL DA   FINCMEI 
000180*  PALAVRA (SEM OS BRANCOS DE PREENCHIMENTO) PARA A BUSCA POR     FINCMEI 
000190*  SUBSTRING COM INSPECT.                                         FINCMEI 
000200*---------------------------------------------------------------  FINCMEI 
000210*  25/04/2024 RFM  CH#1145  TABELAS ORIGINAIS DO LOTE FIN04.      FINCMEI 
000220*  03/05/2024 RFM  CH#1152  ACRESCENTADO O TAMANHO DE CADA CHAVE  FINCMEI 
000230*                           (TAB-MEIO-LEN / TAB-COMCAN-LEN) PARA  FINCMEI 
000240*                           PERMITIR O INSPECT COM REFERENCIA A   FINCMEI 
000250*                           POSICAO DE TAMANHO VARIAVEL.          FINCMEI 
000260*===============================================================  FINCMEI 
000270 01  WS-TAB-MEIO.                                                 FINCMEI 
000280     03  FILLER.                                                  FINCMEI 
000290         05  FILLER          PIC X(16) VALUE "TWINT".             FINCMEI 
000300         05  FILLER          PIC 9(02) VALUE 5.                   FINCMEI 
000310     03  FILLER.                                                  FINCMEI 
000320         05  FILLER          PIC X(16) VALUE "STANDING ORDER".    FINCMEI 
000330         05  FILLER          PIC 9(02) VALUE 14.                  FINCMEI 
000340     03  FILLER.                                                  FINCMEI 
000350         05  FILLER          PIC X(16) VALUE "MOBILE BANKING".    FINCMEI 
000360         05  FILLER          PIC 9(02) VALUE 14.                  FINCMEI 
000370     03  FILLER.                                                  FINCMEI 
000380         05  FILLER          PIC X(16) VALUE "DEBIT CARD".        FINCMEI 
000390         05  FILLER          PIC 9(02) VALUE 10.                  FINCMEI 
000400     03  FILLER.                                                  FINCMEI 
000410         05  FILLER          PIC X(16) VALUE "CREDIT CARD".       FINCMEI 
000420         05  FILLER          PIC 9(02) VALUE 11.                  FINCMEI 
000430     03  FILLER.                                                  FINCMEI 
000440         05  FILLER          PIC X(16) VALUE "ACCOUNT TRANSFER".  FINCMEI 
000450         05  FILLER          PIC 9(02) VALUE 16.                  FINCMEI 
000460     03  FILLER.                                                  FINCMEI 
000470         05  FILLER          PIC X(16) VALUE "VISA".              FINCMEI 
000480         05  FILLER          PIC 9(02) VALUE 4.                   FINCMEI 
000490     03  FILLER.                                                  FINCMEI 
000500         05  FILLER          PIC X(16) VALUE "MASTERCARD".        FINCMEI 
000510         05  FILLER          PIC 9(02) VALUE 10.                  FINCMEI 
000520 01  WS-TAB-MEIO-R   REDEFINES WS-TAB-MEIO.                       FINCMEI 
000530     03  TAB-MEIO-ITEM   OCCURS 8 TIMES                           FINCMEI 
000540                         INDEXED BY IDX-MEIO.                     FINCMEI 
000550         05  TAB-MEIO-CHAVE      PIC X(16).                       FINCMEI 
000560         05  TAB-MEIO-LEN        PIC 9(02).                       FINCMEI 
000570                                                                  FINCMEI 
000580 01  WS-TAB-COMCAN-INIC.                                          FINCMEI 
000590     03  FILLER.                                                  FINCMEI 
000600         05  FILLER          PIC X(10) VALUE "AXA".               FINCMEI 
000610         05  FILLER          PIC 9(02) VALUE 3.                   FINCMEI 
000620         05  FILLER          PIC X(10) VALUE "Axa".               FINCMEI 
000630     03  FILLER.                                                  FINCMEI 
000640         05  FILLER          PIC X(10) VALUE "BP".                FINCMEI 
000650         05  FILLER          PIC 9(02) VALUE 2.                   FINCMEI 
000660         05  FILLER          PIC X(10) VALUE "Bp".                FINCMEI 
000670     03  FILLER.                                                  FINCMEI 
000680         05  FILLER          PIC X(10) VALUE "COOP".              FINCMEI 
000690         05  FILLER          PIC 9(02) VALUE 4.                   FINCMEI 
000700         05  FILLER          PIC X(10) VALUE "Coop".              FINCMEI 
000710     03  FILLER.                                                  FINCMEI 
000720         05  FILLER          PIC X(10) VALUE "DECATHLON".         FINCMEI 
000730         05  FILLER          PIC 9(02) VALUE 9.                   FINCMEI 
000740         05  FILLER          PIC X(10) VALUE "Decathlon".         FINCMEI 
000750     03  FILLER.                                                  FINCMEI 
000760         05  FILLER          PIC X(10) VALUE "MIGROS".            FINCMEI 
000770         05  FILLER          PIC 9(02) VALUE 6.                   FINCMEI 
000780         05  FILLER          PIC X(10) VALUE "Migros".            FINCMEI 
000790     03  FILLER.                                                  FINCMEI 
000800         05  FILLER          PIC X(10) VALUE "PARKING".           FINCMEI 
000810         05  FILLER          PIC 9(02) VALUE 7.                   FINCMEI 
000820         05  FILLER          PIC X(10) VALUE "Parking".           FINCMEI 
000830     03  FILLER.                                                  FINCMEI 
000840         05  FILLER          PIC X(10) VALUE "POST".              FINCMEI 
000850         05  FILLER          PIC 9(02) VALUE 4.                   FINCMEI 
000860         05  FILLER          PIC X(10) VALUE "Post".              FINCMEI 
000870     03  FILLER.                                                  FINCMEI 
000880         05  FILLER          PIC X(10) VALUE "SANITAS".           FINCMEI 
000890         05  FILLER          PIC 9(02) VALUE 7.                   FINCMEI 
000900         05  FILLER          PIC X(10) VALUE "Sanitas".           FINCMEI 
000910     03  FILLER.                                                  FINCMEI 
000920         05  FILLER          PIC X(10) VALUE "SBB".               FINCMEI 
000930         05  FILLER          PIC 9(02) VALUE 3.                   FINCMEI 
000940         05  FILLER          PIC X(10) VALUE "Sbb".               FINCMEI 
000950     03  FILLER.                                                  FINCMEI 
000960         05  FILLER          PIC X(10) VALUE "SUNRISE".           FINCMEI 
000970         05  FILLER          PIC 9(02) VALUE 7.                   FINCMEI 
000980         05  FILLER          PIC X(10) VALUE "Sunrise".           FINCMEI 
000990 01  WS-TAB-COMCAN   REDEFINES WS-TAB-COMCAN-INIC.                FINCMEI 
001000     03  TAB-COMCAN-ITEM OCCURS 10 TIMES                          FINCMEI 
001010                         INDEXED BY IDX-COMCAN.                   FINCMEI 
001020         05  TAB-COMCAN-CHAVE    PIC X(10).                       FINCMEI 
001030         05  TAB-COMCAN-LEN      PIC 9(02).                       FINCMEI 
001040         05  TAB-COMCAN-CANON    PIC X(10).                       FINCMEI 
