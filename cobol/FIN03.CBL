000100 IDENTIFICATION DIVISION.                                         FIN03   
000110 PROGRAM-ID.    FIN03.                                            FIN03   
000120 AUTHOR.        LUCIA CARDOSO.                                    FIN03   
000130 INSTALLATION.  ELDORADO SISTEMAS - SETOR DE PROC. DE DADOS.      FIN03   
000140 DATE-WRITTEN.  17/02/1993.                                       FIN03   
000150 DATE-COMPILED.                                                   FIN03   
000160 SECURITY.      USO INTERNO - CONFIDENCIAL.                       FIN03   
000170*===============================================================  FIN03   
000180*  HISTORICO DE ALTERACOES                                        FIN03   
000190*---------------------------------------------------------------  FIN03   
000200*  17/02/1993 LCS  PROGRAMA ORIGINAL - CORRIGIA SO' O SINAL DOS   FIN03   
000210*                  LANCAMENTOS DE TRANSFERENCIA ENTRE COFRES      FIN03   
000220*                  INTERNOS (CHAMADOS NA EPOCA DE "BOLSOS").      FIN03   
000230*  08/08/1995 LCS  CH#0389  ACRESCENTADA A CLASSIFICACAO POR      FIN03   
000240*                  PALAVRA-CHAVE NO HISTORICO (ANTES SO' HAVIA    FIN03   
000250*                  A CORRECAO DE SINAL DO COFRE).                 FIN03   
000260*  24/01/1999 LCS  CH#0520  AJUSTE ANO 2000 - SEM IMPACTO NESTE   FIN03   
000270*                  PROGRAMA (NAO HA CAMPO DE DATA COM 2 DIGITOS). FIN03   
000280*  11/07/2006 JPA  CH#0622  INCLUIDO O MAPA DE COMERCIANTES       FIN03   
000290*                  (CASAMENTO EXATO) ANTES DA BUSCA POR PALAVRA.  FIN03   
000300*  03/03/2018 JPA  CH#0802  REGRA DO "DOIS PONTOS" - PARA         FIN03   
000310*                  HISTORICOS COM ":", SO' O TEXTO DEPOIS DO      FIN03   
000320*                  PRIMEIRO ":" E' USADO NA CLASSIFICACAO.        FIN03   
000330*  02/04/2024 MCO  CH#1134  REESCRITO PARA O LOTE DE EXTRATOS     FIN03   
000340*                  PESSOAIS - TERCEIRO PASSO (FIN03), QUE REUNE   FIN03   
000350*                  A CORRECAO DE COFRE (U3) E A CATEGORIZACAO     FIN03   
000360*                  (U4), INCLUSIVE A RECLASSIFICACAO DE           FIN03   
000370*                  "CREDIT TWINT" DEVOLVIDO COMO TRANSFERENCIA.   FIN03   
000380*  27/05/2024 MCO  CH#1155  A BUSCA POR PALAVRA-CHAVE (P4D1) SO'  FIN03   
000390*                  CASAVA CERTO QUANDO A PALAVRA OCUPAVA OS 20    FIN03   
000400*                  BYTES INTEIROS DE TAB-PALAVRA-CHAVE; AGORA     FIN03   
000410*                  TESTA SO' O TAMANHO REAL (TAB-PALAVRA-LEN,     FIN03   
000420*                  NOVO EM FINCCAT).  DE PASSAGEM, O COMENTARIO   FIN03   
000430*                  DE P4E FOI TROCADO PARA REFERENCIAR SO' O      FIN03   
000440*                  NUMERO DA CHAMADA.                             FIN03   
000450*===============================================================  FIN03   
000460*  FUNCAO DO PROGRAMA                                             FIN03   
000470*  ------------------                                             FIN03   
000480*  LE O LANCAMENTO NORMALIZADO (NORMA.DAT OU NORMB.DAT, CONFORME  FIN03   
000490*  A CONTA DA RODADA), CORRIGE O SINAL DE TRANSFERENCIA PARA      FIN03   
000500*  COFRE/BOLSO INTERNO (SEMPRE NEGATIVO) E ATRIBUI A CATEGORIA    FIN03   
000510*  QUANDO AINDA EM BRANCO, PELA ORDEM: COMERCIANTE CONHECIDO      FIN03   
000520*  (CASAMENTO EXATO), PALAVRA-CHAVE NO HISTORICO (DA MAIS         FIN03   
000530*  COMPRIDA PARA A MAIS CURTA) E, POR ULTIMO, "UNCOUNTED".        FIN03   
000540*  GRAVA CATA.DAT OU CATB.DAT.                                    FIN03   
000550*===============================================================  FIN03   
000560                                                                  FIN03   
000570 ENVIRONMENT DIVISION.                                            FIN03   
000580 CONFIGURATION SECTION.                                           FIN03   
000590 SPECIAL-NAMES.                                                   FIN03   
000600     CLASS CLASSE-DIGITO IS "0" THRU "9".                         FIN03   
000610                                                                  FIN03   
000620 INPUT-OUTPUT SECTION.                                            FIN03   
000630 FILE-CONTROL.                                                    FIN03   
000640     SELECT PARM      ASSIGN TO DISK                              FIN03   
000650            ORGANIZATION IS SEQUENTIAL                            FIN03   
000660            FILE STATUS IS FS-PARM.                               FIN03   
000670     SELECT NORMA     ASSIGN TO DISK                              FIN03   
000680            ORGANIZATION IS LINE SEQUENTIAL                       FIN03   
000690            FILE STATUS IS FS-NORMA.                              FIN03   
000700     SELECT NORMB     ASSIGN TO DISK                              FIN03   
000710            ORGANIZATION IS LINE SEQUENTIAL                       FIN03   
000720            FILE STATUS IS FS-NORMB.                              FIN03   
000730     SELECT CATA      ASSIGN TO DISK                              FIN03   
000740            ORGANIZATION IS LINE SEQUENTIAL                       FIN03   
000750            FILE STATUS IS FS-CATA.                               FIN03   
000760     SELECT CATB      ASSIGN TO DISK                              FIN03   
000770            ORGANIZATION IS LINE SEQUENTIAL                       FIN03   
000780            FILE STATUS IS FS-CATB.                               FIN03   
000790                                                                  FIN03   
000800 DATA DIVISION.                                                   FIN03   
000810 FILE SECTION.                                                    FIN03   
000820 FD  PARM             LABEL RECORD IS STANDARD                    FIN03   
000830                       VALUE OF FILE-ID IS "PARM.DAT".            FIN03   
000840     COPY FINCPRM.                                                FIN03   
000850                                                                  FIN03   
000860 FD  NORMA             LABEL RECORD IS STANDARD                   FIN03   
000870                       VALUE OF FILE-ID IS "NORMA.DAT".           FIN03   
000880     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-NA.         FIN03   
000890                                                                  FIN03   
000900 FD  NORMB             LABEL RECORD IS STANDARD                   FIN03   
000910                       VALUE OF FILE-ID IS "NORMB.DAT".           FIN03   
000920     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-NB.         FIN03   
000930                                                                  FIN03   
000940 FD  CATA              LABEL RECORD IS STANDARD                   FIN03   
000950                       VALUE OF FILE-ID IS "CATA.DAT".            FIN03   
000960     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-CA.         FIN03   
000970                                                                  FIN03   
000980 FD  CATB              LABEL RECORD IS STANDARD                   FIN03   
000990                       VALUE OF FILE-ID IS "CATB.DAT".            FIN03   
001000     COPY FINCLAN REPLACING REG-LANCAMENTO BY REG-LAN-CB.         FIN03   
001010                                                                  FIN03   
001020 WORKING-STORAGE SECTION.                                         FIN03   
001030 77  FS-PARM               PIC X(02).                             FIN03   
001040 77  FS-NORMA              PIC X(02).                             FIN03   
001050 77  FS-NORMB              PIC X(02).                             FIN03   
001060 77  FS-CATA               PIC X(02).                             FIN03   
001070 77  FS-CATB               PIC X(02).                             FIN03   
001080 77  WS-EOF                PIC X VALUE "N".                       FIN03   
001090     88  FIM-ARQ           VALUE "S".                             FIN03   
001100                                                                  FIN03   
001110 77  WS-LIDOS              PIC 9(07) COMP VALUE ZERO.             FIN03   
001120 77  WS-GRAVADOS           PIC 9(07) COMP VALUE ZERO.             FIN03   
001130 77  WS-CORRIGIDOS         PIC 9(05) COMP VALUE ZERO.             FIN03   
001140 77  WS-ACHOU-COFRE        PIC 9(02) COMP VALUE ZERO.             FIN03   
001150 77  WS-K                  PIC 9(02) COMP VALUE ZERO.             FIN03   
001160 77  WS-POS-2PONTOS        PIC 9(02) COMP VALUE ZERO.             FIN03   
001170 77  WS-INI2               PIC 9(02) COMP VALUE ZERO.             FIN03   
001180 77  WS-LEN2               PIC 9(02) COMP VALUE ZERO.             FIN03   
001190 77  WS-FIM                PIC 9(02) COMP VALUE ZERO.             FIN03   
001200 77  WS-QTD-DIGITO         PIC 9(02) COMP VALUE ZERO.             FIN03   
001210 77  WS-CONTA-PAL          PIC 9(02) COMP VALUE ZERO.             FIN03   
001220 77  WS-I-PAL              PIC 9(03) COMP VALUE ZERO.             FIN03   
001230 77  WS-ACHOU-CATEG        PIC X VALUE "N".                       FIN03   
001240     88  EH-CATEG-ACHADA   VALUE "S".                             FIN03   
001250 77  WS-CAT-DESCR              PIC X(60).                         FIN03   
001260 77  WS-CAT-MATCH              PIC X(60).                         FIN03   
001270 77  WS-CAT-VALOR              PIC S9(7)V99.                      FIN03   
001280 77  WS-CAT-CATEG              PIC X(16).                         FIN03   
001290 77  WS-CAT-TIPO-CTA           PIC X.                             FIN03   
001300     88  CAT-E-CONTA-A         VALUE "A".                         FIN03   
001310 77  WS-CAT-DESCR-MAI          PIC X(60).                         FIN03   
001320                                                                  FIN03   
001330 01  WS-CAT-MATCH-MAI          PIC X(60).                         FIN03   
001340 01  WS-CAT-MATCH30 REDEFINES WS-CAT-MATCH-MAI.                   FIN03   
001350     03  WS-CAT-MATCH30-TXT    PIC X(30).                         FIN03   
001360     03  FILLER                PIC X(30).                         FIN03   
001370                                                                  FIN03   
001380     COPY FINCCAT.                                                FIN03   
001390                                                                  FIN03   
001400* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN03   
001410*                PROCEDURE DIVISION                         *     FIN03   
001420* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *     FIN03   
001430 PROCEDURE DIVISION.                                              FIN03   
001440                                                                  FIN03   
001450 P1-ABERTURA.                                                     FIN03   
001460     OPEN INPUT  PARM.                                            FIN03   
001470     READ PARM.                                                   FIN03   
001480     CLOSE PARM.                                                  FIN03   
001490     IF PRM-CONTA-A                                               FIN03   
001500         PERFORM P2-PROCESSA-A                                    FIN03   
001510     ELSE                                                         FIN03   
001520         PERFORM P2-PROCESSA-B.                                   FIN03   
001530     DISPLAY "FIN03 - CORRIGIDOS DE COFRE: " WS-CORRIGIDOS.       FIN03   
001540     PERFORM P9-ENCADEIA.                                         FIN03   
001550                                                                  FIN03   
001560*---------------------------------------------------------------  FIN03   
001570*  RODADA DA CONTA SUICA (BANCO-A).                               FIN03   
001580*---------------------------------------------------------------  FIN03   
001590 P2-PROCESSA-A.                                                   FIN03   
001600     OPEN INPUT  NORMA.                                           FIN03   
001610     OPEN OUTPUT CATA.                                            FIN03   
001620     PERFORM P2A-LER-A.                                           FIN03   
001630     PERFORM P2B-UM-REGISTRO-A THRU P2B-UM-REGISTRO-A-EXIT        FIN03   
001640         UNTIL FIM-ARQ.                                           FIN03   
001650     CLOSE NORMA.                                                 FIN03   
001660     CLOSE CATA.                                                  FIN03   
001670                                                                  FIN03   
001680 P2A-LER-A.                                                       FIN03   
001690     READ NORMA                                                   FIN03   
001700         AT END MOVE "S" TO WS-EOF                                FIN03   
001710         NOT AT END ADD 1 TO WS-LIDOS.                            FIN03   
001720                                                                  FIN03   
001730 P2B-UM-REGISTRO-A.                                               FIN03   
001740     MOVE LAN-HIST  OF REG-LAN-NA TO WS-CAT-DESCR.                FIN03   
001750     MOVE LAN-VALOR OF REG-LAN-NA TO WS-CAT-VALOR.                FIN03   
001760     MOVE "A" TO WS-CAT-TIPO-CTA.                                 FIN03   
001770     PERFORM P4-CATEGORIZA-REG.                                   FIN03   
001780     MOVE REG-LAN-NA       TO REG-LAN-CA.                         FIN03   
001790     MOVE WS-CAT-VALOR     TO LAN-VALOR OF REG-LAN-CA.            FIN03   
001800     MOVE WS-CAT-CATEG     TO LAN-CATEG OF REG-LAN-CA.            FIN03   
001810     WRITE REG-LAN-CA.                                            FIN03   
001820     ADD 1 TO WS-GRAVADOS.                                        FIN03   
001830     PERFORM P2A-LER-A.                                           FIN03   
001840 P2B-UM-REGISTRO-A-EXIT.                                          FIN03   
001850     EXIT.                                                        FIN03   
001860                                                                  FIN03   
001870*---------------------------------------------------------------  FIN03   
001880*  RODADA DA CONTA-E (BANCO-B).                                   FIN03   
001890*---------------------------------------------------------------  FIN03   
001900 P2-PROCESSA-B.                                                   FIN03   
001910     MOVE "N" TO WS-EOF.                                          FIN03   
001920     OPEN INPUT  NORMB.                                           FIN03   
001930     OPEN OUTPUT CATB.                                            FIN03   
001940     PERFORM P2C-LER-B.                                           FIN03   
001950     PERFORM P2D-UM-REGISTRO-B THRU P2D-UM-REGISTRO-B-EXIT        FIN03   
001960         UNTIL FIM-ARQ.                                           FIN03   
001970     CLOSE NORMB.                                                 FIN03   
001980     CLOSE CATB.                                                  FIN03   
001990                                                                  FIN03   
002000 P2C-LER-B.                                                       FIN03   
002010     READ NORMB                                                   FIN03   
002020         AT END MOVE "S" TO WS-EOF                                FIN03   
002030         NOT AT END ADD 1 TO WS-LIDOS.                            FIN03   
002040                                                                  FIN03   
002050 P2D-UM-REGISTRO-B.                                               FIN03   
002060     MOVE LAN-HIST  OF REG-LAN-NB TO WS-CAT-DESCR.                FIN03   
002070     MOVE LAN-VALOR OF REG-LAN-NB TO WS-CAT-VALOR.                FIN03   
002080     MOVE "B" TO WS-CAT-TIPO-CTA.                                 FIN03   
002090     PERFORM P4-CATEGORIZA-REG.                                   FIN03   
002100     MOVE REG-LAN-NB       TO REG-LAN-CB.                         FIN03   
002110     MOVE WS-CAT-VALOR     TO LAN-VALOR OF REG-LAN-CB.            FIN03   
002120     MOVE WS-CAT-CATEG     TO LAN-CATEG OF REG-LAN-CB.            FIN03   
002130     WRITE REG-LAN-CB.                                            FIN03   
002140     ADD 1 TO WS-GRAVADOS.                                        FIN03   
002150     PERFORM P2C-LER-B.                                           FIN03   
002160 P2D-UM-REGISTRO-B-EXIT.                                          FIN03   
002170     EXIT.                                                        FIN03   
002180                                                                  FIN03   
002190*---------------------------------------------------------------  FIN03   
002200*  ROTINA COMUM (FASES U3 E U4) - TRABALHA SO' NOS CAMPOS DE      FIN03   
002210*  TRABALHO WS-CAT-DESCR / WS-CAT-VALOR / WS-CAT-CATEG, SEJA A    FIN03   
002220*  CONTA QUE FOR.                                                 FIN03   
002230*---------------------------------------------------------------  FIN03   
002240 P4-CATEGORIZA-REG.                                               FIN03   
002250     MOVE SPACES TO WS-CAT-CATEG.                                 FIN03   
002260     MOVE WS-CAT-DESCR TO WS-CAT-DESCR-MAI.                       FIN03   
002270     INSPECT WS-CAT-DESCR-MAI                                     FIN03   
002280         CONVERTING "abcdefghijklmnopqrstuvwxyz"                  FIN03   
002290                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 FIN03   
002300     PERFORM P4A-CORRIGE-COFRE.                                   FIN03   
002310     PERFORM P4B-MONTA-TEXTO-MATCH.                               FIN03   
002320     PERFORM P4C-COMERCIANTE-EXATO.                               FIN03   
002330     IF NOT EH-CATEG-ACHADA                                       FIN03   
002340         PERFORM P4D-PALAVRA-CHAVE.                               FIN03   
002350     IF NOT EH-CATEG-ACHADA                                       FIN03   
002360         MOVE "Uncounted" TO WS-CAT-CATEG.                        FIN03   
002370     PERFORM P4E-RECLASSIFICA-TWINT.                              FIN03   
002380                                                                  FIN03   
002390*---------------------------------------------------------------  FIN03   
002400*  U3 - COFRE/BOLSO INTERNO: SEMPRE NEGATIVO.                     FIN03   
002410*---------------------------------------------------------------  FIN03   
002420 P4A-CORRIGE-COFRE.                                               FIN03   
002430     MOVE ZERO TO WS-ACHOU-COFRE.                                 FIN03   
002440     INSPECT WS-CAT-DESCR-MAI TALLYING WS-ACHOU-COFRE             FIN03   
002450         FOR ALL "TO POCKET".                                     FIN03   
002460     INSPECT WS-CAT-DESCR-MAI TALLYING WS-ACHOU-COFRE             FIN03   
002470         FOR ALL "TO CHF VAULT".                                  FIN03   
002480     INSPECT WS-CAT-DESCR-MAI TALLYING WS-ACHOU-COFRE             FIN03   
002490         FOR ALL "TO CHF TABLET".                                 FIN03   
002500     INSPECT WS-CAT-DESCR-MAI TALLYING WS-ACHOU-COFRE             FIN03   
002510         FOR ALL "TO CHF GAMING".                                 FIN03   
002520     INSPECT WS-CAT-DESCR-MAI TALLYING WS-ACHOU-COFRE             FIN03   
002530         FOR ALL "TO EUR".                                        FIN03   
002540     IF WS-ACHOU-COFRE > ZERO AND WS-CAT-VALOR > ZERO             FIN03   
002550         COMPUTE WS-CAT-VALOR = ZERO - WS-CAT-VALOR               FIN03   
002560         ADD 1 TO WS-CORRIGIDOS.                                  FIN03   
002570                                                                  FIN03   
002580*---------------------------------------------------------------  FIN03   
002590*  REGRA DO "DOIS PONTOS" (U4A) - SO' PARA A CONTA SUICA: SE O    FIN03   
002600*  HISTORICO TEM ":", A CLASSIFICACAO USA SOMENTE O TEXTO DEPOIS  FIN03   
002610*  DO PRIMEIRO ":", SEM OS ESPACOS A ESQUERDA.                    FIN03   
002620*---------------------------------------------------------------  FIN03   
002630 P4B-MONTA-TEXTO-MATCH.                                           FIN03   
002640     MOVE WS-CAT-DESCR-MAI TO WS-CAT-MATCH-MAI.                   FIN03   
002650     IF NOT CAT-E-CONTA-A                                         FIN03   
002660         GO TO P4B-MONTA-TEXTO-MATCH-EXIT.                        FIN03   
002670     MOVE ZERO TO WS-POS-2PONTOS.                                 FIN03   
002680     MOVE 1    TO WS-K.                                           FIN03   
002690     PERFORM P4B1-ACHA-2PONTOS THRU P4B1-ACHA-2PONTOS-EXIT        FIN03   
002700         UNTIL WS-K > 60 OR WS-POS-2PONTOS > ZERO.                FIN03   
002710     IF WS-POS-2PONTOS = ZERO                                     FIN03   
002720         GO TO P4B-MONTA-TEXTO-MATCH-EXIT.                        FIN03   
002730     COMPUTE WS-INI2 = WS-POS-2PONTOS + 1.                        FIN03   
002740     PERFORM P4B2-PULA-ESPACO THRU P4B2-PULA-ESPACO-EXIT          FIN03   
002750         UNTIL WS-INI2 > 60 OR                                    FIN03   
002760               WS-CAT-DESCR-MAI (WS-INI2:1) NOT = SPACE.          FIN03   
002770     MOVE SPACES TO WS-CAT-MATCH-MAI.                             FIN03   
002780     IF WS-INI2 <= 60                                             FIN03   
002790         COMPUTE WS-LEN2 = 61 - WS-INI2                           FIN03   
002800         MOVE WS-CAT-DESCR-MAI (WS-INI2:WS-LEN2)                  FIN03   
002810             TO WS-CAT-MATCH-MAI.                                 FIN03   
002820 P4B-MONTA-TEXTO-MATCH-EXIT.                                      FIN03   
002830     EXIT.                                                        FIN03   
002840                                                                  FIN03   
002850 P4B1-ACHA-2PONTOS.                                               FIN03   
002860     IF WS-CAT-DESCR-MAI (WS-K:1) = ":"                           FIN03   
002870         MOVE WS-K TO WS-POS-2PONTOS                              FIN03   
002880     ELSE                                                         FIN03   
002890         ADD 1 TO WS-K.                                           FIN03   
002900 P4B1-ACHA-2PONTOS-EXIT.                                          FIN03   
002910     EXIT.                                                        FIN03   
002920                                                                  FIN03   
002930 P4B2-PULA-ESPACO.                                                FIN03   
002940     ADD 1 TO WS-INI2.                                            FIN03   
002950 P4B2-PULA-ESPACO-EXIT.                                           FIN03   
002960     EXIT.                                                        FIN03   
002970                                                                  FIN03   
002980*---------------------------------------------------------------  FIN03   
002990*  CASAMENTO EXATO CONTRA O MAPA DE COMERCIANTES (BUSCA BINARIA). FIN03   
003000*---------------------------------------------------------------  FIN03   
003010 P4C-COMERCIANTE-EXATO.                                           FIN03   
003020     MOVE "N" TO WS-ACHOU-CATEG.                                  FIN03   
003030     SEARCH ALL TAB-COMERC-ITEM                                   FIN03   
003040         AT END                                                   FIN03   
003050             CONTINUE                                             FIN03   
003060         WHEN TAB-COMERC-DESCR (IDX-COMERC) =                     FIN03   
003070              WS-CAT-MATCH30-TXT                                  FIN03   
003080             MOVE TAB-COMERC-CATEG (IDX-COMERC) TO WS-CAT-CATEG   FIN03   
003090             MOVE "S" TO WS-ACHOU-CATEG.                          FIN03   
003100                                                                  FIN03   
003110*---------------------------------------------------------------  FIN03   
003120*  BUSCA POR PALAVRA-CHAVE, DA MAIS COMPRIDA PARA A MAIS CURTA    FIN03   
003130*  (TABELA JA' VEM ORDENADA ASSIM), PARA QUE A PALAVRA MAIS       FIN03   
003140*  ESPECIFICA VENCA A MAIS GENERICA.                              FIN03   
003150*---------------------------------------------------------------  FIN03   
003160 P4D-PALAVRA-CHAVE.                                               FIN03   
003170     PERFORM P4D1-TESTA-PALAVRA THRU P4D1-TESTA-PALAVRA-EXIT      FIN03   
003180         VARYING WS-I-PAL FROM 1 BY 1                             FIN03   
003190         UNTIL WS-I-PAL > 70 OR EH-CATEG-ACHADA.                  FIN03   
003200                                                                  FIN03   
003210 P4D1-TESTA-PALAVRA.                                              FIN03   
003220     MOVE ZERO TO WS-CONTA-PAL.                                   FIN03   
003230     INSPECT WS-CAT-MATCH-MAI TALLYING WS-CONTA-PAL               FIN03   
003240         FOR ALL TAB-PALAVRA-CHAVE (WS-I-PAL)                     FIN03   
003250                 (1:TAB-PALAVRA-LEN (WS-I-PAL)).                  FIN03   
003260     IF WS-CONTA-PAL > ZERO                                       FIN03   
003270         MOVE TAB-PALAVRA-CATEG (WS-I-PAL) TO WS-CAT-CATEG        FIN03   
003280         MOVE "S" TO WS-ACHOU-CATEG.                              FIN03   
003290 P4D1-TESTA-PALAVRA-EXIT.                                         FIN03   
003300     EXIT.                                                        FIN03   
003310                                                                  FIN03   
003320*---------------------------------------------------------------  FIN03   
003330*  RECLASSIFICACAO (CH#1134): "CREDIT TWINT: NOME NUMERO(7+)"     FIN03   
003340*  CLASSIFICADO COMO REFUND VIRA BANK TRANSFER.                   FIN03   
003350*---------------------------------------------------------------  FIN03   
003360 P4E-RECLASSIFICA-TWINT.                                          FIN03   
003370     IF WS-CAT-CATEG NOT = "Refund"                               FIN03   
003380         GO TO P4E-RECLASSIFICA-TWINT-EXIT.                       FIN03   
003390     IF WS-CAT-DESCR-MAI (1:13) NOT = "CREDIT TWINT:"             FIN03   
003400         GO TO P4E-RECLASSIFICA-TWINT-EXIT.                       FIN03   
003410     MOVE 60 TO WS-FIM.                                           FIN03   
003420     PERFORM P4E1-ACHA-FIM THRU P4E1-ACHA-FIM-EXIT                FIN03   
003430         UNTIL WS-FIM = ZERO OR                                   FIN03   
003440               WS-CAT-DESCR-MAI (WS-FIM:1) NOT = SPACE.           FIN03   
003450     MOVE ZERO TO WS-QTD-DIGITO.                                  FIN03   
003460     PERFORM P4E2-CONTA-DIGITO THRU P4E2-CONTA-DIGITO-EXIT        FIN03   
003470         UNTIL WS-FIM = ZERO OR                                   FIN03   
003480               WS-CAT-DESCR-MAI (WS-FIM:1) NOT CLASSE-DIGITO.     FIN03   
003490     IF WS-QTD-DIGITO >= 7                                        FIN03   
003500         MOVE "Bank Transfer" TO WS-CAT-CATEG.                    FIN03   
003510 P4E-RECLASSIFICA-TWINT-EXIT.                                     FIN03   
003520     EXIT.                                                        FIN03   
003530                                                                  FIN03   
003540 P4E1-ACHA-FIM.                                                   FIN03   
003550     SUBTRACT 1 FROM WS-FIM.                                      FIN03   
003560 P4E1-ACHA-FIM-EXIT.                                              FIN03   
003570     EXIT.                                                        FIN03   
003580                                                                  FIN03   
003590 P4E2-CONTA-DIGITO.                                               FIN03   
003600     ADD 1 TO WS-QTD-DIGITO.                                      FIN03   
003610     SUBTRACT 1 FROM WS-FIM.                                      FIN03   
003620 P4E2-CONTA-DIGITO-EXIT.                                          FIN03   
003630     EXIT.                                                        FIN03   
003640                                                                  FIN03   
003650 P9-ENCADEIA.                                                     FIN03   
003660     IF PRM-CONTA-A                                               FIN03   
003670         CHAIN "FIN04.COM"                                        FIN03   
003680     ELSE                                                         FIN03   
003690         CHAIN "FIN05.COM".                                       FIN03   
