000100*===============================================================  FINCEXA 
000110*  FINCEXA.CPY                                       ELDORADO     FINCEXA 
000120*  LAYOUT DO EXTRATO BRUTO DO BANCO-A (CONTA SUICA, EXPORT.       FINCEXA 
000130*  COM ";" COMO SEPARADOR, VALORES EM CHF, DATA DD.MM.AAAA).      FINCEXA 
000140*  USADO POR FIN01 (ENTRADA/SAIDA) E FIN02 (ENTRADA).             FINCEXA 
000150*---------------------------------------------------------------  FINCEXA 
000160*  09/02/2024 RFM  CH#1102  LAYOUT ORIGINAL PARA O LOTE FIN01.    FINCEXA 
000170*  21/03/2024 RFM  CH#1119  ACRESCENTADO EXA-VALOR-DET-X PARA     FINCEXA 
000180*                           TESTE DE CAMPO EM BRANCO (FILHOS).    FINCEXA 
000190*===============================================================  FINCEXA 
000200 01  REG-EXTRATO-A.                                               FINCEXA 
000210     03  EXA-DATA                PIC X(10).                       FINCEXA 
000220     03  EXA-HIST                PIC X(60).                       FINCEXA 
000230     03  EXA-MOEDA                PIC X(03).                      FINCEXA 
000240     03  EXA-VALOR-DET            PIC S9(7)V99.                   FINCEXA 
000250     03  EXA-VALOR-DET-X REDEFINES EXA-VALOR-DET                  FINCEXA 
000260                                  PIC X(09).                      FINCEXA 
000270     03  EXA-REFER                PIC X(16).                      FINCEXA 
000280     03  EXA-DEBITO               PIC 9(7)V99.                    FINCEXA 
000290     03  EXA-DEBITO-X    REDEFINES EXA-DEBITO                     FINCEXA 
000300                                  PIC X(09).                      FINCEXA 
000310     03  EXA-CREDITO              PIC 9(7)V99.                    FINCEXA 
000320     03  EXA-CREDITO-X   REDEFINES EXA-CREDITO                    FINCEXA 
000330                                  PIC X(09).                      FINCEXA 
000340     03  EXA-DATA-VALOR           PIC X(10).                      FINCEXA 
000350     03  FILLER                   PIC X(06).                      FINCEXA 
